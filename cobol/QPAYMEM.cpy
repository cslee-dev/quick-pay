000100******************************************************************
000200*    QPAYMEM  --  MEMBER MASTER RECORD LAYOUT                     *
000300*    ====================================                        *
000400*    ONE ENTRY PER QUICKPAY MEMBER (THE ACCOUNT OWNER).  LOADED   *
000500*    IN FULL AT THE START OF A RUN INTO MEMBER-TABLE AND LOCATED  *
000600*    BY SEARCH ALL -- THERE IS NO KSDS HANDLER IN THIS BUILD, SO  *
000700*    THIS STANDS IN FOR THE INDEXED FIND-BY-ID THE ONLINE SYSTEM  *
000800*    USED TO DO.                                                 *
000900*    FIXED LENGTH 90 BYTES (87 DATA + 3 FILLER PAD).              *
001000*    NOTE: NO 01-LEVEL OF ITS OWN -- THE CALLING RECORD OR TABLE  *
001100*    ENTRY SUPPLIES THE 01/05 WRAPPER, SO THIS SAME TEXT DROPS    *
001200*    INTO THE FD RECORD OR THE OCCURS TABLE ENTRY UNCHANGED.      *
001300*--------------------------------------------------------------- *
001400* 2025-11-03 PJH  TKT QP-0114  INITIAL LAYOUT FOR LEDGER PROJECT  *
001500* 2025-11-19 LMV  TKT QP-0134  DROPPED OWN 01-LEVEL SO THE SAME   *
001600*                 COPY WORKS UNCHANGED INSIDE THE MEMBER TABLE    *
001700*                 ENTRY - CODE REVIEW CAUGHT A BAD NESTED LEVEL   *
001800******************************************************************
001900*    MBR-ID IS THE MEMBER NUMBER ASSIGNED WHEN THE PERSON FIRST   *
002000*    SIGNED UP -- SEARCH ALL KEY FOR MEMBER-TABLE IN EVERY WORKER *
002100*    THAT TAKES A MEMBER-ID ON ITS LINKAGE.                       *
002200     10  MBR-ID                      PIC 9(09).
002300*    MBR-NAME IS FREE TEXT AS ENTERED AT SIGNUP -- NOT VALIDATED  *
002400*    OR RE-CASED HERE; WHATEVER BUILT THE LOAD FILE OWNS THAT.    *
002500     10  MBR-NAME                    PIC X(50).
002600*    MBR-CREATED-AT IS SET ONCE, WHEN THE MEMBER ROW IS FIRST     *
002700*    LOADED, AND NEVER TOUCHED AGAIN BY ANY WORKER IN THIS RUN.   *
002800     10  MBR-CREATED-AT.
002900         15  MBR-CREATED-CCYY        PIC 9(04).
003000         15  MBR-CREATED-MM          PIC 9(02).
003100         15  MBR-CREATED-DD          PIC 9(02).
003200         15  MBR-CREATED-HH          PIC 9(02).
003300         15  MBR-CREATED-MN          PIC 9(02).
003400         15  MBR-CREATED-SS          PIC 9(02).
003500*    MBR-UPDATED-AT IS CARRIED FOR PARITY WITH THE MEMBER ROW     *
003600*    THIS LOAD FILE WAS BUILT FROM -- NO PARAGRAPH IN THIS BATCH  *
003700*    SUITE CURRENTLY RE-STAMPS IT, SINCE NOTHING HERE CHANGES A   *
003800*    MEMBER'S OWN DATA, ONLY THE ACCOUNTS AND LEDGER ROWS UNDER IT*
003900     10  MBR-UPDATED-AT.
004000         15  MBR-UPDATED-CCYY        PIC 9(04).
004100         15  MBR-UPDATED-MM          PIC 9(02).
004200         15  MBR-UPDATED-DD          PIC 9(02).
004300         15  MBR-UPDATED-HH          PIC 9(02).
004400         15  MBR-UPDATED-MN          PIC 9(02).
004500         15  MBR-UPDATED-SS          PIC 9(02).
004600     10  FILLER                      PIC X(03).
