000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP1.
000300 AUTHOR.        R T KOWALCZYK.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: OPEN ACCOUNT WORKER                                *
001000*             CALLED BY QPAYP0 FOR EACH OPEN-ACCOUNT REQUEST.     *
001100*             VALIDATES THE OWNING MEMBER, ENFORCES THE TEN-      *
001200*             ACCOUNT-PER-MEMBER CEILING, ASSIGNS THE NEXT        *
001300*             ACCOUNT NUMBER AND APPENDS THE NEW ROW TO THE       *
001400*             IN-MEMORY ACCOUNT TABLE.  DOES NOT TOUCH A FILE --  *
001500*             QPAYP0 OWNS THE RE-SPILL AT END OF RUN.             *
001600*                                                                  *
001700*             THIS WORKER IS THE ONLY ONE THAT CAN GROW THE       *
001800*             ACCOUNT TABLE - EVERY OTHER WORKER IN THE QPAYP1-   *
001900*             QPAYP6 FAMILY ONLY READS OR UPDATES AN EXISTING ROW *
002000*             IN PLACE.  THAT IS WHY IT IS THE ONE PLACE A NEW    *
002100*             ACCOUNT NUMBER GETS MINTED.                         *
002200******************************************************************
002300*CHANGE LOG                                                      *
002400*----------------------------------------------------------------*
002500* 04/02/91  RTK  INITIAL WRITE - SLICKP1 ADD-ACCOUNT SCREEN LOGIC *
002600*                TOOK MEMBER NUMBER AND OPENING DEPOSIT OFF A 3270*
002700*                SCREEN, WROTE ONE NEW VSAM RECORD.                *
002800* 08/14/92  RTK  PR-0201 FIXED DUPLICATE ACCT NUMBER ON RESTART   *
002900*                A JOB THAT ABENDED AFTER ASSIGNING A NUMBER BUT  *
003000*                BEFORE THE WRITE COMMITTED COULD HAND THE SAME    *
003100*                NUMBER OUT TWICE ON RESTART.                      *
003200* 03/03/95  DMW  PR-0350 ADDED 10-ACCOUNT LIMIT PER MEMBER        *
003300*                BUSINESS RULE FROM ACCOUNTS GROUP MANAGEMENT -    *
003400*                A SINGLE MEMBER WAS OPENING DOZENS OF ACCOUNTS TO*
003500*                WORK AROUND A PER-ACCOUNT TRANSACTION CEILING.    *
003600* 01/06/98  JCL  Y2K  WINDOWED 2-DIGIT YEAR FIELDS, SEE TAGS       *
003700*                CENTURY WINDOW 80/20 PER DATA CENTER STANDARD.    *
003800* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
003900*                REGRESSION RUN AGAINST 2000/2001/2004 TEST DECKS.*
004000* 09/25/25  PJH  TKT QP-0115  REWRITTEN AS A CALLED SUBPROGRAM     *
004100*                FOR THE QUICKPAY LEDGER PROJECT - NO MORE BMS     *
004200*                MAP, COMMAREA IN FROM QPAYLNK INSTEAD.  THE       *
004300*                MEMBER LOOKUP, THE 10-ACCOUNT COUNT AND THE       *
004400*                NUMBER ASSIGNMENT ALL SURVIVED THE REWRITE AS     *
004500*                SEPARATE PARAGRAPHS, JUST DRIVEN BY THE COMMAREA  *
004600*                INSTEAD OF A SCREEN.                              *
004700* 10/02/25  PJH  TKT QP-0119  NEXT-ACCOUNT-NUMBER NOW SCANS THE    *
004800*                LAST TABLE ROW (TABLE IS KEPT IN ACT-NUMBER       *
004900*                ORDER) INSTEAD OF A SEPARATE CONTROL RECORD -     *
005000*                ONE FEWER FILE FOR THE BATCH SUITE TO MANAGE.     *
005100* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE   *
005200*                REVIEWER ASKED FOR A BANNER COMMENT ON EACH       *
005300*                PARAGRAPH SO THE FOUR STEPS (FIND MEMBER, COUNT   *
005400*                ACCOUNTS, ASSIGN NUMBER, APPEND ROW) READ AS A    *
005500*                SEQUENCE WITHOUT TRACING THE MAIN LINE.           *
005600* 12/11/25  LMV  TKT QP-0138  CONFIRMED WITH ACCOUNTS GROUP THAT   *
005700*                THE 10-ACCOUNT LIMIT COUNTS UNREGISTERED ACCOUNTS*
005800*                TOO - A MEMBER WHO CLOSES AND REOPENS REPEATEDLY *
005900*                STILL HITS THE CEILING.  NO CODE CHANGE, THE      *
006000*                COUNT LOOP ALREADY COUNTED BOTH STATUSES.          *
006100* 01/14/26  SRP  TKT QP-0149  QA ASKED WHY 3000-ASSIGN-ACCOUNT-    *
006200*                NUMBER SEEDS THE FIRST ACCOUNT AT 1000000000      *
006300*                RATHER THAN 1 - ANSWER IS THE EXTERNAL NUMBER IS  *
006400*                FIXED AT TEN DIGITS AND A SHORT NUMBER WOULD NEED *
006500*                LEADING ZERO PADDING THAT LOOKS LIKE AN ERROR ON  *
006600*                A PRINTED STATEMENT - NO CHANGE MADE.             *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.    IBM-PC.
007100 OBJECT-COMPUTER.    IBM-PC.
007200 SPECIAL-NAMES.
007300*    TOP-OF-FORM IS CARRIED FORWARD FROM THE OLD SCREEN-BASED      *
007400*    VERSION OF THIS PROGRAM EVEN THOUGH THIS WORKER PRINTS        *
007500*    NOTHING ITSELF - DROPPING SPECIAL-NAMES ENTIRELY WOULD BE A   *
007600*    STRUCTURAL CHANGE THE SHOP DOES NOT MAKE WITHOUT A TICKET.    *
007700     C01 IS TOP-OF-FORM.
007800*----------------------------------------------------------------*
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100
008200*    WS-WORK-FIELDS HOLDS THE SCRATCH VALUES USED WHILE ASSIGNING *
008300*    THE NEXT ACCOUNT NUMBER AND COUNTING A MEMBER'S EXISTING      *
008400*    ACCOUNTS - NONE OF THESE SURVIVE PAST ONE CALL.               *
008500 01  WS-WORK-FIELDS.
008600*    WS-NEW-ACCOUNT-NUM IS THE NUMERIC FORM OF THE NUMBER BEING    *
008700*    ASSIGNED - COMP SINCE IT IS PURE ARITHMETIC UNTIL THE VERY    *
008800*    LAST STEP, WHEN IT IS EDITED FOR THE COMMAREA.                *
008900     05  WS-NEW-ACCOUNT-NUM     PIC 9(10) COMP VALUE ZERO.
009000*    WS-LAST-ACCOUNT-NUM HOLDS THE HIGHEST EXISTING NUMBER WHILE   *
009100*    THE NEW ONE IS COMPUTED ONE HIGHER THAN IT.                   *
009200     05  WS-LAST-ACCOUNT-NUM    PIC 9(10) COMP VALUE ZERO.
009300*    WS-MEMBER-ACCT-CNT IS THE RUNNING COUNT USED TO ENFORCE THE   *
009400*    TEN-ACCOUNT CEILING - THREE DIGITS IS FAR MORE THAN THE LIMIT *
009500*    EVER NEEDS, BUT MATCHES THE SHOP HABIT OF NOT SIZING A        *
009600*    COUNTER TIGHT TO TODAY'S BUSINESS RULE.                       *
009700     05  WS-MEMBER-ACCT-CNT     PIC 9(03) COMP VALUE ZERO.
009800*    WS-SCAN-SUB WALKS THE ACCOUNT TABLE LOOKING FOR ROWS THAT     *
009900*    BELONG TO THIS MEMBER - FIVE DIGITS TO MATCH THE TABLE'S OWN  *
010000*    OCCURS CEILING OF 5000.                                       *
010100     05  WS-SCAN-SUB            PIC 9(05) COMP VALUE ZERO.
010200*    WS-NEW-ACCOUNT-NUM-ED IS THE DISPLAY FORM OF THE NEW NUMBER - *
010300*    THE COMMAREA FIELD IT FEEDS IS ALPHANUMERIC, NOT NUMERIC.     *
010400     05  WS-NEW-ACCOUNT-NUM-ED  PIC 9(10).
010500
010600*    SPLITS WS-NEW-ACCOUNT-NUM INTO TWO FIVE-DIGIT HALVES - NOT    *
010700*    CURRENTLY READ BY ANY PARAGRAPH BELOW, KEPT FROM THE ORIGINAL *
010800*    SLICKP1 SCREEN LAYOUT WHICH SPLIT THE NUMBER ACROSS TWO       *
010900*    ADJACENT UNPROTECTED FIELDS ON THE 3270 MAP.                  *
011000 01  WS-NEW-ACCT-NUM-R          REDEFINES WS-NEW-ACCOUNT-NUM.
011100     05  FILLER                 PIC 9(05).
011200     05  FILLER                 PIC 9(05).
011300
011400*    WS-CURRENT-TIMESTAMP-L RECEIVES THE RUN TIMESTAMP PASSED IN   *
011500*    BY THE DRIVER SO EVERY ACCOUNT OPENED IN THE SAME RUN CARRIES *
011600*    THE SAME REGISTERED-AT VALUE - CHEAPER THAN CALLING A CLOCK   *
011700*    SERVICE ONCE PER REQUEST AND IDENTICAL FOR ANY TWO REQUESTS   *
011800*    IN THE SAME BATCH.                                            *
011900 01  WS-CURRENT-TIMESTAMP-L     PIC 9(14) VALUE ZERO.
012000*    THE SPLIT VIEW BELOW IS NOT READ TODAY BUT IS KEPT SO A       *
012100*    FUTURE PARAGRAPH CAN PRINT OR COMPARE A PIECE OF THE RUN      *
012200*    TIMESTAMP WITHOUT UNSTRINGING IT BY HAND.                     *
012300 01  WS-CURRENT-TIMESTAMP-R     REDEFINES WS-CURRENT-TIMESTAMP-L.
012400     05  WS-TS-CCYY             PIC 9(04).
012500     05  WS-TS-MM               PIC 9(02).
012600     05  WS-TS-DD               PIC 9(02).
012700     05  WS-TS-HH               PIC 9(02).
012800     05  WS-TS-MN               PIC 9(02).
012900     05  WS-TS-SS               PIC 9(02).
013000*    PREFIX/SUFFIX VIEW OF THE EDITED NEW ACCOUNT NUMBER - THE     *
013100*    PREFIX DIGIT WAS USED BY THE OLD MENU TO ROUTE AN ACCOUNT TO  *
013200*    ONE OF TEN TELLER DRAWERS; NOT READ BY ANYTHING IN THIS       *
013300*    BATCH SUITE, KEPT ONLY BECAUSE NO TICKET HAS ASKED FOR IT TO  *
013400*    BE REMOVED.                                                   *
013500 01  WS-NEW-ACCT-ED-R           REDEFINES WS-NEW-ACCOUNT-NUM-ED.
013600     05  WS-NEW-ACCT-PREFIX     PIC 9(01).
013700     05  WS-NEW-ACCT-SUFFIX     PIC 9(09).
013800*----------------------------------------------------------------*
013900 LINKAGE SECTION.
014000
014100     COPY QPAYLNK.
014200
014300*    LK-MEMBER-TABLE IS THE SAME TABLE QPAYP0 BUILT AT THE START   *
014400*    OF THE RUN - PASSED BY REFERENCE, READ-ONLY FROM THIS         *
014500*    WORKER'S POINT OF VIEW SINCE OPEN-ACCOUNT NEVER CHANGES A     *
014600*    MEMBER ROW.                                                   *
014700 01  LK-MEMBER-TABLE.
014800     05  LK-MEMBER-ENTRY OCCURS 1 TO 500 TIMES
014900            DEPENDING ON LK-MEMBER-COUNT
015000            ASCENDING KEY IS MBR-ID
015100            INDEXED BY LK-MBR-IDX.
015200         COPY QPAYMEM.
015300
015400 01  LK-MEMBER-COUNT             PIC 9(05) COMP.
015500
015600*    LK-ACCOUNT-TABLE IS PASSED BY REFERENCE SO THIS WORKER CAN    *
015700*    APPEND THE NEW ROW DIRECTLY INTO IT - THE DRIVER SEES THE     *
015800*    GROWN TABLE THE INSTANT THIS CALL RETURNS, WITH NO SEPARATE   *
015900*    HAND-BACK STEP.                                               *
016000 01  LK-ACCOUNT-TABLE.
016100     05  LK-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
016200            DEPENDING ON LK-ACCOUNT-COUNT
016300            ASCENDING KEY IS ACT-NUMBER
016400            INDEXED BY LK-ACT-IDX.
016500         COPY QPAYACT.
016600
016700 01  LK-ACCOUNT-COUNT            PIC 9(05) COMP.
016800 01  LK-CURRENT-TIMESTAMP        PIC 9(14).
016900*----------------------------------------------------------------*
017000 PROCEDURE DIVISION USING QPAY-LINKAGE-AREA
017100                          LK-MEMBER-TABLE
017200                          LK-MEMBER-COUNT
017300                          LK-ACCOUNT-TABLE
017400                          LK-ACCOUNT-COUNT
017500                          LK-CURRENT-TIMESTAMP.
017600
017700*----------------------------------------------------------------*
017800*0000-MAIN-LINE - FOUR STEPS, EACH GATED ON THE PRIOR ONE STAYING *
017900*SUCCESSFUL: FIND THE MEMBER, COUNT THEIR EXISTING ACCOUNTS,       *
018000*ASSIGN THE NEW NUMBER, APPEND THE ROW.  A FAILURE AT ANY STEP     *
018100*SKIPS EVERYTHING AFTER IT AND RETURNS WHATEVER RETURN CODE THAT   *
018200*STEP SET.                                                        *
018300*----------------------------------------------------------------*
018400 0000-MAIN-LINE.
018500
018600*    START OPTIMISTIC - EVERY LATER PARAGRAPH ONLY CHANGES THIS    *
018700*    IF IT FINDS A REASON TO FAIL.                                 *
018800     MOVE '00'                   TO QP-RETURN-CODE.
018900
019000     PERFORM 1000-FIND-MEMBER THRU 1000-EXIT.
019100
019200     IF QP-SUCCESSFUL
019300         PERFORM 2000-COUNT-MEMBER-ACCOUNTS THRU 2000-EXIT
019400     END-IF.
019500
019600     IF QP-SUCCESSFUL
019700         PERFORM 3000-ASSIGN-ACCOUNT-NUMBER THRU 3000-EXIT
019800         PERFORM 4000-APPEND-ACCOUNT-ROW THRU 4000-EXIT
019900     END-IF.
020000
020100     GOBACK.
020200*----------------------------------------------------------------*
020300*1000-FIND-MEMBER - CONFIRMS THE MEMBER-ID ON THE REQUEST IS A     *
020400*REAL, LOADED MEMBER BEFORE ANY ACCOUNT WORK HAPPENS ON THEIR      *
020500*BEHALF - AN ACCOUNT CANNOT EXIST WITHOUT AN OWNER.                *
020600*----------------------------------------------------------------*
020700 1000-FIND-MEMBER.
020800
020900*    SEARCH ALL REQUIRES LK-MEMBER-ENTRY TO BE IN ASCENDING        *
021000*    MBR-ID ORDER - TRUE HERE SINCE QPAYP0 LOADS THE MEMBER FILE   *
021100*    IN KEY ORDER AND NEVER RE-SORTS THE TABLE AFTERWARD.          *
021200     SEARCH ALL LK-MEMBER-ENTRY
021300         AT END
021400             SET QP-USER-NOT-FOUND TO TRUE
021500         WHEN MBR-ID (LK-MBR-IDX) = QP-MEMBER-ID
021600             CONTINUE
021700     END-SEARCH.
021800
021900 1000-EXIT. EXIT.
022000*----------------------------------------------------------------*
022100*2000-COUNT-MEMBER-ACCOUNTS - WALKS THE WHOLE ACCOUNT TABLE        *
022200*COUNTING ROWS THAT BELONG TO THIS MEMBER, OPEN OR CLOSED, SINCE   *
022300*THE TEN-ACCOUNT CEILING APPLIES TO LIFETIME ACCOUNTS OPENED, NOT  *
022400*JUST ACCOUNTS CURRENTLY OPEN (CONFIRMED WITH ACCOUNTS GROUP UNDER *
022500*QP-0138).  THIS IS A PLAIN GO TO WALK, NOT SEARCH ALL, BECAUSE    *
022600*THE TABLE IS KEYED BY ACT-NUMBER, NOT BY MEMBER-ID.               *
022700*----------------------------------------------------------------*
022800 2000-COUNT-MEMBER-ACCOUNTS.
022900
023000     MOVE ZERO TO WS-MEMBER-ACCT-CNT.
023100     MOVE 1 TO WS-SCAN-SUB.
023200
023300 2000-COUNT-LOOP.
023400
023500*    SUBSCRIPT PAST THE LAST LOADED ROW MEANS THE WHOLE TABLE HAS  *
023600*    BEEN WALKED.                                                  *
023700     IF WS-SCAN-SUB > LK-ACCOUNT-COUNT
023800         GO TO 2000-COUNT-DONE
023900     END-IF.
024000
024100     IF ACT-MEMBER-ID (WS-SCAN-SUB) = QP-MEMBER-ID
024200         ADD 1 TO WS-MEMBER-ACCT-CNT
024300     END-IF.
024400
024500     ADD 1 TO WS-SCAN-SUB.
024600     GO TO 2000-COUNT-LOOP.
024700
024800 2000-COUNT-DONE.
024900
025000*    EXACTLY 10, NOT 10-OR-MORE - THE TABLE CANNOT HOLD MORE THAN  *
025100*    10 FOR ONE MEMBER SINCE THIS SAME CHECK RAN BEFORE EVERY      *
025200*    PRIOR OPEN-ACCOUNT REQUEST FOR THAT MEMBER.                   *
025300     IF WS-MEMBER-ACCT-CNT = 10
025400         SET QP-MAX-ACCOUNT-PER-USER-10 TO TRUE
025500     END-IF.
025600
025700 2000-EXIT. EXIT.
025800*----------------------------------------------------------------*
025900*3000-ASSIGN-ACCOUNT-NUMBER - THE TABLE IS KEPT IN ASCENDING       *
026000*ACT-NUMBER ORDER (ENFORCED BY THIS PARAGRAPH ALWAYS APPENDING     *
026100*ONE HIGHER THAN THE LAST ROW), SO THE NEXT NUMBER IS ALWAYS THE   *
026200*LAST ROW'S NUMBER PLUS ONE - NO SEPARATE CONTROL RECORD OR        *
026300*HIGH-VALUE KEY LOOKUP IS NEEDED.                                  *
026400*----------------------------------------------------------------*
026500 3000-ASSIGN-ACCOUNT-NUMBER.
026600
026700*    AN EMPTY TABLE (FIRST ACCOUNT EVER OPENED IN THIS RUN, OR     *
026800*    THE VERY FIRST RUN OF THE WHOLE SYSTEM) SEEDS AT A FIXED      *
026900*    TEN-DIGIT STARTING VALUE RATHER THAN 1, SO EVERY ACCOUNT      *
027000*    NUMBER IS THE SAME WIDTH FROM DAY ONE (SEE QP-0149).          *
027100     IF LK-ACCOUNT-COUNT = ZERO
027200         MOVE 1000000000        TO WS-NEW-ACCOUNT-NUM
027300     ELSE
027400         MOVE ACT-NUMBER (LK-ACCOUNT-COUNT)
027500                                 TO WS-LAST-ACCOUNT-NUM
027600         ADD 1 TO WS-LAST-ACCOUNT-NUM
027700                                 GIVING WS-NEW-ACCOUNT-NUM
027800     END-IF.
027900
028000     MOVE WS-NEW-ACCOUNT-NUM     TO WS-NEW-ACCOUNT-NUM-ED.
028100     MOVE WS-NEW-ACCOUNT-NUM-ED  TO QP-NEW-ACCOUNT-NUMBER.
028200
028300 3000-EXIT. EXIT.
028400*----------------------------------------------------------------*
028500*4000-APPEND-ACCOUNT-ROW - GROWS THE ACCOUNT TABLE BY ONE AND      *
028600*FILLS THE NEW ROW.  INITIALIZE RUNS FIRST SO A REUSED TABLE SLOT  *
028700*FROM AN EARLIER, UNRELATED RUN CANNOT LEAVE STALE DATA IN A       *
028800*FIELD THIS PARAGRAPH DOES NOT EXPLICITLY SET.                     *
028900*----------------------------------------------------------------*
029000 4000-APPEND-ACCOUNT-ROW.
029100
029200*    THE SHARED RUN TIMESTAMP COMES IN THROUGH LK-CURRENT-         *
029300*    TIMESTAMP, NOT A CLOCK CALL, SO EVERY ACCOUNT OPENED IN THIS  *
029400*    RUN REGISTERS AT THE SAME INSTANT.                            *
029500     MOVE LK-CURRENT-TIMESTAMP   TO WS-CURRENT-TIMESTAMP-L.
029600
029700     ADD 1 TO LK-ACCOUNT-COUNT.
029800
029900     INITIALIZE LK-ACCOUNT-ENTRY (LK-ACCOUNT-COUNT).
030000
030100*    ACT-ID IS THE ROW'S OWN POSITION IN THE TABLE - GET-ACCOUNT   *
030200*    IS THE ONLY REQUEST THAT LOOKS AN ACCOUNT UP BY THIS VALUE.   *
030300     MOVE LK-ACCOUNT-COUNT       TO ACT-ID (LK-ACCOUNT-COUNT).
030400     MOVE QP-MEMBER-ID           TO
030500                      ACT-MEMBER-ID (LK-ACCOUNT-COUNT).
030600     MOVE QP-NEW-ACCOUNT-NUMBER  TO
030700                      ACT-NUMBER (LK-ACCOUNT-COUNT).
030800*    A NEW ACCOUNT IS ALWAYS OPENED IN-USE - THERE IS NO REQUEST   *
030900*    THAT OPENS AN ACCOUNT DIRECTLY INTO AN UNREGISTERED STATE.    *
031000     SET ACT-IN-USE (LK-ACCOUNT-COUNT) TO TRUE.
031100*    THE OPENING DEPOSIT CARRIED ON THE REQUEST BECOMES THE        *
031200*    STARTING BALANCE - THERE IS NO SEPARATE "DEPOSIT" REQUEST     *
031300*    KIND IN THIS SYSTEM, OPEN-ACCOUNT CARRIES ITS OWN FIRST        *
031400*    BALANCE.                                                      *
031500     MOVE QP-AMOUNT              TO ACT-BALANCE (LK-ACCOUNT-COUNT).
031600     MOVE LK-CURRENT-TIMESTAMP   TO
031700                      ACT-REGISTERED-AT (LK-ACCOUNT-COUNT).
031800     MOVE ZERO                   TO
031900                      ACT-UNREGISTERED-AT (LK-ACCOUNT-COUNT).
032000
032100*    HANDED BACK SO QPAYP0 CAN INCLUDE THE OPENING BALANCE ON THE  *
032200*    LEDGER ROW IT WRITES FOR THIS REQUEST.                        *
032300     MOVE QP-AMOUNT              TO QP-POSTED-BALANCE.
032400
032500 4000-EXIT. EXIT.
