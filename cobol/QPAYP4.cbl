000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP4.
000300 AUTHOR.        J C LEUNG.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  02/19/1995.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: USE-BALANCE (DEBIT) POSTING WORKER                 *
001000*             CALLED BY QPAYP0 FOR EACH USE-BALANCE REQUEST.      *
001100*             VALIDATES MEMBER/OWNERSHIP/STATUS/SUFFICIENT FUNDS, *
001200*             POSTS THE DEBIT AND APPENDS A SUCCESS LEDGER ROW TO *
001300*             THE TRANSACTION TABLE ON SUCCESS; ON ANY VALIDATION *
001400*             FAILURE IT PERFORMS THE INDEPENDENT ACCOUNT LOOKUP  *
001500*             AND APPENDS A FAILED LEDGER ROW INSTEAD, WITH NO    *
001600*             BALANCE CHANGE (THE OLD HISTORY SCREEN'S JOB OF     *
001700*             RECORDING EVERY ATTEMPT, GOOD OR BAD).  QPAYP0      *
001800*             OWNS THE PHYSICAL WRITE TO TRANSACTION-FILE.        *
001900*                                                                  *
002000*             THIS IS THE ONLY WORKER THAT MINTS A TRANSACTION ID  *
002100*             - QPAYP5 (CANCEL) AND QPAYP6 (QUERY) BOTH CONSUME AN *
002200*             ID THIS WORKER ALREADY ASSIGNED.                     *
002300******************************************************************
002400*CHANGE LOG                                                      *
002500*----------------------------------------------------------------*
002600* 02/19/95  JCL  INITIAL WRITE - SLICKP4 HISTORY SCREEN PAYMENT    *
002700*                POSTING LOGIC - TOOK AN ACCOUNT NUMBER AND AN     *
002800*                AMOUNT OFF A 3270 SCREEN AND DEBITED THE VSAM     *
002900*                RECORD DIRECTLY, NO LEDGER OF ITS OWN YET.        *
003000* 11/02/96  JCL  PR-0422 ADDED OVERDRAFT GUARD ON PAYMENT ENTRY    *
003100*                A TELLER COULD POST A PAYMENT LARGER THAN THE     *
003200*                ACCOUNT BALANCE, DRIVING IT NEGATIVE - MANAGEMENT *
003300*                ASKED FOR A HARD STOP, NOT JUST A WARNING.        *
003400* 01/06/98  JCL  Y2K  WINDOWED 2-DIGIT YEAR FIELDS, SEE TAGS       *
003500*                CENTURY WINDOW 80/20 PER DATA CENTER STANDARD.    *
003600* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
003700*                REGRESSION RUN AGAINST 2000/2001/2004 TEST DECKS.*
003800* 09/29/25  PJH  TKT QP-0118  REWRITTEN AS A CALLED SUBPROGRAM     *
003900*                FOR THE QUICKPAY LEDGER PROJECT - PAYMENT ENTRY   *
004000*                SCREEN BECOMES USE-BALANCE, OVERDRAFT GUARD IS    *
004100*                NOW THE AMOUNT-EXCEED-BALANCE VALIDATION.  ALSO   *
004200*                ADDED THE TRANSACTION-ID BUILD SINCE THE LEDGER   *
004300*                PROJECT NEEDS A KEY A LATER CANCEL CAN QUOTE      *
004400*                BACK - THE OLD HISTORY SCREEN HAD NO SUCH KEY.    *
004500* 11/10/25  PJH  TKT QP-0127  ADDED FAILED-ATTEMPT LEDGER ROW -    *
004600*                AUDIT ASKED WHY DECLINED PAYMENTS LEFT NO TRACE   *
004700*                ON THE LEDGER - A MEMBER DISPUTING A DECLINE HAD  *
004800*                NOTHING FOR OPS TO LOOK UP.                       *
004900* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE   *
005000*                REVIEWER ASKED FOR A BANNER ON EACH PARAGRAPH AND *
005100*                AN EXPLANATION OF WHY THE ACCOUNT LOOKUP RUNS     *
005200*                INDEPENDENTLY OF THE MEMBER CHECK INSTEAD OF      *
005300*                BEING GATED BY IT LIKE QPAYP1/QPAYP3.             *
005400* 12/29/25  LMV  TKT QP-0143  CONFIRMED THE TRANSACTION-ID BUILD   *
005500*                RUNS EVEN ON A FAILED ATTEMPT - A FAILED ROW      *
005600*                STILL NEEDS A UNIQUE KEY SO QUERY-TRANS CAN FIND  *
005700*                IT LATER, NO CODE CHANGE WAS NEEDED.              *
005800* 01/18/26  SRP  TKT QP-0150  QA ASKED WHY 3000-VALIDATE-REQUEST   *
005900*                CHECKS ACCOUNT-NOT-FOUND BEFORE OWNERSHIP WHEN    *
006000*                QPAYP1/QPAYP3 DO THE SAME THING IN A DIFFERENT    *
006100*                ORDER - ANSWER IS THE ORDER MATCHES WHICHEVER     *
006200*                VALUE IS ALREADY AVAILABLE FIRST IN EACH WORKER,  *
006300*                NOT A DELIBERATE STANDARD - TRACKED AS A FOLLOW-  *
006400*                ON TO REVIEW FOR CONSISTENCY, NOT FIXED HERE.     *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.    IBM-PC.
006900 OBJECT-COMPUTER.    IBM-PC.
007000 SPECIAL-NAMES.
007100*    TOP-OF-FORM CARRIED FORWARD FROM THE SCREEN-BASED PREDECESSOR *
007200*    - NOT USED BY ANY PARAGRAPH IN THIS WORKER TODAY.             *
007300     C01 IS TOP-OF-FORM.
007400*----------------------------------------------------------------*
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700
007800*    WS-WORK-FIELDS HOLDS THE TWO SCAN SUBSCRIPTS, TWO INDEPENDENT *
007900*    FOUND SWITCHES (MEMBER AND ACCOUNT ARE LOOKED UP SEPARATELY,  *
008000*    NOT GATED ONE ON THE OTHER - SEE 2000-FIND-ACCOUNT), AND THE  *
008100*    COMPUTED POST-DEBIT BALANCE.                                  *
008200 01  WS-WORK-FIELDS.
008300     05  WS-SCAN-SUB            PIC 9(05) COMP VALUE ZERO.
008400     05  WS-FOUND-SUB           PIC 9(05) COMP VALUE ZERO.
008500     05  WS-MEMBER-FOUND-SW     PIC X(01) VALUE 'N'.
008600         88  WS-MEMBER-FOUND             VALUE 'Y'.
008700     05  WS-ACCOUNT-FOUND-SW    PIC X(01) VALUE 'N'.
008800         88  WS-ACCOUNT-FOUND            VALUE 'Y'.
008900*    WS-NEW-BALANCE HOLDS THE BALANCE AFTER THE DEBIT POSTS, KEPT  *
009000*    SEPARATE FROM THE TABLE FIELD SO THE LEDGER ROW'S SNAPSHOT    *
009100*    CAN BE FILLED FROM A STABLE COPY RATHER THAN RE-READING THE   *
009200*    TABLE A SECOND TIME.                                          *
009300     05  WS-NEW-BALANCE         PIC S9(13)V99 COMP-3 VALUE ZERO.
009400
009500 01  WS-NEW-BALANCE-R           REDEFINES WS-NEW-BALANCE.
009600     05  FILLER                 PIC X(08).
009700
009800*---- BUILT TRANSACTION-ID - SHOP SEQUENCE SCHEME, NOT A TRUE    *
009900*     RANDOM UUID (NO INTRINSIC FUNCTIONS AVAILABLE THIS ERA)    *
010000*    THE RUN TIMESTAMP MAKES THE ID UNIQUE ACROSS RUNS, THE       *
010100*    SEQUENCE NUMBER MAKES IT UNIQUE WITHIN A RUN - TOGETHER NO   *
010200*    TWO TRANSACTIONS SHARE AN ID WITHOUT NEEDING A DATABASE KEY  *
010300*    GENERATOR OR A GUID LIBRARY THIS COMPILER DOES NOT HAVE.      *
010400 01  WS-BUILT-TRANS-ID.
010500     05  WS-TXID-PREFIX         PIC X(03) VALUE 'TXN'.
010600     05  WS-TXID-TIMESTAMP      PIC 9(14).
010700     05  WS-TXID-TIMESTAMP-R    REDEFINES WS-TXID-TIMESTAMP.
010800         10  WS-TXID-CCYY       PIC 9(04).
010900         10  WS-TXID-MM         PIC 9(02).
011000         10  WS-TXID-DD         PIC 9(02).
011100         10  WS-TXID-HH         PIC 9(02).
011200         10  WS-TXID-MN         PIC 9(02).
011300         10  WS-TXID-SS         PIC 9(02).
011400     05  WS-TXID-SEQUENCE       PIC 9(09).
011500     05  WS-TXID-FILLER         PIC X(06) VALUE ZERO.
011600
011700*    LEFTOVER EDITED/REDEFINED VIEW OF THE FOUND SUBSCRIPT FROM    *
011800*    THE OLD SCREEN'S ROW-POSITION DISPLAY - NOT READ BELOW.       *
011900 01  WS-FOUND-SUB-ED            PIC 9(05) VALUE ZERO.
012000 01  WS-FOUND-SUB-R             REDEFINES WS-FOUND-SUB-ED.
012100     05  FILLER                 PIC 9(02).
012200     05  WS-FOUND-SUB-LOW3      PIC 9(03).
012300*----------------------------------------------------------------*
012400 LINKAGE SECTION.
012500
012600     COPY QPAYLNK.
012700
012800*    READ-ONLY FROM THIS WORKER - ONLY CONSULTED TO CONFIRM THE    *
012900*    MEMBER ON THE REQUEST EXISTS.                                 *
013000 01  LK-MEMBER-TABLE.
013100     05  LK-MEMBER-ENTRY OCCURS 1 TO 500 TIMES
013200            DEPENDING ON LK-MEMBER-COUNT
013300            ASCENDING KEY IS MBR-ID
013400            INDEXED BY LK-MBR-IDX.
013500         COPY QPAYMEM.
013600
013700 01  LK-MEMBER-COUNT             PIC 9(05) COMP.
013800
013900*    UPDATED IN PLACE ON A SUCCESSFUL DEBIT - THE BALANCE CHANGE   *
014000*    IS VISIBLE TO THE DRIVER AND TO ANY LATER REQUEST IN THE SAME *
014100*    RUN THE INSTANT THIS CALL RETURNS.                            *
014200 01  LK-ACCOUNT-TABLE.
014300     05  LK-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
014400            DEPENDING ON LK-ACCOUNT-COUNT
014500            ASCENDING KEY IS ACT-NUMBER
014600            INDEXED BY LK-ACT-IDX.
014700         COPY QPAYACT.
014800
014900 01  LK-ACCOUNT-COUNT            PIC 9(05) COMP.
015000
015100*    GROWN BY ONE ROW ON EVERY CALL, SUCCESS OR FAILURE - THIS IS  *
015200*    THE APPEND-ONLY LEDGER AND EVERY ATTEMPT GETS A ROW.          *
015300 01  LK-TRANSACTION-TABLE.
015400     05  LK-TRANSACTION-ENTRY OCCURS 1 TO 20000 TIMES
015500            DEPENDING ON LK-TRANSACTION-COUNT
015600            ASCENDING KEY IS TRN-ID
015700            INDEXED BY LK-TRN-IDX.
015800         COPY QPAYTRN.
015900
016000 01  LK-TRANSACTION-COUNT        PIC 9(05) COMP.
016100 01  LK-CURRENT-TIMESTAMP        PIC 9(14).
016200*    LK-NEXT-SEQ-NUMBER IS PASSED BY REFERENCE SO THE SEQUENCE     *
016300*    COUNTER KEEPS CLIMBING ACROSS EVERY USE-BALANCE CALL IN THE   *
016400*    RUN, NOT JUST WITHIN ONE CALL - OTHERWISE TWO CALLS IN THE    *
016500*    SAME SECOND WOULD BUILD THE SAME TRANSACTION-ID.              *
016600 01  LK-NEXT-SEQ-NUMBER          PIC 9(09) COMP.
016700*----------------------------------------------------------------*
016800 PROCEDURE DIVISION USING QPAY-LINKAGE-AREA
016900                          LK-MEMBER-TABLE
017000                          LK-MEMBER-COUNT
017100                          LK-ACCOUNT-TABLE
017200                          LK-ACCOUNT-COUNT
017300                          LK-TRANSACTION-TABLE
017400                          LK-TRANSACTION-COUNT
017500                          LK-CURRENT-TIMESTAMP
017600                          LK-NEXT-SEQ-NUMBER.
017700
017800*----------------------------------------------------------------*
017900*0000-MAIN-LINE - UNLIKE QPAYP1/QPAYP3, THE MEMBER AND ACCOUNT     *
018000*LOOKUPS BOTH RUN UNCONDITIONALLY BEFORE ANY VALIDATION, SO A      *
018100*FAILED-USE LEDGER ROW CAN STILL BE BUILT FROM WHATEVER ACCOUNT    *
018200*WAS FOUND EVEN WHEN THE MEMBER CHECK WOULD HAVE FAILED FIRST.     *
018300*----------------------------------------------------------------*
018400 0000-MAIN-LINE.
018500
018600*    BOTH FOUND-SWITCHES RESET HERE EVERY CALL - THIS PROGRAM IS
018700*    CALLED ONCE PER USE-BALANCE REQUEST IN THE RUN, SO NOTHING
018800*    FROM A PRIOR CALL MAY LEAK INTO THIS ONE'S VALIDATION.
018900     MOVE '00'                   TO QP-RETURN-CODE.
019000     MOVE 'N'                    TO WS-MEMBER-FOUND-SW.
019100     MOVE 'N'                    TO WS-ACCOUNT-FOUND-SW.
019200
019300*    MEMBER AND ACCOUNT LOOKUPS RUN INDEPENDENTLY OF EACH OTHER -
019400*    SEE THE 2000-FIND-ACCOUNT BANNER BELOW FOR WHY A MISSING
019500*    MEMBER DOES NOT SHORT-CIRCUIT THE ACCOUNT LOOKUP.
019600     PERFORM 1000-FIND-MEMBER THRU 1000-EXIT.
019700     PERFORM 2000-FIND-ACCOUNT THRU 2000-EXIT.
019800     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
019900
020000*    SUCCESS AND FAILURE ARE MUTUALLY EXCLUSIVE OUTCOMES - EXACTLY
020100*    ONE OF THE TWO PARAGRAPHS BELOW RUNS ON ANY GIVEN CALL.
020200     IF QP-SUCCESSFUL
020300         PERFORM 4000-POST-DEBIT THRU 4000-EXIT
020400     ELSE
020500         PERFORM 5000-LOG-FAILED-USE THRU 5000-EXIT
020600     END-IF.
020700
020800     GOBACK.
020900*----------------------------------------------------------------*
021000*1000-FIND-MEMBER - SETS A SWITCH RATHER THAN THE RETURN CODE      *
021100*DIRECTLY, SINCE 3000-VALIDATE-REQUEST NEEDS TO SEE BOTH THE       *
021200*MEMBER AND ACCOUNT LOOKUP RESULTS BEFORE DECIDING WHICH FAILURE   *
021300*(IF ANY) TO REPORT.                                               *
021400*----------------------------------------------------------------*
021500 1000-FIND-MEMBER.
021600
021700*    NO NOT-FOUND SET-TO-TRUE NEEDED HERE - WS-MEMBER-FOUND-SW
021800*    WAS ALREADY PRIMED TO 'N' IN 0000-MAIN-LINE, SO A SEARCH
021900*    THAT NEVER MATCHES SIMPLY LEAVES IT ALONE.
022000     SEARCH ALL LK-MEMBER-ENTRY
022100         AT END
022200             CONTINUE
022300         WHEN MBR-ID (LK-MBR-IDX) = QP-MEMBER-ID
022400             SET WS-MEMBER-FOUND TO TRUE
022500     END-SEARCH.
022600
022700 1000-EXIT. EXIT.
022800*----------------------------------------------------------------*
022900 2000-FIND-ACCOUNT.
023000
023100*    INDEPENDENT OF THE MEMBER CHECK ABOVE - A FAILED-USE LEDGER   *
023200*    ROW IS LOGGED OFF THIS LOOKUP ALONE EVEN WHEN THE MEMBER       *
023300*    CHECK FAILED, PER THE OLD HISTORY SCREEN'S "LOG EVERY          *
023400*    ATTEMPT" RULE - A DECLINED PAYMENT AGAINST AN UNKNOWN MEMBER   *
023500*    STILL GETS A LEDGER ROW IF THE ACCOUNT NUMBER IS REAL.         *
023600
023700     MOVE 1 TO WS-SCAN-SUB.
023800
023900 2000-FIND-LOOP.
024000
024100     IF WS-SCAN-SUB > LK-ACCOUNT-COUNT
024200         GO TO 2000-EXIT
024300     END-IF.
024400
024500     IF ACT-NUMBER (WS-SCAN-SUB) = QP-ACCOUNT-NUMBER
024600         MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
024700         SET WS-ACCOUNT-FOUND TO TRUE
024800         GO TO 2000-EXIT
024900     END-IF.
025000
025100     ADD 1 TO WS-SCAN-SUB.
025200     GO TO 2000-FIND-LOOP.
025300
025400 2000-EXIT. EXIT.
025500*----------------------------------------------------------------*
025600*3000-VALIDATE-REQUEST - FOUR CHECKS IN SEQUENCE, EACH EXITING     *
025700*EARLY: MEMBER EXISTS, ACCOUNT EXISTS, THE ACCOUNT BELONGS TO THE  *
025800*MEMBER, THE ACCOUNT IS STILL IN USE, AND FINALLY THE REQUESTED    *
025900*AMOUNT DOES NOT EXCEED THE CURRENT BALANCE (THE OVERDRAFT GUARD   *
026000*FROM PR-0422, CARRIED FORWARD UNCHANGED IN SPIRIT).                *
026100*----------------------------------------------------------------*
026200 3000-VALIDATE-REQUEST.
026300
026400     IF NOT WS-MEMBER-FOUND
026500         SET QP-USER-NOT-FOUND TO TRUE
026600         GO TO 3000-EXIT
026700     END-IF.
026800
026900     IF NOT WS-ACCOUNT-FOUND
027000         SET QP-ACCOUNT-NOT-FOUND TO TRUE
027100         GO TO 3000-EXIT
027200     END-IF.
027300
027400     IF ACT-MEMBER-ID (WS-FOUND-SUB) NOT = QP-MEMBER-ID
027500         SET QP-USER-ACCOUNT-UN-MATCH TO TRUE
027600         GO TO 3000-EXIT
027700     END-IF.
027800
027900     IF ACT-UNREGISTERED (WS-FOUND-SUB)
028000         SET QP-ACCOUNT-ALREADY-UNREG TO TRUE
028100         GO TO 3000-EXIT
028200     END-IF.
028300
028400*    THE OVERDRAFT GUARD - A DEBIT MAY NEVER DRIVE THE BALANCE      *
028500*    BELOW ZERO, SO EXACTLY EQUAL TO THE BALANCE IS ALLOWED BUT     *
028600*    ONE CENT OVER IS NOT.                                          *
028700     IF QP-AMOUNT > ACT-BALANCE (WS-FOUND-SUB)
028800         SET QP-AMOUNT-EXCEED-BALANCE TO TRUE
028900         GO TO 3000-EXIT
029000     END-IF.
029100
029200 3000-EXIT. EXIT.
029300*----------------------------------------------------------------*
029400*4000-POST-DEBIT - SUBTRACTS THE REQUESTED AMOUNT FROM THE TABLE   *
029500*ROW IN PLACE, THEN APPENDS A SUCCESS LEDGER ROW CARRYING THE NEW  *
029600*BALANCE AS ITS SNAPSHOT.                                          *
029700*----------------------------------------------------------------*
029800 4000-POST-DEBIT.
029900
030000     MOVE WS-FOUND-SUB           TO WS-FOUND-SUB-ED.
030100*    ROUNDED IS HARMLESS HERE SINCE BOTH OPERANDS ALREADY CARRY     *
030200*    TWO DECIMAL PLACES, BUT IS THE SHOP'S STANDING HABIT ON ANY    *
030300*    COMPUTE TOUCHING A MONEY FIELD.                                *
030400     COMPUTE ACT-BALANCE (WS-FOUND-SUB) ROUNDED =
030500             ACT-BALANCE (WS-FOUND-SUB) - QP-AMOUNT.
030600
030700     MOVE ACT-BALANCE (WS-FOUND-SUB) TO WS-NEW-BALANCE.
030800     MOVE ACT-BALANCE (WS-FOUND-SUB) TO QP-POSTED-BALANCE.
030900
031000     PERFORM 7000-BUILD-TRANSACTION-ID THRU 7000-EXIT.
031100
031200     PERFORM 6000-APPEND-LEDGER-ROW THRU 6000-EXIT.
031300     SET TRN-TYPE-USE (LK-TRANSACTION-COUNT) TO TRUE.
031400     SET TRN-SUCCESS (LK-TRANSACTION-COUNT) TO TRUE.
031500     MOVE WS-NEW-BALANCE
031600         TO TRN-BALANCE-SNAPSHOT (LK-TRANSACTION-COUNT).
031700
031800 4000-EXIT. EXIT.
031900*----------------------------------------------------------------*
032000*5000-LOG-FAILED-USE - NO BALANCE CHANGE ON ANY FAILURE PATH -     *
032100*THE SNAPSHOT ON A FAILED ROW IS WHATEVER THE BALANCE ALREADY WAS, *
032200*PROVING TO A LATER READER THAT NOTHING MOVED.  SKIPPED ENTIRELY   *
032300*WHEN THE ACCOUNT ITSELF WAS NEVER FOUND, SINCE THERE IS NO        *
032400*BALANCE TO SNAPSHOT AND NO ACT-NUMBER TO TRUST.                   *
032500*----------------------------------------------------------------*
032600 5000-LOG-FAILED-USE.
032700
032800     IF NOT WS-ACCOUNT-FOUND
032900         GO TO 5000-EXIT
033000     END-IF.
033100
033200     MOVE ACT-BALANCE (WS-FOUND-SUB) TO QP-POSTED-BALANCE.
033300
033400     PERFORM 7000-BUILD-TRANSACTION-ID THRU 7000-EXIT.
033500
033600     PERFORM 6000-APPEND-LEDGER-ROW THRU 6000-EXIT.
033700     SET TRN-TYPE-USE (LK-TRANSACTION-COUNT) TO TRUE.
033800     SET TRN-FAILED (LK-TRANSACTION-COUNT) TO TRUE.
033900     MOVE ACT-BALANCE (WS-FOUND-SUB)
034000         TO TRN-BALANCE-SNAPSHOT (LK-TRANSACTION-COUNT).
034100
034200 5000-EXIT. EXIT.
034300*----------------------------------------------------------------*
034400*6000-APPEND-LEDGER-ROW - GROWS THE TRANSACTION TABLE BY ONE ROW   *
034500*AND FILLS THE FIELDS COMMON TO BOTH SUCCESS AND FAILURE - THE     *
034600*CALLER (4000 OR 5000) FILLS IN THE TYPE/RESULT/SNAPSHOT AFTER     *
034700*THIS PARAGRAPH RETURNS.                                           *
034800*----------------------------------------------------------------*
034900 6000-APPEND-LEDGER-ROW.
035000
035100*    INITIALIZE CLEARS THE WHOLE ROW TO LOW-VALUES/ZERO BEFORE
035200*    ANY FIELD IS SET BELOW, SO AN UNFILLED FIELD NEVER CARRIES
035300*    LEFTOVER STORAGE FROM A PRIOR CALL'S USE OF THIS SAME SLOT.
035400     ADD 1 TO LK-TRANSACTION-COUNT.
035500     INITIALIZE LK-TRANSACTION-ENTRY (LK-TRANSACTION-COUNT).
035600
035700     MOVE LK-TRANSACTION-COUNT
035800         TO TRN-SEQ (LK-TRANSACTION-COUNT).
035900     MOVE QP-ACCOUNT-NUMBER
036000         TO TRN-ACCOUNT-NUMBER (LK-TRANSACTION-COUNT).
036100     MOVE QP-AMOUNT
036200         TO TRN-AMOUNT (LK-TRANSACTION-COUNT).
036300     MOVE QP-NEW-TRANSACTION-ID
036400         TO TRN-ID (LK-TRANSACTION-COUNT).
036500     MOVE LK-CURRENT-TIMESTAMP
036600         TO TRN-TRANSACTED-AT (LK-TRANSACTION-COUNT).
036700
036800 6000-EXIT. EXIT.
036900*----------------------------------------------------------------*
037000*7000-BUILD-TRANSACTION-ID - CONCATENATES A FIXED PREFIX, THE RUN  *
037100*TIMESTAMP AND A CLIMBING SEQUENCE NUMBER INTO ONE 32-BYTE KEY -   *
037200*RUNS ON EVERY CALL, SUCCESS OR FAILURE, SO EVEN A DECLINED        *
037300*PAYMENT GETS AN ID A LATER QUERY-TRANS REQUEST CAN FIND IT BY.    *
037400*----------------------------------------------------------------*
037500 7000-BUILD-TRANSACTION-ID.
037600
037700     ADD 1 TO LK-NEXT-SEQ-NUMBER.
037800     MOVE LK-CURRENT-TIMESTAMP  TO WS-TXID-TIMESTAMP.
037900     MOVE LK-NEXT-SEQ-NUMBER    TO WS-TXID-SEQUENCE.
038000     MOVE WS-BUILT-TRANS-ID     TO QP-NEW-TRANSACTION-ID.
038100
038200 7000-EXIT. EXIT.
