000100******************************************************************
000200*    QPAYLNK  --  DRIVER/WORKER CALL COMMAREA                     *
000300*    ===================================                         *
000400*    PASSED BY REFERENCE ON EVERY CALL FROM QPAYP0 TO A WORKER    *
000500*    PROGRAM (QPAYP1-QPAYP6).  CARRIES THE REQUEST FIELDS IN,     *
000600*    THE RETURN CODE AND THE BUILT TRANSACTION ROW (WHEN ANY) OUT.*
000700*    REPLACES THE PSEUDO-CONVERSATIONAL SLICKCOM COMMAREA FROM    *
000800*    THE TERMINAL-DRIVEN VERSION OF THIS SHOP'S ACCOUNT SYSTEM --*
000900*    A BATCH CALL NEEDS NO EIBTRNID/NEXT-TRAN BOOKKEEPING, JUST   *
001000*    IN FIELDS AND A RETURN CODE.                                 *
001100*--------------------------------------------------------------- *
001200* 2025-11-04 PJH  TKT QP-0115  INITIAL LAYOUT FOR BATCH DRIVER    *
001300* 2025-11-12 PJH  TKT QP-0131  ADDED CANCEL-MUST-FULLY AND        *
001400*                 TOO-OLD-TRANSACTION-TO-CANCEL AFTER REVERSAL    *
001500*                 VALIDATION WAS SPLIT OUT OF QPAYP5              *
001600******************************************************************
001700*    THE FIRST FIVE FIELDS ARE "IN" FIELDS -- THE DRIVER FILLS    *
001800*    WHICHEVER ONES THE REQUEST KIND NEEDS (SEE QPAYREQ NAMED     *
001900*    REDEFINES) AND LEAVES THE REST AT WHATEVER VALUE THEY LAST   *
002000*    HELD; A WORKER MUST NOT TRUST A FIELD ITS OWN REQUEST KIND   *
002100*    DOES NOT USE.                                                *
002200 01  QPAY-LINKAGE-AREA.
002300     05  QP-MEMBER-ID                PIC 9(09).
002400     05  QP-ACCOUNT-ID               PIC 9(09).
002500     05  QP-ACCOUNT-NUMBER           PIC X(10).
002600     05  QP-TRANSACTION-ID           PIC X(32).
002700     05  QP-AMOUNT                   PIC S9(13)V99 COMP-3.
002800*    QP-RETURN-CODE IS THE ONLY FIELD EVERY WORKER IS REQUIRED TO *
002900*    SET BEFORE RETURNING -- THE DRIVER'S DISPATCH PARAGRAPH      *
003000*    NEVER ASSUMES '00' AND ALWAYS TESTS THE 88-LEVEL.            *
003100     05  QP-RETURN-CODE              PIC X(02).
003200         88  QP-SUCCESSFUL                    VALUE '00'.
003300         88  QP-USER-NOT-FOUND                VALUE '10'.
003400         88  QP-ACCOUNT-NOT-FOUND             VALUE '11'.
003500         88  QP-USER-ACCOUNT-UN-MATCH         VALUE '12'.
003600         88  QP-MAX-ACCOUNT-PER-USER-10       VALUE '13'.
003700         88  QP-ACCOUNT-ALREADY-UNREG         VALUE '14'.
003800         88  QP-BALANCE-NOT-EMPTY             VALUE '15'.
003900         88  QP-AMOUNT-EXCEED-BALANCE         VALUE '16'.
004000         88  QP-TRANSACTION-NOT-FOUND         VALUE '17'.
004100         88  QP-TRANSACTION-ACCOUNT-UN-MATCH  VALUE '18'.
004200         88  QP-CANCEL-MUST-FULLY             VALUE '19'.
004300         88  QP-TOO-OLD-TO-CANCEL             VALUE '20'.
004400         88  QP-INVALID-REQUEST               VALUE '21'.
004500*    THE REMAINING THREE FIELDS ARE "OUT" FIELDS -- A WORKER ONLY *
004600*    SETS THE ONE THAT APPLIES TO ITS OWN REQUEST KIND (OPEN-     *
004700*    ACCOUNT SETS QP-NEW-ACCOUNT-NUMBER, USE-BALANCE SETS QP-NEW- *
004800*    TRANSACTION-ID AND QP-POSTED-BALANCE, AND SO ON) AND LEAVES  *
004900*    THE OTHERS UNCHANGED.                                        *
005000     05  QP-NEW-ACCOUNT-NUMBER       PIC X(10).
005100     05  QP-NEW-TRANSACTION-ID       PIC X(32).
005200     05  QP-POSTED-BALANCE           PIC S9(13)V99 COMP-3.
