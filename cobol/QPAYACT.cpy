000100******************************************************************
000200*    QPAYACT  --  ACCOUNT MASTER RECORD LAYOUT                    *
000300*    ====================================                        *
000400*    ONE ENTRY PER OPEN OR CLOSED QUICKPAY ACCOUNT.  KEYED BY     *
000500*    ACT-NUMBER.  SUBSTITUTE FOR THE INDEXED MASTER -- LOADED     *
000600*    WHOLE INTO ACCOUNT-TABLE, LOCATED BY SEARCH ALL, UPDATED IN  *
000700*    THE TABLE ROW AND RE-SPILLED TO THE OUTPUT MASTER AT END OF  *
000800*    RUN (SEE QPAYP0 8000-RESPILL-ACCOUNTS).                      *
000900*    FIXED LENGTH 80 BYTES (76 DATA + 4 FILLER PAD).              *
001000*    NOTE: NO 01-LEVEL OF ITS OWN -- SEE QPAYMEM FOR WHY.         *
001100*    THE SPLIT-DATE VIEW THIS COPYBOOK USED TO CARRY AS A NAMED   *
001200*    REDEFINES MOVED TO LOCAL WORKING-STORAGE IN EACH PROGRAM     *
001300*    THAT EDITS A TIMESTAMP, SINCE A REDEFINES OF A TABLE ENTRY   *
001400*    CANNOT NAME A RECORD THAT ONLY EXISTS AT THE CALL SITE.      *
001500*--------------------------------------------------------------- *
001600* 2025-11-03 PJH  TKT QP-0114  INITIAL LAYOUT FOR LEDGER PROJECT  *
001700* 2025-11-07 PJH  TKT QP-0121  ADDED SPLIT-DATE REDEFINES FOR     *
001800*                 THE STATUS REPORT RATHER THAN RE-EDITING THE    *
001900*                 PACKED TIMESTAMP FIELD EACH TIME IT PRINTS      *
002000* 2025-11-19 LMV  TKT QP-0134  DROPPED OWN 01-LEVEL AND THE       *
002100*                 QP-0121 REDEFINES - CODE REVIEW CAUGHT A BAD    *
002200*                 NESTED LEVEL WHEN THIS COPY SITS INSIDE THE     *
002300*                 ACCOUNT TABLE ENTRY; SEE QPAYP0/P1/P3 FOR THE   *
002400*                 LOCAL REPLACEMENT VIEWS                         *
002500******************************************************************
002600*    ACT-ID IS THE INTERNAL SEQUENCE NUMBER ASSIGNED WHEN THE     *
002700*    ACCOUNT WAS OPENED -- GET-ACCOUNT IS THE ONLY REQUEST THAT   *
002800*    EVER KEYS OFF THIS FIELD; EVERYTHING ELSE USES ACT-NUMBER.   *
002900     10  ACT-ID                      PIC 9(09).
003000*    ACT-MEMBER-ID TIES THE ACCOUNT BACK TO ITS OWNER'S MBR-ID --*
003100*    EVERY WORKER THAT POSTS OR CLOSES AN ACCOUNT CHECKS THIS     *
003200*    AGAINST THE REQUEST'S MEMBER-ID BEFORE DOING ANYTHING ELSE.  *
003300     10  ACT-MEMBER-ID               PIC 9(09).
003400*    ACT-NUMBER IS THE EXTERNAL 10-DIGIT ACCOUNT NUMBER HANDED    *
003500*    BACK ON OPEN AND QUOTED ON EVERY SUBSEQUENT REQUEST.         *
003600     10  ACT-NUMBER                  PIC X(10).
003700*    ACT-STATUS DRIVES WHETHER THE ACCOUNT CAN STILL BE POSTED    *
003800*    TO -- ONCE UNREGISTERED, USE-BALANCE AND A SECOND CLOSE      *
003900*    BOTH REFUSE THE ACCOUNT (SEE QPAYP2 AND QPAYP4).             *
004000     10  ACT-STATUS                  PIC X(12).
004100         88  ACT-IN-USE                  VALUE 'IN_USE      '.
004200         88  ACT-UNREGISTERED            VALUE 'UNREGISTERED'.
004300*    ACT-BALANCE IS THE LIVE RUNNING BALANCE -- UPDATED IN PLACE  *
004400*    IN THE TABLE ROW BY QPAYP3/QPAYP4/QPAYP5 AND RE-SPILLED TO   *
004500*    THE OUTPUT MASTER ONLY ONCE, AT END OF RUN.                  *
004600     10  ACT-BALANCE                 PIC S9(13)V99 COMP-3.
004700*    ACT-REGISTERED-AT IS STAMPED WHEN THE ACCOUNT IS OPENED AND  *
004800*    NEVER CHANGED AFTER THAT.                                    *
004900     10  ACT-REGISTERED-AT           PIC 9(14).
005000*    ACT-UNREGISTERED-AT IS ZERO UNTIL CLOSE-ACCOUNT SUCCEEDS,    *
005100*    AT WHICH POINT IT IS STAMPED WITH THE RUN'S TIMESTAMP AND    *
005200*    NEVER RESET -- THERE IS NO RE-OPEN REQUEST IN THIS SYSTEM.   *
005300     10  ACT-UNREGISTERED-AT         PIC 9(14).
005400     10  FILLER                      PIC X(04).
