000100******************************************************************
000200*    QPAYMNY  --  SIGNED MONEY EDIT WORK AREA                     *
000300*    ===================================                         *
000400*    USED BY QPAYP0 TO EDIT THE COMP-3 CONTROL-TOTAL AMOUNTS FOR  *
000500*    THE END-OF-RUN DISPLAY REPORT.  THIS SHOP'S ORIGINAL         *
000600*    TERMINAL SYSTEM DID THIS THROUGH A COPY SLICKNUM ROUTINE     *
000700*    (DOLLARS-N/CENTS-N/DC-N PER FIELD WIDTH) THAT WAS NOT        *
000800*    CARRIED OVER WHEN THE CICS REGION WAS DECOMMISSIONED --      *
000900*    RESTATED HERE AS A SINGLE SHARED EDIT AREA SINCE THE BATCH   *
001000*    REPORT ONLY EVER PRINTS ONE AMOUNT AT A TIME.                *
001100*    A LATER PROGRAMMER LOOKING FOR SLICKNUM IN THIS LIBRARY      *
001200*    WON'T FIND IT -- IT LIVED IN THE OLD ONLINE COPYLIB, WHICH   *
001300*    WAS NEVER MIGRATED ONTO THIS PROJECT'S LIBRARIES.            *
001400*--------------------------------------------------------------- *
001500* 2025-11-14 PJH  TKT QP-0135  INITIAL LAYOUT FOR SUMMARY REPORT. *
001600*                 ONE EDIT AREA, REUSED FOR EACH TOTAL LINE,      *
001700*                 RATHER THAN A SEPARATE EDITED FIELD PER         *
001800*                 COUNTER -- KEEPS 9500-PRINT-SUMMARY IN QPAYP0   *
001900*                 SHORT SINCE EVERY LINE GOES THROUGH THE SAME    *
002000*                 MOVE/DISPLAY PAIR.                              *
002100******************************************************************
002200*    MNY-AMOUNT-IN HOLDS WHATEVER CONTROL TOTAL IS ABOUT TO BE    *
002300*    PRINTED -- THE CALLER MOVES A COUNTER IN HERE BEFORE         *
002400*    PERFORMING 9600-EDIT-AMOUNT.                                 *
002500 01  QPAY-MONEY-EDIT-AREA.
002600     05  MNY-AMOUNT-IN               PIC S9(13)V99 COMP-3.
002700*    MNY-AMOUNT-EDIT IS THE PRINTABLE FORM -- FLOATING MINUS SIGN *
002800*    SO A NEGATIVE CONTROL TOTAL (WHICH SHOULD NEVER HAPPEN, BUT  *
002900*    HAS ON A BAD RUN) STANDS OUT ON THE OPERATOR'S PRINTOUT.     *
003000     05  MNY-AMOUNT-EDIT             PIC -Z(12)9.99.
