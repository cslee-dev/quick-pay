000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP5.
000300 AUTHOR.        J C LEUNG.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  02/19/1995.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: CANCEL-BALANCE (CREDIT-BACK) REVERSAL WORKER        *
001000*             CALLED BY QPAYP0 FOR EACH CANCEL-BALANCE REQUEST.   *
001100*             VALIDATES THE ORIGINAL TRANSACTION BY ID, CHECKS    *
001200*             ACCOUNT MATCH, FULL-AMOUNT REVERSAL AND THE ONE-    *
001300*             YEAR REVERSAL WINDOW, THEN CREDITS THE ACCOUNT      *
001400*             BACK AND APPENDS A SUCCESS LEDGER ROW.  ON ANY      *
001500*             VALIDATION FAILURE IT PERFORMS THE INDEPENDENT      *
001600*             ACCOUNT LOOKUP AND APPENDS A FAILED/CANCEL ROW      *
001700*             INSTEAD, WITH NO BALANCE CHANGE.  QPAYP0 OWNS THE   *
001800*             PHYSICAL WRITE TO TRANSACTION-FILE.                 *
001900*                                                                  *
002000*             NOTE NO MEMBER-ID IS PASSED ON THE LINKAGE FOR THIS  *
002100*             REQUEST KIND - OWNERSHIP IS PROVEN INDIRECTLY, BY    *
002200*             MATCHING THE REQUEST'S ACCOUNT NUMBER AGAINST THE    *
002300*             ACCOUNT NUMBER STORED ON THE ORIGINAL TRANSACTION     *
002400*             ROW, NOT BY COMPARING A MEMBER-ID ANYWHERE.           *
002500******************************************************************
002600*CHANGE LOG                                                      *
002700*----------------------------------------------------------------*
002800* 02/19/95  JCL  INITIAL WRITE - SLICKP4 HISTORY SCREEN REVERSAL   *
002900*                ENTRY, SHARED SOURCE MEMBER WITH THE PAYMENT      *
003000*                SCREEN UNTIL THE 96 SPLIT BELOW                   *
003100* 04/11/96  JCL  PR-0405 SPLIT REVERSAL LOGIC OUT OF SLICKP4 INTO  *
003200*                ITS OWN SCREEN PROGRAM - TOO MANY PF-KEY PATHS    *
003300*                IN ONE MODULE PER THE SHOP STANDARDS REVIEW       *
003400* 01/06/98  JCL  Y2K  WINDOWED 2-DIGIT YEAR FIELDS, SEE TAGS       *
003500* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
003600* 09/30/25  PJH  TKT QP-0120  REWRITTEN AS A CALLED SUBPROGRAM     *
003700*                FOR THE QUICKPAY LEDGER PROJECT - REVERSAL        *
003800*                SCREEN BECOMES CANCEL-BALANCE                     *
003900* 11/12/25  PJH  TKT QP-0131  SPLIT OUT THE ONE-YEAR REVERSAL      *
004000*                WINDOW CHECK (TOO-OLD-TRANSACTION-TO-CANCEL) AND  *
004100*                THE FULL-AMOUNT-ONLY CHECK (CANCEL-MUST-FULLY) -  *
004200*                AUDIT WANTED BOTH CALLED OUT AS SEPARATE RETURN   *
004300*                CODES INSTEAD OF ONE GENERIC REJECT                *
004400* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE   *
004500*                REVIEWER ASKED FOR A BANNER ON EACH PARAGRAPH AND *
004600*                AN EXPLANATION OF WHY THE WINDOW CHECK COMPARES   *
004700*                EIGHT-DIGIT DATES INSTEAD OF SUBTRACTING THE TWO  *
004800*                FOURTEEN-DIGIT TIMESTAMPS DIRECTLY.                *
004900* 12/30/25  LMV  TKT QP-0145  CONFIRMED THE REVERSAL WINDOW IS     *
005000*                EXACTLY ONE YEAR BY CALENDAR DATE, NOT 365 DAYS -  *
005100*                A TRANSACTION FROM A LEAP-YEAR FEBRUARY 29 STILL  *
005200*                HAS A VALID CUTOFF DATE ONE YEAR LATER - NO CODE  *
005300*                CHANGE, THE YEAR-MINUS-ONE COMPUTE ALREADY GIVES  *
005400*                THE RIGHT ANSWER SINCE MONTH AND DAY ARE COPIED   *
005500*                THROUGH UNCHANGED.                                 *
005600* 01/21/26  SRP  TKT QP-0152  QA ASKED WHY THIS WORKER CHECKS      *
005700*                CANCEL-MUST-FULLY BEFORE TOO-OLD-TO-CANCEL -      *
005800*                ANSWER IS A PARTIAL-AMOUNT REVERSAL IS REJECTED   *
005900*                REGARDLESS OF AGE, SO THERE IS NO POINT SPENDING  *
006000*                A DATE COMPARE ON A REQUEST THAT WILL FAIL         *
006100*                ANYWAY - NO CHANGE MADE.                           *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.    IBM-PC.
006600 OBJECT-COMPUTER.    IBM-PC.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*----------------------------------------------------------------*
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200
007300*    WS-WORK-FIELDS HOLDS TWO INDEPENDENT FOUND SWITCHES (ACCOUNT *
007400*    AND TRANSACTION ARE LOOKED UP SEPARATELY, NEITHER GATES THE  *
007500*    OTHER, SAME PATTERN AS QPAYP4'S MEMBER/ACCOUNT PAIR) AND     *
007600*    THEIR SUBSCRIPTS.                                            *
007700 01  WS-WORK-FIELDS.
007800     05  WS-SCAN-SUB            PIC 9(05) COMP VALUE ZERO.
007900*    WS-FOUND-SUB IS THE SUBSCRIPT OF THE MATCHED TRANSACTION     *
008000*    ROW - SET FROM SEARCH ALL'S INDEX, COPIED HERE SO LATER      *
008100*    PARAGRAPHS CAN SUBSCRIPT THE TABLE WITHOUT CARRYING THE      *
008200*    INDEX NAME AROUND.                                           *
008300     05  WS-FOUND-SUB           PIC 9(05) COMP VALUE ZERO.
008400     05  WS-ACCT-SCAN-SUB       PIC 9(05) COMP VALUE ZERO.
008500*    WS-ACCT-FOUND-SUB IS THE SUBSCRIPT OF THE MATCHED ACCOUNT    *
008600*    ROW - THE ONE THAT GETS CREDITED BACK ON A SUCCESSFUL        *
008700*    REVERSAL.                                                    *
008800     05  WS-ACCT-FOUND-SUB      PIC 9(05) COMP VALUE ZERO.
008900     05  WS-TRN-FOUND-SW        PIC X(01) VALUE 'N'.
009000         88  WS-TRN-FOUND                VALUE 'Y'.
009100     05  WS-ACCT-FOUND-SW       PIC X(01) VALUE 'N'.
009200         88  WS-ACCT-FOUND               VALUE 'Y'.
009300
009400*---- CURRENT-RUN TIMESTAMP, SPLIT FOR THE ONE-YEAR WINDOW CHECK -*
009500 01  WS-CURRENT-TIMESTAMP-L     PIC 9(14) VALUE ZERO.
009600 01  WS-CURRENT-TIMESTAMP-R     REDEFINES WS-CURRENT-TIMESTAMP-L.
009700     05  WS-TS-CCYY             PIC 9(04).
009800     05  WS-TS-MM               PIC 9(02).
009900     05  WS-TS-DD               PIC 9(02).
010000     05  WS-TS-HH               PIC 9(02).
010100     05  WS-TS-MN               PIC 9(02).
010200     05  WS-TS-SS               PIC 9(02).
010300
010400*---- ONE-YEAR-AGO CUTOFF DATE - SAME MONTH/DAY, YEAR LESS ONE,   *
010500*     REJOINED AS AN 8-DIGIT CCYYMMDD FOR A STRAIGHT COMPARE      *
010600*     (NO INTRINSIC FUNCTIONS AVAILABLE THIS ERA)                 *
010700 01  WS-CUTOFF-CCYY             PIC 9(04) VALUE ZERO.
010800 01  WS-CUTOFF-DATE-8.
010900     05  WS-CUTOFF-CCYY-OUT     PIC 9(04).
011000     05  WS-CUTOFF-MM-OUT       PIC 9(02).
011100     05  WS-CUTOFF-DD-OUT       PIC 9(02).
011200 01  WS-CUTOFF-DATE-8-N         REDEFINES WS-CUTOFF-DATE-8
011300                                PIC 9(08).
011400
011500*---- ORIGINAL TRANSACTION TIMESTAMP, SPLIT THE SAME WAY ---------*
011600 01  WS-TRN-TIMESTAMP-L         PIC 9(14) VALUE ZERO.
011700 01  WS-TRN-TIMESTAMP-R         REDEFINES WS-TRN-TIMESTAMP-L.
011800     05  WS-TRN-TS-CCYY         PIC 9(04).
011900     05  WS-TRN-TS-MM           PIC 9(02).
012000     05  WS-TRN-TS-DD           PIC 9(02).
012100     05  WS-TRN-TS-REST         PIC 9(06).
012200 01  WS-TRN-DATE-8.
012300     05  WS-TRN-DATE-8-CCYY     PIC 9(04).
012400     05  WS-TRN-DATE-8-MM       PIC 9(02).
012500     05  WS-TRN-DATE-8-DD       PIC 9(02).
012600 01  WS-TRN-DATE-8-N            REDEFINES WS-TRN-DATE-8
012700                                PIC 9(08).
012800
012900*---- BUILT TRANSACTION-ID FOR THE CREDIT-BACK ROW - SHOP         *
013000*     SEQUENCE SCHEME, NOT A TRUE RANDOM UUID                     *
013100 01  WS-BUILT-TRANS-ID.
013200     05  WS-TXID-PREFIX         PIC X(03) VALUE 'TXN'.
013300     05  WS-TXID-TIMESTAMP      PIC 9(14).
013400     05  WS-TXID-SEQUENCE       PIC 9(09).
013500     05  WS-TXID-FILLER         PIC X(06) VALUE ZERO.
013600*----------------------------------------------------------------*
013700 LINKAGE SECTION.
013800
013900     COPY QPAYLNK.
014000
014100 01  LK-ACCOUNT-TABLE.
014200     05  LK-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
014300            DEPENDING ON LK-ACCOUNT-COUNT
014400            ASCENDING KEY IS ACT-NUMBER
014500            INDEXED BY LK-ACT-IDX.
014600         COPY QPAYACT.
014700
014800 01  LK-ACCOUNT-COUNT            PIC 9(05) COMP.
014900
015000 01  LK-TRANSACTION-TABLE.
015100     05  LK-TRANSACTION-ENTRY OCCURS 1 TO 20000 TIMES
015200            DEPENDING ON LK-TRANSACTION-COUNT
015300            ASCENDING KEY IS TRN-ID
015400            INDEXED BY LK-TRN-IDX.
015500         COPY QPAYTRN.
015600
015700 01  LK-TRANSACTION-COUNT        PIC 9(05) COMP.
015800 01  LK-CURRENT-TIMESTAMP        PIC 9(14).
015900 01  LK-NEXT-SEQ-NUMBER          PIC 9(09) COMP.
016000*----------------------------------------------------------------*
016100 PROCEDURE DIVISION USING QPAY-LINKAGE-AREA
016200                          LK-ACCOUNT-TABLE
016300                          LK-ACCOUNT-COUNT
016400                          LK-TRANSACTION-TABLE
016500                          LK-TRANSACTION-COUNT
016600                          LK-CURRENT-TIMESTAMP
016700                          LK-NEXT-SEQ-NUMBER.
016800
016900 0000-MAIN-LINE.
017000
017100*    BOTH FOUND-SWITCHES START 'N' EVEN THOUGH ONLY ONE OF THE
017200*    TWO LOOKUPS BELOW CAN LEAVE ITS SWITCH UNSET ON A GIVEN
017300*    CALL - SETTING BOTH HERE KEEPS THE RESET LOGIC IN ONE PLACE
017400*    INSTEAD OF SPLITTING IT ACROSS 1000- AND 2000-.
017500     MOVE '00'                   TO QP-RETURN-CODE.
017600     MOVE 'N'                    TO WS-TRN-FOUND-SW.
017700     MOVE 'N'                    TO WS-ACCT-FOUND-SW.
017800     MOVE LK-CURRENT-TIMESTAMP   TO WS-CURRENT-TIMESTAMP-L.
017900
018000*    ACCOUNT AND TRANSACTION ARE LOOKED UP IN SEPARATE PASSES -
018100*    NEITHER PERFORM IS SKIPPED BASED ON THE OTHER'S RESULT, SO
018200*    3000-VALIDATE-REQUEST BELOW ALWAYS SEES BOTH SWITCHES SET.
018300     PERFORM 1000-FIND-ACCOUNT THRU 1000-EXIT.
018400     PERFORM 2000-FIND-TRANSACTION THRU 2000-EXIT.
018500     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
018600
018700*    QP-SUCCESSFUL IS ONLY TRUE WHEN 3000-VALIDATE-REQUEST FELL
018800*    THROUGH EVERY CHECK WITHOUT SETTING A FAILURE RETURN CODE -
018900*    THE POST-CREDIT AND LOG-FAILED PATHS ARE MUTUALLY EXCLUSIVE.
019000     IF QP-SUCCESSFUL
019100         PERFORM 4000-POST-CREDIT THRU 4000-EXIT
019200     ELSE
019300         PERFORM 5000-LOG-FAILED-CANCEL THRU 5000-EXIT
019400     END-IF.
019500
019600     GOBACK.
019700*----------------------------------------------------------------*
019800*    1000-FIND-ACCOUNT - WALKS THE ACCOUNT TABLE LOOKING FOR A
019900*    ROW WHOSE ACT-NUMBER MATCHES THE REQUEST.  A GO TO WALK IS
020000*    USED HERE RATHER THAN SEARCH ALL BECAUSE LK-ACCOUNT-TABLE
020100*    IS KEYED ASCENDING ON ACT-NUMBER BUT THE TABLE IS SMALL
020200*    ENOUGH (5000 MAX) THAT THE SHOP NEVER BOTHERED CONVERTING
020300*    THIS OLDER PARAGRAPH WHEN SEARCH ALL WAS ADOPTED ELSEWHERE.
020400 1000-FIND-ACCOUNT.
020500
020600*    INDEPENDENT OF THE TRANSACTION LOOKUP BELOW - A FAILED-
020700*    CANCEL LEDGER ROW IS LOGGED OFF THIS LOOKUP ALONE EVEN WHEN
020800*    THE TRANSACTION LOOKUP FAILS, PER THE "LOG EVERY ATTEMPT"
020900*    RULE CARRIED OVER FROM THE PAYMENT HISTORY SCREEN.
021000
021100     MOVE 1 TO WS-ACCT-SCAN-SUB.
021200
021300 1000-FIND-LOOP.
021400
021500*    SUBSCRIPT PAST THE HIGH END OF THE TABLE MEANS NO MATCH -
021600*    WS-ACCT-FOUND-SW IS LEFT 'N' AND 3000-VALIDATE-REQUEST
021700*    CATCHES IT.
021800     IF WS-ACCT-SCAN-SUB > LK-ACCOUNT-COUNT
021900         GO TO 1000-EXIT
022000     END-IF.
022100
022200     IF ACT-NUMBER (WS-ACCT-SCAN-SUB) = QP-ACCOUNT-NUMBER
022300         MOVE WS-ACCT-SCAN-SUB   TO WS-ACCT-FOUND-SUB
022400         SET WS-ACCT-FOUND TO TRUE
022500         GO TO 1000-EXIT
022600     END-IF.
022700
022800     ADD 1 TO WS-ACCT-SCAN-SUB.
022900     GO TO 1000-FIND-LOOP.
023000
023100 1000-EXIT. EXIT.
023200*----------------------------------------------------------------*
023300*    2000-FIND-TRANSACTION - LOOKS UP THE ORIGINAL PAYMENT ROW BY
023400*    TRN-ID.  THIS TABLE IS KEPT ASCENDING ON TRN-ID SPECIFICALLY
023500*    SO THIS PARAGRAPH CAN USE SEARCH ALL INSTEAD OF A GO TO WALK
023600*    - THE TRANSACTION TABLE CAN HOLD 20000 ROWS, FAR MORE THAN
023700*    THE ACCOUNT TABLE, SO THE BINARY SEARCH ACTUALLY MATTERS HERE.
023800 2000-FIND-TRANSACTION.
023900
024000     SEARCH ALL LK-TRANSACTION-ENTRY
024100         AT END
024200             CONTINUE
024300         WHEN TRN-ID (LK-TRN-IDX) = QP-TRANSACTION-ID
024400             MOVE LK-TRN-IDX     TO WS-FOUND-SUB
024500             SET WS-TRN-FOUND TO TRUE
024600     END-SEARCH.
024700
024800 2000-EXIT. EXIT.
024900*----------------------------------------------------------------*
025000*    3000-VALIDATE-REQUEST - FOUR SEQUENTIAL CHECKS, EACH WITH ITS
025100*    OWN RETURN CODE SO THE CALLING SCREEN/REPORT CAN TELL THE
025200*    CALLER EXACTLY WHICH RULE FAILED RATHER THAN ONE GENERIC
025300*    REJECT (SEE TKT QP-0131 IN THE CHANGE LOG ABOVE).  ORDER
025400*    MATTERS - EXISTENCE CHECKS MUST RUN BEFORE ANY CHECK THAT
025500*    SUBSCRIPTS THE TRANSACTION ROW, OR A NOT-FOUND ROW WOULD
025600*    SUBSCRIPT GARBAGE.
025700 3000-VALIDATE-REQUEST.
025800
025900*    CHECK 1 OF 4 - DOES THE ACCOUNT ON THE REQUEST EXIST AT ALL.
026000     IF NOT WS-ACCT-FOUND
026100         SET QP-ACCOUNT-NOT-FOUND TO TRUE
026200         GO TO 3000-EXIT
026300     END-IF.
026400
026500*    CHECK 2 OF 4 - DOES THE TRANSACTION-ID ON THE REQUEST EXIST.
026600     IF NOT WS-TRN-FOUND
026700         SET QP-TRANSACTION-NOT-FOUND TO TRUE
026800         GO TO 3000-EXIT
026900     END-IF.
027000
027100*    CHECK 3 OF 4 - OWNERSHIP, PROVEN INDIRECTLY SINCE NO MEMBER-
027200*    ID TRAVELS WITH A CANCEL-BALANCE REQUEST (SEE THE WORKER
027300*    DESCRIPTION ABOVE) - THE ACCOUNT NUMBER ON THE REQUEST MUST
027400*    MATCH THE ACCOUNT NUMBER STAMPED ON THE ORIGINAL ROW.
027500     IF TRN-ACCOUNT-NUMBER (WS-FOUND-SUB) NOT = QP-ACCOUNT-NUMBER
027600         SET QP-TRANSACTION-ACCOUNT-UN-MATCH TO TRUE
027700         GO TO 3000-EXIT
027800     END-IF.
027900
028000*    CHECK 4 OF 4 - PARTIAL REVERSALS ARE NOT SUPPORTED, THE
028100*    REQUEST AMOUNT MUST EQUAL THE ORIGINAL TRANSACTION AMOUNT
028200*    EXACTLY.  THIS RUNS BEFORE THE WINDOW CHECK BELOW (TKT
028300*    QP-0152) SINCE A PARTIAL-AMOUNT REQUEST FAILS NO MATTER HOW
028400*    OLD OR NEW THE ORIGINAL TRANSACTION IS.
028500     IF QP-AMOUNT NOT = TRN-AMOUNT (WS-FOUND-SUB)
028600         SET QP-CANCEL-MUST-FULLY TO TRUE
028700         GO TO 3000-EXIT
028800     END-IF.
028900
029000     PERFORM 3500-CHECK-REVERSAL-WINDOW THRU 3500-EXIT.
029100
029200 3000-EXIT. EXIT.
029300*----------------------------------------------------------------*
029400*    3500-CHECK-REVERSAL-WINDOW - THE FIFTH AND LAST VALIDATION
029500*    STEP, BROKEN OUT OF 3000- ABOVE PER TKT QP-0131 SO AUDIT GETS
029600*    ITS OWN RETURN CODE FOR "TOO OLD" SEPARATE FROM THE OTHER
029700*    FOUR REJECTS.  COMPARES TWO EIGHT-DIGIT CCYYMMDD DATES
029800*    RATHER THAN SUBTRACTING THE FOURTEEN-DIGIT TIMESTAMPS
029900*    DIRECTLY (TKT QP-0133) SINCE A STRAIGHT TIMESTAMP SUBTRACT
030000*    WOULD HAVE TO ACCOUNT FOR VARYING MONTH LENGTHS ITSELF, WHILE
030100*    A CALENDAR YEAR-MINUS-ONE COMPARE DOES NOT.
030200 3500-CHECK-REVERSAL-WINDOW.
030300
030400*    BUILD THE CUTOFF DATE - SAME MONTH AND DAY AS TODAY, YEAR
030500*    LESS ONE.  TKT QP-0145 CONFIRMED THIS STAYS CORRECT FOR A
030600*    LEAP-YEAR FEBRUARY 29 ORIGINAL TRANSACTION SINCE MONTH AND
030700*    DAY COPY THROUGH UNCHANGED BELOW - ONLY THE YEAR CHANGES.
030800     COMPUTE WS-CUTOFF-CCYY = WS-TS-CCYY - 1.
030900     MOVE WS-CUTOFF-CCYY         TO WS-CUTOFF-CCYY-OUT.
031000     MOVE WS-TS-MM               TO WS-CUTOFF-MM-OUT.
031100     MOVE WS-TS-DD               TO WS-CUTOFF-DD-OUT.
031200
031300*    SPLIT THE ORIGINAL TRANSACTION'S OWN TIMESTAMP DOWN TO AN
031400*    EIGHT-DIGIT DATE THE SAME WAY, SO THE COMPARE BELOW LINES UP
031500*    TWO VALUES OF THE SAME SHAPE.
031600     MOVE TRN-TRANSACTED-AT (WS-FOUND-SUB) TO WS-TRN-TIMESTAMP-L.
031700     MOVE WS-TRN-TS-CCYY         TO WS-TRN-DATE-8-CCYY.
031800     MOVE WS-TRN-TS-MM           TO WS-TRN-DATE-8-MM.
031900     MOVE WS-TRN-TS-DD           TO WS-TRN-DATE-8-DD.
032000
032100*    IF THE ORIGINAL TRANSACTION DATE FALLS BEFORE THE CUTOFF, THE
032200*    ONE-YEAR WINDOW HAS CLOSED.
032300     IF WS-TRN-DATE-8-N < WS-CUTOFF-DATE-8-N
032400         SET QP-TOO-OLD-TO-CANCEL TO TRUE
032500     END-IF.
032600
032700 3500-EXIT. EXIT.
032800*----------------------------------------------------------------*
032900*    4000-POST-CREDIT - ALL FIVE VALIDATION CHECKS PASSED, SO THE
033000*    ORIGINAL DEBIT IS CREDITED BACK TO THE ACCOUNT AND A SUCCESS
033100*    LEDGER ROW IS APPENDED.  ROUNDED IS HARMLESS HERE SINCE BOTH
033200*    OPERANDS ARE ALREADY TWO-DECIMAL MONEY, BUT IT IS SHOP HABIT
033300*    ON EVERY COMPUTE THAT TOUCHES A BALANCE FIELD.
033400 4000-POST-CREDIT.
033500
033600     COMPUTE ACT-BALANCE (WS-ACCT-FOUND-SUB) ROUNDED =
033700             ACT-BALANCE (WS-ACCT-FOUND-SUB) + QP-AMOUNT.
033800
033900     MOVE ACT-BALANCE (WS-ACCT-FOUND-SUB) TO QP-POSTED-BALANCE.
034000
034100*    THE ID MUST EXIST BEFORE THE ROW IS BUILT BELOW SINCE
034200*    6000-APPEND-LEDGER-ROW STAMPS IT ONTO THE NEW ROW.
034300     PERFORM 7000-BUILD-TRANSACTION-ID THRU 7000-EXIT.
034400     PERFORM 6000-APPEND-LEDGER-ROW THRU 6000-EXIT.
034500
034600     SET TRN-TYPE-CANCEL (LK-TRANSACTION-COUNT) TO TRUE.
034700     SET TRN-SUCCESS (LK-TRANSACTION-COUNT) TO TRUE.
034800     MOVE ACT-BALANCE (WS-ACCT-FOUND-SUB) TO
034900                      TRN-BALANCE-SNAPSHOT (LK-TRANSACTION-COUNT).
035000
035100 4000-EXIT. EXIT.
035200*----------------------------------------------------------------*
035300*    5000-LOG-FAILED-CANCEL - ONE OF THE FIVE CHECKS ABOVE FAILED.
035400*    A FAILED-CANCEL ROW STILL GOES ON THE LEDGER FOR AUDIT, BUT
035500*    ONLY WHEN THE ACCOUNT ITSELF WAS FOUND - IF THE ACCOUNT
035600*    NUMBER ON THE REQUEST DOES NOT EXIST AT ALL THERE IS NO
035700*    ACCOUNT TO ATTACH A FAILED ROW TO, SO NOTHING IS LOGGED.
035800 5000-LOG-FAILED-CANCEL.
035900
036000     IF NOT WS-ACCT-FOUND
036100         GO TO 5000-EXIT
036200     END-IF.
036300
036400     PERFORM 7000-BUILD-TRANSACTION-ID THRU 7000-EXIT.
036500     PERFORM 6000-APPEND-LEDGER-ROW THRU 6000-EXIT.
036600
036700     SET TRN-TYPE-CANCEL (LK-TRANSACTION-COUNT) TO TRUE.
036800     SET TRN-FAILED (LK-TRANSACTION-COUNT) TO TRUE.
036900     MOVE ACT-BALANCE (WS-ACCT-FOUND-SUB) TO
037000                      TRN-BALANCE-SNAPSHOT (LK-TRANSACTION-COUNT).
037100
037200 5000-EXIT. EXIT.
037300*----------------------------------------------------------------*
037400*    6000-APPEND-LEDGER-ROW - GROWS THE IN-MEMORY TRANSACTION
037500*    TABLE BY ONE ROW.  QPAYP0 OWNS THE PHYSICAL WRITE TO
037600*    TRANSACTION-FILE ONCE THIS WORKER RETURNS, SO THIS PARAGRAPH
037700*    ONLY HAS TO BUILD THE ROW IN THE SHARED TABLE CORRECTLY.
037800 6000-APPEND-LEDGER-ROW.
037900
038000     ADD 1 TO LK-TRANSACTION-COUNT.
038100
038200*    INITIALIZE BEFORE FILLING SO ANY FIELD THIS PARAGRAPH DOES
038300*    NOT EXPLICITLY SET (STATUS/TYPE INDICATORS BELOW) STARTS FROM
038400*    A KNOWN LOW-VALUE STATE RATHER THAN WHATEVER WAS LEFT IN
038500*    STORAGE FROM AN EARLIER CALL.
038600     INITIALIZE LK-TRANSACTION-ENTRY (LK-TRANSACTION-COUNT).
038700
038800     MOVE LK-TRANSACTION-COUNT  TO
038900                      TRN-SEQ (LK-TRANSACTION-COUNT).
039000     MOVE QP-ACCOUNT-NUMBER     TO
039100                      TRN-ACCOUNT-NUMBER (LK-TRANSACTION-COUNT).
039200     MOVE QP-AMOUNT             TO
039300                      TRN-AMOUNT (LK-TRANSACTION-COUNT).
039400     MOVE QP-NEW-TRANSACTION-ID TO
039500                      TRN-ID (LK-TRANSACTION-COUNT).
039600     MOVE LK-CURRENT-TIMESTAMP  TO
039700                      TRN-TRANSACTED-AT (LK-TRANSACTION-COUNT).
039800
039900 6000-EXIT. EXIT.
040000*----------------------------------------------------------------*
040100*    7000-BUILD-TRANSACTION-ID - MINTS THE ID FOR THE NEW LEDGER
040200*    ROW, WHETHER THIS CALL SUCCEEDS OR FAILS.  RUNNING THIS ON
040300*    THE FAILURE PATH TOO (TKT QP-0143, NOTED FOR QPAYP4'S TWIN
040400*    PARAGRAPH) MEANS EVERY LEDGER ROW THIS WORKER WRITES, PASS OR
040500*    FAIL, CARRIES ITS OWN UNIQUE TRANSACTION-ID.
040600 7000-BUILD-TRANSACTION-ID.
040700
040800     ADD 1 TO LK-NEXT-SEQ-NUMBER.
040900
041000     MOVE LK-CURRENT-TIMESTAMP  TO WS-TXID-TIMESTAMP.
041100     MOVE LK-NEXT-SEQ-NUMBER    TO WS-TXID-SEQUENCE.
041200     MOVE WS-BUILT-TRANS-ID     TO QP-NEW-TRANSACTION-ID.
041300
041400 7000-EXIT. EXIT.
