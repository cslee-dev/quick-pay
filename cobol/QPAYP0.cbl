000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP0.
000300 AUTHOR.        R T KOWALCZYK.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: QUICKPAY LEDGER BATCH DRIVER                       *
001000*             READS THE NIGHTLY REQUEST FILE AND DISPATCHES EACH *
001100*             REQUEST TO THE WORKER PROGRAM THAT OWNS IT, THEN    *
001200*             RE-SPILLS THE ACCOUNT MASTER AND PRINTS THE RUN'S   *
001300*             CONTROL TOTALS.  OWNS ALL FILE I/O FOR THE RUN --   *
001400*             THE WORKER PROGRAMS TOUCH ONLY THE TABLES AND THE   *
001500*             COMMAREA PASSED TO THEM.                            *
001600*                                                                  *
001700*             THIS REPLACES THE OLD SLICKP0 TERMINAL MENU, WHICH  *
001800*             READ ONE COMMAND AT A TIME OFF A 3270 SCREEN AND    *
001900*             CALLED THE SAME FAMILY OF WORKER SUBPROGRAMS THAT   *
002000*             MENU-DRIVEN ACCOUNT WORK HAD USED SINCE THE EARLY   *
002100*             90'S.  THE WORKERS THEMSELVES DID NOT CHANGE SHAPE  *
002200*             MUCH IN THE MOVE TO BATCH -- THEY STILL TAKE A      *
002300*             COMMAREA IN, DO ONE PIECE OF WORK, AND RETURN A     *
002400*             RETURN CODE.  WHAT CHANGED IS WHO DRIVES THEM: A    *
002500*             SEQUENTIAL REQUEST FILE INSTEAD OF A HUMAN AT A     *
002600*             KEYBOARD.                                           *
002700******************************************************************
002800*CHANGE LOG                                                      *
002900*----------------------------------------------------------------*
003000* 03/14/91  RTK  INITIAL WRITE - SLICKP0 ACCOUNT MENU DRIVER      *
003100*                FOUR-OPTION TERMINAL MENU (ADD/CLOSE/LIST/POST)  *
003200*                DRIVING THE SAME FAMILY OF WORKER SUBPROGRAMS.   *
003300* 07/02/91  RTK  ADDED MIN/MAX ACCOUNT ID CONTROL RECORD CHECK    *
003400*                REQUESTED BY OPS AFTER A BAD TAPE LET THE        *
003500*                ACCOUNT FILE LOAD WITH A GAP IN THE ID RANGE.    *
003600* 11/19/92  DMW  PR-0233 FIXED ALARM ON BAD PF KEY AT MENU        *
003700*                OPERATOR COMPLAINT - TERMINAL BELL SOUNDED ON    *
003800*                EVERY KEYSTROKE, NOT JUST AN INVALID ONE.        *
003900* 06/04/93  DMW  PR-0266 CORRECTED ACCOUNT COUNT DISPLAYED ON     *
004000*                THE MENU FOOTER - WAS COUNTING CLOSED ACCOUNTS   *
004100*                AS WELL AS OPEN ONES, CONFUSING THE TELLERS.     *
004200* 02/08/94  DMW  PR-0309 ADDED SCHEDULE FUNCTION TO MENU          *
004300*                LET THE OPERATOR QUEUE A REPORT FOR THE NEXT     *
004400*                OVERNIGHT RUN INSTEAD OF RUNNING IT ONLINE.      *
004500* 05/22/95  JCL  PR-0367 TIGHTENED RESP CHECKING ON CONTROL READ  *
004600*                A RESP2 OF ITEMERR WAS FALLING THROUGH TO THE    *
004700*                NORMAL PATH INSTEAD OF THE ERROR PATH.           *
004800* 03/11/96  JCL  PR-0381 ADDED RETRY ON DEADLOCK RESP FROM THE    *
004900*                CONTROL RECORD READ - OCCASIONAL DEADLOCK WHEN   *
005000*                THE OVERNIGHT BACKUP JOB OVERLAPPED THE MENU.    *
005100* 09/19/97  JCL  PR-0392 MENU TITLE BAR MOVED TWO COLUMNS RIGHT   *
005200*                TO CLEAR THE NEW CORPORATE LOGO ON THE 3270      *
005300*                TEMPLATE - COSMETIC, NO LOGIC CHANGE.            *
005400* 01/06/98  JCL  Y2K  WINDOWED ALL 2-DIGIT YEAR FIELDS, SEE TAGS   *
005500*                CENTURY WINDOW SET 80/20 PER DATA CENTER         *
005600*                STANDARD - ANYTHING 00-79 IS 20XX, 80-99 IS 19XX.*
005700* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
005800*                REGRESSION RUN AGAINST THE 2000, 2001 AND 2004   *
005900*                (LEAP YEAR) TEST DECKS - NO FAILURES.            *
006000* 04/11/02  SRP  PR-0501 MENU RETIRED, CICS REGION DECOMMISSIONED *
006100*                TERMINAL NETWORK TAKEN DOWN - ACCOUNT MAINTENANCE*
006200*                MOVED TO THE REPLACEMENT GREEN-SCREEN PACKAGE.   *
006300*                SOURCE KEPT IN THE LIBRARY PER RETENTION POLICY. *
006400* 09/25/25  PJH  TKT QP-0115  REBUILT AS BATCH DRIVER FOR THE     *
006500*                QUICKPAY MEMBER/ACCOUNT LEDGER PROJECT. REPLACES *
006600*                THE OLD TERMINAL MENU ENTIRELY - SEE QPAYP1-P6.  *
006700*                PULLED THE SLICKP0 SOURCE BACK OUT OF THE        *
006800*                RETENTION LIBRARY AS A STARTING POINT SINCE THE  *
006900*                DISPATCH SHAPE (ONE COMMAND IN, ONE WORKER OUT)  *
007000*                WAS ALREADY RIGHT FOR THE NEW PROJECT.           *
007100* 09/30/25  PJH  TKT QP-0117  ADDED MEMBER AND TRANSACTION TABLE  *
007200*                LOADS ALONGSIDE THE EXISTING ACCOUNT TABLE LOAD  *
007300*                SO ALL THREE MASTERS ARE IN MEMORY BEFORE THE    *
007400*                FIRST REQUEST IS DISPATCHED.                     *
007500* 10/02/25  PJH  TKT QP-0119  ADDED ACCOUNT-NUMBER ASSIGNMENT     *
007600*                SCAN (HIGHEST-NUMBER-PLUS-ONE) AHEAD OF OPEN     *
007700*                SO QPAYP1 NEVER HAS TO TOUCH THE WHOLE TABLE.    *
007800* 10/17/25  PJH  TKT QP-0124  ADDED END-OF-RUN CONTROL TOTAL      *
007900*                REPORT - REQUESTED BY OPS, JOB HAD NO OUTPUT     *
008000*                AND THE OPERATOR COULD NOT TELL A QUIET NIGHT    *
008100*                FROM A NIGHT WHERE EVERY REQUEST FAILED SILENTLY.*
008200* 11/05/25  LMV  TKT QP-0129  ADDED TRANSACTION TABLE PRELOAD SO  *
008300*                CANCEL REVERSAL LOOKUPS DO NOT RE-READ THE FILE  *
008400*                - WAS OPENING TRANSACTION-FILE A SECOND TIME PER *
008500*                CANCEL REQUEST, WHICH A VOLUME TEST FLAGGED AS   *
008600*                THE SLOWEST PART OF THE WHOLE RUN.               *
008700* 11/12/25  PJH  TKT QP-0131  REVERSAL AMOUNT/AGE VALIDATION      *
008800*                MOVED INTO QPAYP5 - DRIVER ITSELF DOES NOT TEST  *
008900*                THE REQUESTED CANCEL AMOUNT, ONLY PASSES IT ON.  *
009000* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE  *
009100*                REVIEWER ASKED FOR COMMENT HEADERS ON EVERY      *
009200*                DISPATCH PARAGRAPH SO A NEW READER CAN MATCH A   *
009300*                REQUEST TYPE TO ITS WORKER WITHOUT TRACING THE   *
009400*                EVALUATE STATEMENT LINE BY LINE.                 *
009500* 12/03/25  SRP  TKT QP-0140  QA NOTE - REQUEST-FILE RECLEN       *
009600*                CONFIRMED AT 85 AGAINST JCL //QPAYREQ DD, NO     *
009700*                SOURCE CHANGE, NOTED HERE FOR THE NEXT AUDIT.    *
009800* 12/18/25  LMV  TKT QP-0144  REVIEWED EVERY DISPATCH PARAGRAPH   *
009900*                AGAINST THE CURRENT REQUEST LAYOUT AFTER A       *
010000*                FIELD WIDTH CHANGE ELSEWHERE ON THE PROJECT -    *
010100*                NO CHANGE NEEDED HERE, QPAYP0 NEVER TOUCHES THE  *
010200*                FIELDS THAT MOVED.                               *
010300* 01/09/26  PJH  TKT QP-0151  OPS ASKED THAT THE SUMMARY REPORT    *
010400*                TITLE LINE CARRY THE RUN DATE IN A FIXED SLOT     *
010500*                RATHER THAN LEADING SPACES ON SHORT DATES - NO    *
010600*                CHANGE WAS ACTUALLY NEEDED, WS-RPT-DATE WAS       *
010700*                ALREADY A FIXED-WIDTH ALPHANUMERIC FIELD.         *
010800* 01/22/26  SRP  TKT QP-0153  CONFIRMED WITH OPS THAT A RERUN      *
010900*                AGAINST A PARTIALLY-PROCESSED REQUEST FILE IS     *
011000*                NOT YET SUPPORTED - UPSI-0 SWITCH IS WIRED FOR    *
011100*                IT BUT NO PARAGRAPH TESTS IT YET.  TRACKED AS A   *
011200*                FOLLOW-ON, NOT FIXED IN THIS CHANGE.              *
011300******************************************************************
011400 ENVIRONMENT DIVISION.
011500 CONFIGURATION SECTION.
011600 SOURCE-COMPUTER.    IBM-PC.
011700 OBJECT-COMPUTER.    IBM-PC.
011800*    TOP-OF-FORM NAMES THE PRINTER CHANNEL THE OLD SLICKP0 MENU   *
011900*    USED TO SKIP TO A NEW PAGE ON THE TERMINAL'S ATTACHED        *
012000*    PRINTER - CARRIED FORWARD HERE FOR THE SUMMARY REPORT,       *
012100*    THOUGH THIS BUILD DOES NOT CURRENTLY USE IT.                 *
012200*    UPSI-0 IS THE OPERATOR'S RERUN SWITCH, SET ON THE EXEC       *
012300*    PARM CARD WHEN A RUN IS BEING REPEATED AGAINST THE SAME      *
012400*    DAY'S REQUEST FILE AFTER AN ABEND - NOT YET WIRED INTO ANY   *
012500*    LOGIC IN THIS BUILD, BUT CARRIED SO OPS HAS THE HOOK.        *
012600 SPECIAL-NAMES.
012700     C01 IS TOP-OF-FORM
012800     UPSI-0 ON STATUS IS QP-RERUN-REQUESTED
012900     UPSI-0 OFF STATUS IS QP-NORMAL-RUN.
013000*----------------------------------------------------------------*
013100 INPUT-OUTPUT SECTION.
013200 FILE-CONTROL.
013300*    REQUEST-FILE IS THE NIGHTLY INPUT - ONE RECORD PER REQUESTED *
013400*    OPERATION, BUILT BY THE FRONT-END EXTRACT JOB THAT RUNS      *
013500*    AHEAD OF THIS STEP.  LINE SEQUENTIAL SINCE THE EXTRACT JOB   *
013600*    WRITES IT WITH A PC-STYLE TEXT EDITOR DURING TESTING.        *
013700     SELECT REQUEST-FILE       ASSIGN TO QPAYREQ
013800            ORGANIZATION IS LINE SEQUENTIAL
013900            FILE STATUS IS FS-REQUEST.
014000
014100*    MEMBER-FILE IS THE MEMBER MASTER, LOADED WHOLE INTO THE      *
014200*    MEMBER TABLE BELOW AND NEVER RE-READ DURING THE RUN.         *
014300     SELECT MEMBER-FILE        ASSIGN TO QPAYMBR
014400            ORGANIZATION IS SEQUENTIAL
014500            FILE STATUS IS FS-MEMBER.
014600
014700*    ACCOUNT-FILE-IN IS YESTERDAY'S CLOSING ACCOUNT MASTER.  FS   *
014800*    35 (FILE NOT FOUND) IS A VALID CONDITION ON THE VERY FIRST   *
014900*    RUN OF THE PROJECT, BEFORE ANY ACCOUNT HAS EVER BEEN OPENED. *
015000     SELECT ACCOUNT-FILE-IN    ASSIGN TO QPAYACI
015100            ORGANIZATION IS SEQUENTIAL
015200            FILE STATUS IS FS-ACCOUNT-IN.
015300
015400*    ACCOUNT-FILE-OUT IS TONIGHT'S CLOSING ACCOUNT MASTER, WHICH  *
015500*    BECOMES TOMORROW NIGHT'S ACCOUNT-FILE-IN.                    *
015600     SELECT ACCOUNT-FILE-OUT   ASSIGN TO QPAYACO
015700            ORGANIZATION IS SEQUENTIAL
015800            FILE STATUS IS FS-ACCOUNT-OUT.
015900
016000*    TRANSACTION-FILE IS THE LEDGER - OPENED I-O SO A RUN THAT    *
016100*    FINDS AN EXISTING LEDGER CAN PRELOAD IT (QP-0129) BEFORE     *
016200*    APPENDING TONIGHT'S ROWS ON TOP.  FS 35 IS VALID ON THE      *
016300*    FIRST RUN, SAME AS ACCOUNT-FILE-IN.                          *
016400     SELECT TRANSACTION-FILE   ASSIGN TO QPAYTRF
016500            ORGANIZATION IS SEQUENTIAL
016600            FILE STATUS IS FS-TRANSACTION.
016700
016800*    SUMMARY-FILE IS THE CONTROL-TOTAL REPORT ADDED UNDER QP-0124 *
016900*    - A FLAT PRINT FILE, ONE LINE PER COUNT/AMOUNT LINE.         *
017000     SELECT SUMMARY-FILE       ASSIGN TO QPAYRPT
017100            ORGANIZATION IS LINE SEQUENTIAL
017200            FILE STATUS IS FS-SUMMARY.
017300*----------------------------------------------------------------*
017400 DATA DIVISION.
017500 FILE SECTION.
017600
017700*    REQUEST-FILE RECORD LAYOUT LIVES IN QPAYREQ SINCE THE SAME   *
017800*    SHAPE IS ALSO REFERENCED BY NAME (QPAY-REQUEST-RECORD) WHEN  *
017900*    THE LIST/GET REQUEST IS HANDED TO QPAYP2 UNCHANGED BELOW.    *
018000 FD  REQUEST-FILE
018100     RECORDING MODE IS F.
018200     COPY QPAYREQ.
018300
018400*    MEMBER-RECORD-IN IS READ AS AN UNSTRUCTURED 90-BYTE STRING   *
018500*    AND MOVED INTO THE TABLE ENTRY, WHICH CARRIES THE REAL       *
018600*    QPAYMEM FIELD BREAKOUT - KEEPS THE FD ITSELF SHORT.          *
018700 FD  MEMBER-FILE
018800     RECORD CONTAINS 90 CHARACTERS
018900     RECORDING MODE IS F.
019000 01  MEMBER-RECORD-IN            PIC X(90).
019100
019200*    SAME PATTERN AS MEMBER-RECORD-IN, FOR THE ACCOUNT MASTER.    *
019300 FD  ACCOUNT-FILE-IN
019400     RECORD CONTAINS 80 CHARACTERS
019500     RECORDING MODE IS F.
019600 01  ACCOUNT-RECORD-IN           PIC X(80).
019700
019800*    ACCOUNT-RECORD-OUT IS WRITTEN ONCE PER ACCOUNT AT END OF RUN *
019900*    BY 8000-RESPILL-ACCOUNTS, IN THE SAME ORDER THE TABLE WAS    *
020000*    BUILT IN (ASCENDING BY ACT-NUMBER, SINCE THE TABLE IS A      *
020100*    SEARCH ALL TABLE KEYED ON THAT FIELD).                       *
020200 FD  ACCOUNT-FILE-OUT
020300     RECORD CONTAINS 80 CHARACTERS
020400     RECORDING MODE IS F.
020500 01  ACCOUNT-RECORD-OUT          PIC X(80).
020600
020700*    TRANSACTION-RECORD-OUT DOUBLES AS BOTH THE PRELOAD READ AREA *
020800*    (1300-LOAD-TRANSACTION-TABLE) AND THE APPEND WRITE AREA      *
020900*    (7000-WRITE-LEDGER-ROW) - LEDGER IS APPEND-ONLY SO THE SAME  *
021000*    RECORD AREA SERVES BOTH DIRECTIONS WITHOUT CONFLICT.         *
021100 FD  TRANSACTION-FILE
021200     RECORD CONTAINS 100 CHARACTERS
021300     RECORDING MODE IS F.
021400 01  TRANSACTION-RECORD-OUT      PIC X(100).
021500
021600*    SUMMARY-LINE IS AN 80-BYTE PRINT LINE - SEE WS-REPORT-LINES  *
021700*    BELOW FOR THE THREE LAYOUTS MOVED INTO IT.                   *
021800 FD  SUMMARY-FILE
021900     RECORDING MODE IS F.
022000 01  SUMMARY-LINE                PIC X(80).
022100*----------------------------------------------------------------*
022200 WORKING-STORAGE SECTION.
022300*================*
022400 77  FILLER                      PIC X(26) VALUE
022500                                  '* START WORKING-STORAGE  *'.
022600
022700*---- FILE STATUS / SWITCHES ------------------------------------*
022800*    ONE TWO-BYTE STATUS PER FILE, SHOP STANDARD SINCE '91 - THE  *
022900*    88-LEVELS NAME ONLY THE CODES THIS PROGRAM ACTUALLY TESTS;   *
023000*    ANY OTHER CODE FALLS THROUGH TO THE GENERIC DISPLAY/ABEND    *
023100*    PATH IN WHICHEVER PARAGRAPH OPENED THE FILE.                 *
023200 01  QPAY-FILE-STATUSES.
023300     05  FS-REQUEST              PIC X(02) VALUE SPACE.
023400         88  FS-REQUEST-OK                 VALUE '00'.
023500         88  FS-REQUEST-EOF                VALUE '10'.
023600     05  FS-MEMBER               PIC X(02) VALUE SPACE.
023700         88  FS-MEMBER-OK                  VALUE '00'.
023800         88  FS-MEMBER-EOF                 VALUE '10'.
023900*    FS-ACCOUNT-IN-OK IS DELIBERATELY NOT A 100% GATE ON WHETHER  *
024000*    TO LOAD THE ACCOUNT TABLE - FS '35' (FILE NOT FOUND) MEANS   *
024100*    THIS IS THE PROJECT'S FIRST RUN, NOT AN ERROR.  SEE 1000-    *
024200*    INITIALIZE-RUN FOR HOW THE TWO CASES ARE TOLD APART.         *
024300     05  FS-ACCOUNT-IN           PIC X(02) VALUE SPACE.
024400         88  FS-ACCOUNT-IN-OK              VALUE '00'.
024500         88  FS-ACCOUNT-IN-EOF             VALUE '10'.
024600     05  FS-ACCOUNT-OUT          PIC X(02) VALUE SPACE.
024700         88  FS-ACCOUNT-OUT-OK             VALUE '00'.
024800*    SAME FIRST-RUN ALLOWANCE AS FS-ACCOUNT-IN, FOR THE LEDGER.   *
024900     05  FS-TRANSACTION          PIC X(02) VALUE SPACE.
025000         88  FS-TRANSACTION-OK             VALUE '00'.
025100         88  FS-TRANSACTION-EOF            VALUE '10'.
025200     05  FS-SUMMARY              PIC X(02) VALUE SPACE.
025300         88  FS-SUMMARY-OK                 VALUE '00'.
025400
025500*    THESE TWO FIELDS ARE WHAT SPECIAL-NAMES ABOVE MAPS THE UPSI-0 *
025600*    SWITCH ONTO - NOT YET TESTED ANYWHERE IN PROCEDURE DIVISION, *
025700*    CARRIED FOR THE RERUN HOOK DESCRIBED IN THE 12/03/25 NOTE.   *
025800 01  QP-RERUN-REQUESTED          PIC X(01) VALUE 'N'.
025900 01  QP-NORMAL-RUN               PIC X(01) VALUE 'Y'.
026000
026100 01  WS-RUN-SWITCHES.
026200     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE 'N'.
026300         88  WS-REQUEST-EOF                VALUE 'Y'.
026400*    WS-ABEND-RUN IS SET BY 1000-INITIALIZE-RUN WHEN A REQUIRED   *
026500*    FILE WILL NOT OPEN - THE MAIN LINE STILL RUNS THE REQUEST    *
026600*    LOOP'S UNTIL TEST ONCE, SO A BAD OPEN SKIPS STRAIGHT TO      *
026700*    RESPILL/TERMINATE INSTEAD OF PROCESSING GARBAGE.             *
026800     05  WS-ABEND-SW             PIC X(01) VALUE 'N'.
026900         88  WS-ABEND-RUN                  VALUE 'Y'.
027000
027100*---- TABLE SIZES AND SUBSCRIPTS (ALL COMP PER SHOP STANDARD) ---*
027200*    EVERY COUNTER AND SUBSCRIPT IN THIS PROGRAM IS COMP - SHOP   *
027300*    STANDARD SINCE THE SLICKP0 DAYS, CARRIED FORWARD UNCHANGED.  *
027400 01  WS-TABLE-CONTROLS.
027500     05  WS-MEMBER-COUNT         PIC 9(05) COMP VALUE ZERO.
027600     05  WS-ACCOUNT-COUNT        PIC 9(05) COMP VALUE ZERO.
027700     05  WS-TRANSACTION-COUNT    PIC 9(05) COMP VALUE ZERO.
027800     05  WS-MEMBER-SUB           PIC 9(05) COMP VALUE ZERO.
027900     05  WS-ACCOUNT-SUB          PIC 9(05) COMP VALUE ZERO.
028000     05  WS-TRANSACTION-SUB      PIC 9(05) COMP VALUE ZERO.
028100
028200*---- MEMBER TABLE (LOADED ONCE, SEARCH ALL BY MBR-ID) ----------*
028300*    CAPPED AT 500 MEMBERS - WELL ABOVE THE SHOP'S CURRENT        *
028400*    MEMBERSHIP COUNT, SIZED WITH HEADROOM FOR GROWTH RATHER      *
028500*    THAN RE-ASSEMBLING THE PROGRAM EVERY TIME MEMBERSHIP GROWS.  *
028600 01  MEMBER-TABLE.
028700     05  MEMBER-TABLE-ENTRY OCCURS 1 TO 500 TIMES
028800            DEPENDING ON WS-MEMBER-COUNT
028900            ASCENDING KEY IS MBR-ID
029000            INDEXED BY MBR-IDX.
029100         COPY QPAYMEM.
029200
029300*---- ACCOUNT TABLE (LOADED ONCE, SEARCH ALL BY ACT-NUMBER) -----*
029400*    10 ACCOUNTS PER MEMBER TIMES THE MEMBER CAP, ROUNDED UP -    *
029500*    SEE QPAYP1 FOR THE BUSINESS RULE THAT CAPS A SINGLE MEMBER   *
029600*    AT 10 OPEN ACCOUNTS.                                         *
029700 01  ACCOUNT-TABLE.
029800     05  ACCOUNT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
029900            DEPENDING ON WS-ACCOUNT-COUNT
030000            ASCENDING KEY IS ACT-NUMBER
030100            INDEXED BY ACT-IDX.
030200         COPY QPAYACT.
030300
030400*---- TRANSACTION TABLE (PRELOADED, GROWS AS POSTINGS HAPPEN) ---*
030500*    20000 ROWS IS A VOLUME-TEST-DERIVED CEILING - A RUN THAT     *
030600*    WOULD EXCEED IT IS EXPECTED TO ABEND ON A SUBSCRIPT-RANGE    *
030700*    CHECK RATHER THAN SILENTLY TRUNCATE THE LEDGER.              *
030800 01  TRANSACTION-TABLE.
030900     05  TRANSACTION-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
031000            DEPENDING ON WS-TRANSACTION-COUNT
031100            ASCENDING KEY IS TRN-ID
031200            INDEXED BY TRN-IDX.
031300         COPY QPAYTRN.
031400
031500*---- CALL COMMAREA TO WORKER PROGRAMS ---------------------------*
031600     COPY QPAYLNK.
031700
031800*---- END-OF-RUN CONTROL TOTALS (COMP FOR COUNTS, COMP-3 $) -----*
031900*    ONE OK/FAIL PAIR PER REQUEST KIND THAT CAN SUCCEED OR FAIL,  *
032000*    PLUS A DOLLAR TOTAL FOR THE TWO KINDS THAT MOVE MONEY.  LIST *
032100*    AND GET REQUESTS HAVE NO COUNTER PAIR - THEY ARE READ-ONLY   *
032200*    AND OPS NEVER ASKED FOR A COUNT OF THEM ON THE REPORT.       *
032300 01  WS-RUN-TOTALS.
032400     05  WS-OPEN-OK-CNT          PIC 9(07) COMP VALUE ZERO.
032500     05  WS-OPEN-FAIL-CNT        PIC 9(07) COMP VALUE ZERO.
032600     05  WS-CLOSE-OK-CNT         PIC 9(07) COMP VALUE ZERO.
032700     05  WS-CLOSE-FAIL-CNT       PIC 9(07) COMP VALUE ZERO.
032800     05  WS-USE-OK-CNT           PIC 9(07) COMP VALUE ZERO.
032900     05  WS-USE-FAIL-CNT         PIC 9(07) COMP VALUE ZERO.
033000     05  WS-USE-AMOUNT-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO.
033100     05  WS-CANCEL-OK-CNT        PIC 9(07) COMP VALUE ZERO.
033200     05  WS-CANCEL-FAIL-CNT      PIC 9(07) COMP VALUE ZERO.
033300     05  WS-CANCEL-AMOUNT-TOTAL  PIC S9(13)V99 COMP-3 VALUE ZERO.
033400
033500*---- REDEFINES OF THE WORK TIMESTAMP (SHOP STANDARD DATE VIEW) *
033600*    WS-CURRENT-TIMESTAMP IS STAMPED ONCE AT THE TOP OF THE RUN  *
033700*    AND PASSED TO EVERY WORKER - EVERY ACCOUNT OPENED, CLOSED,  *
033800*    DEBITED OR REVERSED IN ONE RUN SHARES THE SAME TIMESTAMP,   *
033900*    SAME AS A SINGLE CICS TRANSACTION WOULD HAVE UNDER EIBTIME. *
034000 01  WS-CURRENT-TIMESTAMP        PIC 9(14) VALUE ZERO.
034100 01  WS-CURRENT-TIMESTAMP-R      REDEFINES WS-CURRENT-TIMESTAMP.
034200     05  WS-CUR-CCYY             PIC 9(04).
034300     05  WS-CUR-MM               PIC 9(02).
034400     05  WS-CUR-DD               PIC 9(02).
034500     05  WS-CUR-HH               PIC 9(02).
034600     05  WS-CUR-MN               PIC 9(02).
034700     05  WS-CUR-SS               PIC 9(02).
034800
034900*    WS-TODAY-DATE FEEDS THE REPORT TITLE LINE ONLY - IT IS NOT   *
035000*    THE SAME FIELD AS THE TIMESTAMP ABOVE SO A MIDNIGHT-BOUNDARY *
035100*    RUN CANNOT SHOW A DIFFERENT CALENDAR DATE ON THE REPORT      *
035200*    THAN THE ONE STAMPED INTO THE ACCOUNTS IT JUST TOUCHED.      *
035300 01  WS-TODAY-DATE               PIC 9(08) VALUE ZERO.
035400 01  WS-TODAY-DATE-R             REDEFINES WS-TODAY-DATE.
035500     05  WS-TODAY-CCYY           PIC 9(04).
035600     05  WS-TODAY-MM             PIC 9(02).
035700     05  WS-TODAY-DD             PIC 9(02).
035800
035900 01  WS-TIME-OF-DAY              PIC 9(06) VALUE ZERO.
036000 01  WS-TIME-OF-DAY-R            REDEFINES WS-TIME-OF-DAY.
036100     05  WS-TOD-HH               PIC 9(02).
036200     05  WS-TOD-MN               PIC 9(02).
036300     05  WS-TOD-SS               PIC 9(02).
036400
036500*    WS-NEXT-SEQ-NUMBER IS THE LEDGER'S RUNNING SEQUENCE COUNTER, *
036600*    PASSED BY REFERENCE TO QPAYP4/QPAYP5 SO EACH POSTED ROW GETS *
036700*    THE NEXT NUMBER IN ORDER NO MATTER WHICH WORKER BUILT IT.    *
036800*    WS-NEXT-ACCOUNT-ID IS THE SAME IDEA FOR ACCOUNT NUMBERS -    *
036900*    SCANNED ONCE AT STARTUP (SEE 1000-INITIALIZE-RUN) SO QPAYP1  *
037000*    NEVER HAS TO WALK THE WHOLE ACCOUNT TABLE TO FIND A GAP.     *
037100 01  WS-NEXT-SEQ-NUMBER          PIC 9(09) COMP VALUE ZERO.
037200 01  WS-NEXT-ACCOUNT-ID          PIC 9(09) COMP VALUE ZERO.
037300
037400     COPY QPAYMNY.
037500
037600*    THE THREE REPORT LINE LAYOUTS BELOW ARE MOVE TARGETS FOR THE *
037700*    SAME SUMMARY-LINE FD RECORD - TITLE ONCE PER RUN, A COUNT    *
037800*    LINE PER REQUEST KIND, AN AMOUNT LINE FOR THE TWO DOLLAR     *
037900*    TOTALS.  SEE 9500-PRINT-SUMMARY FOR THE ORDER THEY PRINT IN. *
038000 01  WS-REPORT-LINES.
038100     05  WS-RPT-TITLE.
038200         10  FILLER              PIC X(20) VALUE
038300                                  'QUICKPAY LEDGER RUN '.
038400         10  WS-RPT-DATE         PIC X(10) VALUE SPACE.
038500         10  FILLER              PIC X(50) VALUE SPACE.
038600     05  WS-RPT-COUNT-LINE.
038700         10  WS-RPT-LABEL        PIC X(30) VALUE SPACE.
038800         10  WS-RPT-OK           PIC ZZZ,ZZ9 VALUE ZERO.
038900         10  FILLER              PIC X(04) VALUE '  OK'.
039000         10  WS-RPT-FAIL         PIC ZZZ,ZZ9 VALUE ZERO.
039100         10  FILLER              PIC X(06) VALUE '  FAIL'.
039200     05  WS-RPT-AMOUNT-LINE.
039300         10  WS-RPT-AMT-LABEL    PIC X(30) VALUE SPACE.
039400         10  WS-RPT-AMOUNT       PIC X(16) VALUE SPACE.
039500
039600 01  FILLER                      PIC X(26) VALUE
039700                                  '* END WORKING-STORAGE    *'.
039800*----------------------------------------------------------------*
039900 PROCEDURE DIVISION.
040000
040100*================================================================*
040200*0000-MAIN-LINE - TOP-LEVEL FLOW FOR THE WHOLE RUN: INITIALIZE,   *
040300*PROCESS EVERY REQUEST ON THE FILE, RE-SPILL THE ACCOUNT MASTER,  *
040400*CLOSE EVERYTHING DOWN, THEN PRINT THE CONTROL TOTALS.  KEPT      *
040500*DELIBERATELY SHORT SO THE OVERALL SHAPE OF THE RUN IS VISIBLE AT *
040600*A GLANCE WITHOUT SCROLLING INTO ANY ONE STEP.                    *
040700*================================================================*
040800 0000-MAIN-LINE.
040900
041000     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
041100
041200*    THE UNTIL TEST LOOKS AT BOTH SWITCHES SO A BAD FILE OPEN     *
041300*    (WS-ABEND-RUN) SKIPS REQUEST PROCESSING ENTIRELY INSTEAD OF  *
041400*    TRYING TO DISPATCH AGAINST TABLES THAT NEVER LOADED.         *
041500     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
041600         UNTIL WS-REQUEST-EOF OR WS-ABEND-RUN.
041700
041800     PERFORM 8000-RESPILL-ACCOUNTS THRU 8000-EXIT.
041900     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
042000     PERFORM 9500-PRINT-SUMMARY THRU 9500-EXIT.
042100
042200     STOP RUN.
042300*----------------------------------------------------------------*
042400*1000-INITIALIZE-RUN - STAMPS THE RUN TIMESTAMP, OPENS ALL SIX    *
042500*FILES, AND LOADS THE THREE IN-MEMORY MASTERS.  A FAILED OPEN ON  *
042600*ANY REQUIRED FILE SETS WS-ABEND-RUN RATHER THAN STOPPING THE RUN *
042700*OUTRIGHT, SO 9000-TERMINATE-RUN STILL GETS A CHANCE TO CLOSE     *
042800*WHATEVER DID OPEN CLEANLY.                                       *
042900*----------------------------------------------------------------*
043000 1000-INITIALIZE-RUN.
043100
043200*    ONE TIMESTAMP FOR THE WHOLE RUN - SEE THE WS-CURRENT-        *
043300*    TIMESTAMP COMMENT IN WORKING-STORAGE FOR WHY.                *
043400     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
043500     ACCEPT WS-TIME-OF-DAY FROM TIME.
043600
043700     MOVE WS-TODAY-CCYY          TO WS-CUR-CCYY.
043800     MOVE WS-TODAY-MM            TO WS-CUR-MM.
043900     MOVE WS-TODAY-DD            TO WS-CUR-DD.
044000     MOVE WS-TOD-HH              TO WS-CUR-HH.
044100     MOVE WS-TOD-MN              TO WS-CUR-MN.
044200     MOVE WS-TOD-SS              TO WS-CUR-SS.
044300
044400*    REQUEST-FILE IS MANDATORY - NO REQUESTS MEANS NOTHING FOR    *
044500*    THIS RUN TO DO, SO A FAILED OPEN IS ALWAYS AN ABEND.         *
044600     OPEN INPUT  REQUEST-FILE.
044700     IF NOT FS-REQUEST-OK
044800         DISPLAY '*** QPAYP0 ERROR OPENING REQUEST-FILE, FS='
044900                 FS-REQUEST
045000         SET WS-ABEND-RUN        TO TRUE
045100     END-IF.
045200
045300*    MEMBER-FILE IS ALSO MANDATORY - EVERY REQUEST KIND EXCEPT    *
045400*    CANCEL-BALANCE AND QUERY-TRANS NEEDS A MEMBER LOOKUP.        *
045500     OPEN INPUT  MEMBER-FILE.
045600     IF NOT FS-MEMBER-OK
045700         DISPLAY '*** QPAYP0 ERROR OPENING MEMBER-FILE, FS='
045800                 FS-MEMBER
045900         SET WS-ABEND-RUN        TO TRUE
046000     ELSE
046100         PERFORM 1100-LOAD-MEMBER-TABLE THRU 1100-EXIT
046200     END-IF.
046300
046400*    ACCOUNT-FILE-IN IS ALLOWED TO BE MISSING (FS 35) ON THE      *
046500*    PROJECT'S FIRST RUN, BEFORE ANY ACCOUNT EVER EXISTED - ANY   *
046600*    OTHER NON-OK STATUS IS A REAL ERROR AND ABENDS THE RUN.      *
046700     OPEN INPUT  ACCOUNT-FILE-IN.
046800     IF NOT FS-ACCOUNT-IN-OK AND FS-ACCOUNT-IN NOT = '35'
046900         DISPLAY '*** QPAYP0 ERROR OPENING ACCOUNT-FILE-IN, FS='
047000                 FS-ACCOUNT-IN
047100         SET WS-ABEND-RUN        TO TRUE
047200     ELSE
047300         IF FS-ACCOUNT-IN-OK
047400             PERFORM 1200-LOAD-ACCOUNT-TABLE THRU 1200-EXIT
047500         END-IF
047600     END-IF.
047700
047800*    ACCOUNT-FILE-OUT IS ALWAYS A NEW FILE - TONIGHT'S CLOSING    *
047900*    MASTER IS NEVER THE SAME DATA SET AS LAST NIGHT'S.           *
048000     OPEN OUTPUT ACCOUNT-FILE-OUT.
048100     IF NOT FS-ACCOUNT-OUT-OK
048200         DISPLAY '*** QPAYP0 ERROR OPENING ACCOUNT-FILE-OUT, FS='
048300                 FS-ACCOUNT-OUT
048400         SET WS-ABEND-RUN        TO TRUE
048500     END-IF.
048600
048700*    TRANSACTION-FILE IS OPENED I-O SO AN EXISTING LEDGER CAN BE  *
048800*    PRELOADED (QP-0129) AND THEN APPENDED TO IN PLACE.  FS 35    *
048900*    MEANS THERE IS NO LEDGER YET - CLOSE AND RE-OPEN FOR OUTPUT  *
049000*    SO THE FIRST ROW WRITTEN CREATES THE DATA SET.               *
049100     OPEN I-O TRANSACTION-FILE.
049200     IF NOT FS-TRANSACTION-OK AND FS-TRANSACTION NOT = '35'
049300         DISPLAY '*** QPAYP0 ERROR OPENING TRANSACTION-FILE, FS='
049400                 FS-TRANSACTION
049500         SET WS-ABEND-RUN        TO TRUE
049600     ELSE
049700         IF FS-TRANSACTION-OK
049800             PERFORM 1300-LOAD-TRANSACTION-TABLE THRU 1300-EXIT
049900         ELSE
050000             CLOSE TRANSACTION-FILE
050100             OPEN OUTPUT TRANSACTION-FILE
050200         END-IF
050300     END-IF.
050400
050500*    SUMMARY-FILE IS ALWAYS NEW OUTPUT - ONE REPORT PER RUN.      *
050600     OPEN OUTPUT SUMMARY-FILE.
050700     IF NOT FS-SUMMARY-OK
050800         DISPLAY '*** QPAYP0 ERROR OPENING SUMMARY-FILE, FS='
050900                 FS-SUMMARY
051000         SET WS-ABEND-RUN        TO TRUE
051100     END-IF.
051200
051300*    PRIME THE READ FOR THE MAIN LOOP'S PERFORM...UNTIL - BUT     *
051400*    ONLY IF NOTHING ABOVE ALREADY ABENDED THE RUN.               *
051500     IF NOT WS-ABEND-RUN
051600         READ REQUEST-FILE
051700             AT END
051800                 SET WS-REQUEST-EOF TO TRUE
051900         END-READ
052000     END-IF.
052100
052200 1000-EXIT. EXIT.
052300*----------------------------------------------------------------*
052400*1100-LOAD-MEMBER-TABLE - READS MEMBER-FILE TO END OF FILE,       *
052500*MOVING EACH RECORD INTO THE NEXT MEMBER-TABLE-ENTRY.  LOAD ORDER *
052600*IS WHATEVER ORDER THE EXTRACT WROTE THE FILE IN - THE ASCENDING  *
052700*KEY ON MBR-ID IN WORKING-STORAGE ONLY MATTERS IF THE FILE IS     *
052800*ALREADY SORTED BY MBR-ID, WHICH THE UPSTREAM EXTRACT GUARANTEES. *
052900*----------------------------------------------------------------*
053000 1100-LOAD-MEMBER-TABLE.
053100
053200     MOVE ZERO TO WS-MEMBER-COUNT.
053300
053400 1100-LOAD-MEMBER-LOOP.
053500
053600*    GO TO AT END OF FILE RATHER THAN A LOOP CONDITION - SHOP      *
053700*    STANDARD SINCE SLICKP0, KEPT HERE RATHER THAN REWRITTEN AS    *
053800*    AN INLINE PERFORM SO THE LOAD LOOPS MATCH THE REST OF THE     *
053900*    PROGRAM'S CONTROL STYLE.                                      *
054000     READ MEMBER-FILE INTO MEMBER-RECORD-IN
054100         AT END
054200             GO TO 1100-EXIT
054300     END-READ.
054400
054500     ADD 1 TO WS-MEMBER-COUNT.
054600     MOVE MEMBER-RECORD-IN
054700         TO MEMBER-TABLE-ENTRY (WS-MEMBER-COUNT).
054800     GO TO 1100-LOAD-MEMBER-LOOP.
054900
055000 1100-EXIT. EXIT.
055100*----------------------------------------------------------------*
055200*1200-LOAD-ACCOUNT-TABLE - SAME PATTERN AS 1100 ABOVE, FOR THE    *
055300*ACCOUNT MASTER.  ONLY PERFORMED WHEN ACCOUNT-FILE-IN OPENED OK - *
055400*A FIRST-EVER RUN SKIPS THIS AND STARTS WITH AN EMPTY TABLE.      *
055500*----------------------------------------------------------------*
055600 1200-LOAD-ACCOUNT-TABLE.
055700
055800     MOVE ZERO TO WS-ACCOUNT-COUNT.
055900
056000 1200-LOAD-ACCOUNT-LOOP.
056100
056200*    SAME GO TO/READ/ADD 1/MOVE SHAPE AS 1100 ABOVE - INTENTIONALLY*
056300*    NOT FACTORED INTO A SHARED PARAGRAPH SINCE EACH LOOP MOVES A  *
056400*    DIFFERENT RECORD LAYOUT INTO A DIFFERENT TABLE.               *
056500     READ ACCOUNT-FILE-IN INTO ACCOUNT-RECORD-IN
056600         AT END
056700             GO TO 1200-EXIT
056800     END-READ.
056900
057000     ADD 1 TO WS-ACCOUNT-COUNT.
057100     MOVE ACCOUNT-RECORD-IN
057200         TO ACCOUNT-TABLE-ENTRY (WS-ACCOUNT-COUNT).
057300     GO TO 1200-LOAD-ACCOUNT-LOOP.
057400
057500 1200-EXIT. EXIT.
057600*----------------------------------------------------------------*
057700*1300-LOAD-TRANSACTION-TABLE - SAME PATTERN AGAIN, FOR THE LEDGER.*
057800*ADDED UNDER QP-0129 SO A CANCEL-BALANCE REQUEST CAN FIND ITS     *
057900*ORIGINAL USE-BALANCE ROW IN MEMORY INSTEAD OF RE-OPENING THE     *
058000*LEDGER FILE PARTWAY THROUGH THE RUN.                             *
058100*----------------------------------------------------------------*
058200 1300-LOAD-TRANSACTION-TABLE.
058300
058400     MOVE ZERO TO WS-TRANSACTION-COUNT.
058500
058600 1300-LOAD-TRANSACTION-LOOP.
058700
058800*    THIS PRELOAD READS THE LEDGER USING THE SAME RECORD AREA      *
058900*    (TRANSACTION-RECORD-OUT) THAT 7000-WRITE-LEDGER-ROW LATER     *
059000*    APPENDS THROUGH - SAFE SINCE A PRELOAD READ NEVER OVERLAPS    *
059100*    WITH AN APPEND WRITE IN THE SAME PASS OF THE PROGRAM.         *
059200     READ TRANSACTION-FILE INTO TRANSACTION-RECORD-OUT
059300         AT END
059400             GO TO 1300-EXIT
059500     END-READ.
059600
059700     ADD 1 TO WS-TRANSACTION-COUNT.
059800     MOVE TRANSACTION-RECORD-OUT
059900         TO TRANSACTION-TABLE-ENTRY (WS-TRANSACTION-COUNT).
060000     GO TO 1300-LOAD-TRANSACTION-LOOP.
060100
060200 1300-EXIT. EXIT.
060300*----------------------------------------------------------------*
060400*2000-PROCESS-REQUESTS - ONE ITERATION PER REQUEST RECORD: HANDLE *
060500*THE CURRENT RECORD, THEN READ THE NEXT ONE.  THE READ-AHEAD IS   *
060600*AT THE BOTTOM (NOT THE TOP) SO THE MAIN LINE'S PERFORM...UNTIL   *
060700*TESTS THE RESULT OF THIS READ, NOT A STALE ONE.                  *
060800*----------------------------------------------------------------*
060900 2000-PROCESS-REQUESTS.
061000
061100     PERFORM 3000-DISPATCH-REQUEST THRU 3000-EXIT.
061200
061300     READ REQUEST-FILE
061400         AT END
061500             SET WS-REQUEST-EOF TO TRUE
061600     END-READ.
061700
061800 2000-EXIT. EXIT.
061900*----------------------------------------------------------------*
062000*3000-DISPATCH-REQUEST - THE HEART OF THE DRIVER.  THE LINKAGE    *
062100*AREA IS RE-INITIALIZED ON EVERY REQUEST SO A FIELD LEFT OVER     *
062200*FROM THE PRIOR REQUEST CAN NEVER LEAK INTO THE NEXT ONE'S CALL,  *
062300*THEN THE REQUEST'S 88-LEVEL (SET WHEN REQUEST-FILE WAS READ) IS  *
062400*TESTED TO PICK THE ONE WORKER THAT OWNS THIS REQUEST KIND.       *
062500*----------------------------------------------------------------*
062600 3000-DISPATCH-REQUEST.
062700
062800     INITIALIZE QPAY-LINKAGE-AREA.
062900
063000     EVALUATE TRUE
063100         WHEN REQ-OPEN-ACCOUNT
063200             PERFORM 3100-CALL-OPEN-ACCOUNT THRU 3100-EXIT
063300         WHEN REQ-CLOSE-ACCOUNT
063400             PERFORM 3200-CALL-CLOSE-ACCOUNT THRU 3200-EXIT
063500         WHEN REQ-LIST-ACCOUNTS OR REQ-GET-ACCOUNT
063600             PERFORM 3300-CALL-LIST-OR-GET THRU 3300-EXIT
063700         WHEN REQ-USE-BALANCE
063800             PERFORM 3400-CALL-USE-BALANCE THRU 3400-EXIT
063900         WHEN REQ-CANCEL-BALANCE
064000             PERFORM 3500-CALL-CANCEL-BALANCE THRU 3500-EXIT
064100         WHEN REQ-QUERY-TRANSACTION
064200             PERFORM 3600-CALL-QUERY-TRANSACTION THRU 3600-EXIT
064300         WHEN OTHER
064400*            A REQUEST RECORD WITH A REQ-TYPE THAT MATCHES NONE   *
064500*            OF THE SEVEN 88-LEVELS IS A BUILD PROBLEM UPSTREAM,  *
064600*            NOT SOMETHING THIS DRIVER CAN REPAIR - LOGGED AND    *
064700*            SKIPPED RATHER THAN ABENDING THE WHOLE NIGHT'S RUN.  *
064800             DISPLAY '*** QPAYP0 UNKNOWN REQUEST TYPE: ' REQ-TYPE
064900     END-EVALUATE.
065000
065100 3000-EXIT. EXIT.
065200*----------------------------------------------------------------*
065300*3100-CALL-OPEN-ACCOUNT - OPEN-ACCOUNT REQUEST.  CALLS QPAYP1,    *
065400*WHICH OWNS THE MEMBER-EXISTS CHECK, THE 10-ACCOUNT-PER-MEMBER    *
065500*CAP, AND ASSIGNMENT OF THE NEW ACCOUNT NUMBER.                   *
065600*----------------------------------------------------------------*
065700 3100-CALL-OPEN-ACCOUNT.
065800
065900     MOVE REQ-MEMBER-ID          TO QP-MEMBER-ID.
066000     MOVE REQ-AMOUNT             TO QP-AMOUNT.
066100
066200*    MEMBER-TABLE AND ACCOUNT-TABLE ARE PASSED BY REFERENCE SO     *
066300*    QPAYP1 CAN APPEND THE NEW ACCOUNT DIRECTLY INTO THIS TABLE -  *
066400*    IT HAS TO BE VISIBLE TO 8000-RESPILL-ACCOUNTS LATER.          *
066500     CALL 'QPAYP1' USING QPAY-LINKAGE-AREA
066600                         MEMBER-TABLE
066700                         WS-MEMBER-COUNT
066800                         ACCOUNT-TABLE
066900                         WS-ACCOUNT-COUNT
067000                         WS-CURRENT-TIMESTAMP.
067100
067200     IF QP-SUCCESSFUL
067300         ADD 1 TO WS-OPEN-OK-CNT
067400     ELSE
067500         ADD 1 TO WS-OPEN-FAIL-CNT
067600     END-IF.
067700
067800 3100-EXIT. EXIT.
067900*----------------------------------------------------------------*
068000*3200-CALL-CLOSE-ACCOUNT - CLOSE-ACCOUNT REQUEST.  CALLS QPAYP3,  *
068100*WHICH OWNS THE OWNERSHIP CHECK, THE ZERO-BALANCE RULE AND THE    *
068200*ALREADY-CLOSED CHECK.                                            *
068300*----------------------------------------------------------------*
068400 3200-CALL-CLOSE-ACCOUNT.
068500
068600     MOVE REQ-MEMBER-ID          TO QP-MEMBER-ID.
068700     MOVE REQ-ACCOUNT-NUMBER     TO QP-ACCOUNT-NUMBER.
068800
068900*    BOTH MEMBER-ID AND ACCOUNT-NUMBER ARE PASSED SO QPAYP3 CAN    *
069000*    CONFIRM THE REQUESTING MEMBER ACTUALLY OWNS THIS ACCOUNT      *
069100*    BEFORE CLOSING IT - A MEMBER CANNOT CLOSE SOMEONE ELSE'S.     *
069200     CALL 'QPAYP3' USING QPAY-LINKAGE-AREA
069300                         MEMBER-TABLE
069400                         WS-MEMBER-COUNT
069500                         ACCOUNT-TABLE
069600                         WS-ACCOUNT-COUNT
069700                         WS-CURRENT-TIMESTAMP.
069800
069900     IF QP-SUCCESSFUL
070000         ADD 1 TO WS-CLOSE-OK-CNT
070100     ELSE
070200         ADD 1 TO WS-CLOSE-FAIL-CNT
070300     END-IF.
070400
070500 3200-EXIT. EXIT.
070600*----------------------------------------------------------------*
070700*3300-CALL-LIST-OR-GET - LIST-ACCOUNTS OR GET-ACCOUNT REQUEST,    *
070800*BOTH ROUTED TO QPAYP2 SINCE THEY ARE THE SAME WORKER WITH A      *
070900*DIFFERENT FILTER (ALL OF A MEMBER'S ACCOUNTS, OR ONE BY ID).     *
071000*READ-ONLY - NOT COUNTED ON THE END-OF-RUN REPORT, ONLY LOGGED    *
071100*ON FAILURE.                                                      *
071200*----------------------------------------------------------------*
071300 3300-CALL-LIST-OR-GET.
071400
071500     MOVE REQ-MEMBER-ID          TO QP-MEMBER-ID.
071600     MOVE REQ-ACCOUNT-ID         TO QP-ACCOUNT-ID.
071700
071800*    THE WHOLE REQUEST RECORD IS ALSO PASSED (NOT JUST THE TWO     *
071900*    LINKAGE FIELDS ABOVE) SO QPAYP2 CAN TELL LIST-ACCOUNTS FROM   *
072000*    GET-ACCOUNT BY TESTING REQ-TYPE ITSELF, RATHER THAN THE       *
072100*    DRIVER PASSING A THIRD, REDUNDANT "WHICH ONE" FLAG.           *
072200     CALL 'QPAYP2' USING QPAY-LINKAGE-AREA
072300                         MEMBER-TABLE
072400                         WS-MEMBER-COUNT
072500                         ACCOUNT-TABLE
072600                         WS-ACCOUNT-COUNT
072700                         QPAY-REQUEST-RECORD.
072800
072900     IF NOT QP-SUCCESSFUL
073000         DISPLAY '*** QPAYP0 LIST/GET FAILED, RC=' QP-RETURN-CODE
073100     END-IF.
073200
073300 3300-EXIT. EXIT.
073400*----------------------------------------------------------------*
073500*3400-CALL-USE-BALANCE - USE-BALANCE REQUEST (A DEBIT POSTING).   *
073600*CALLS QPAYP4, WHICH OWNS THE OWNERSHIP/STATUS/SUFFICIENT-BALANCE *
073700*CHECKS AND BUILDS THE LEDGER ROW - THIS PARAGRAPH ONLY WRITES    *
073800*THAT ROW OUT (7000) AND ROLLS THE RUN TOTALS.                    *
073900*----------------------------------------------------------------*
074000 3400-CALL-USE-BALANCE.
074100
074200     MOVE REQ-MEMBER-ID          TO QP-MEMBER-ID.
074300     MOVE REQ-ACCOUNT-NUMBER     TO QP-ACCOUNT-NUMBER.
074400     MOVE REQ-AMOUNT             TO QP-AMOUNT.
074500
074600*    TRANSACTION-TABLE IS PASSED BY REFERENCE SO QPAYP4 CAN        *
074700*    APPEND THE NEW LEDGER ROW DIRECTLY - WS-NEXT-SEQ-NUMBER IS    *
074800*    ALSO PASSED BY REFERENCE SO THE WORKER CAN BUMP IT, KEEPING   *
074900*    THE SEQUENCE IN ORDER ACROSS EVERY CALL IN THE WHOLE RUN.     *
075000     CALL 'QPAYP4' USING QPAY-LINKAGE-AREA
075100                         MEMBER-TABLE
075200                         WS-MEMBER-COUNT
075300                         ACCOUNT-TABLE
075400                         WS-ACCOUNT-COUNT
075500                         TRANSACTION-TABLE
075600                         WS-TRANSACTION-COUNT
075700                         WS-CURRENT-TIMESTAMP
075800                         WS-NEXT-SEQ-NUMBER.
075900
076000     PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT.
076100
076200*    THE AMOUNT TOTAL ONLY ACCUMULATES ON SUCCESS - A FAILED      *
076300*    DEBIT NEVER MOVED ANY MONEY, SO IT HAS NO BUSINESS IN THE    *
076400*    DOLLAR CONTROL TOTAL EVEN THOUGH THE LEDGER KEEPS THE ROW.   *
076500     IF QP-SUCCESSFUL
076600         ADD 1 TO WS-USE-OK-CNT
076700         ADD QP-AMOUNT TO WS-USE-AMOUNT-TOTAL
076800     ELSE
076900         ADD 1 TO WS-USE-FAIL-CNT
077000     END-IF.
077100
077200 3400-EXIT. EXIT.
077300*----------------------------------------------------------------*
077400*3500-CALL-CANCEL-BALANCE - CANCEL-BALANCE REQUEST (A REVERSAL).  *
077500*CALLS QPAYP5, WHICH OWNS THE LOOKUP OF THE ORIGINAL TRANSACTION, *
077600*THE FULL-AMOUNT-ONLY RULE AND THE ONE-YEAR REVERSAL WINDOW.      *
077700*----------------------------------------------------------------*
077800 3500-CALL-CANCEL-BALANCE.
077900
078000     MOVE REQ-CANCEL-ACCOUNT-NUMBER   TO QP-ACCOUNT-NUMBER.
078100     MOVE REQ-CANCEL-TRANSACTION-ID   TO QP-TRANSACTION-ID.
078200     MOVE REQ-CANCEL-AMOUNT           TO QP-AMOUNT.
078300
078400*    NO MEMBER-ID IS MOVED HERE - QPAYP5 PROVES OWNERSHIP BY       *
078500*    MATCHING THE ACCOUNT NUMBER AGAINST THE ORIGINAL TRANSACTION  *
078600*    ROW, NOT BY A SECOND MEMBER LOOKUP (SEE QPAYREQ FOR WHY THE   *
078700*    CANCEL REQUEST RECORD CARRIES NO MEMBER-ID FIELD AT ALL).     *
078800     CALL 'QPAYP5' USING QPAY-LINKAGE-AREA
078900                         ACCOUNT-TABLE
079000                         WS-ACCOUNT-COUNT
079100                         TRANSACTION-TABLE
079200                         WS-TRANSACTION-COUNT
079300                         WS-CURRENT-TIMESTAMP
079400                         WS-NEXT-SEQ-NUMBER.
079500
079600     PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT.
079700
079800     IF QP-SUCCESSFUL
079900         ADD 1 TO WS-CANCEL-OK-CNT
080000         ADD QP-AMOUNT TO WS-CANCEL-AMOUNT-TOTAL
080100     ELSE
080200         ADD 1 TO WS-CANCEL-FAIL-CNT
080300     END-IF.
080400
080500 3500-EXIT. EXIT.
080600*----------------------------------------------------------------*
080700*3600-CALL-QUERY-TRANSACTION - QUERY-TRANS REQUEST.  CALLS        *
080800*QPAYP6, WHICH OWNS THE LOOKUP-BY-TRN-ID ONLY - NO TABLE IS       *
080900*UPDATED AND NO LEDGER ROW IS WRITTEN FOR A QUERY.                *
081000*----------------------------------------------------------------*
081100 3600-CALL-QUERY-TRANSACTION.
081200
081300     MOVE REQ-TRANSACTION-ID     TO QP-TRANSACTION-ID.
081400
081500*    ONLY THE TRANSACTION TABLE IS NEEDED HERE - A QUERY TOUCHES   *
081600*    NEITHER THE MEMBER NOR THE ACCOUNT MASTER, SO NEITHER IS      *
081700*    PASSED ON THIS CALL, UNLIKE EVERY OTHER WORKER ABOVE.         *
081800     CALL 'QPAYP6' USING QPAY-LINKAGE-AREA
081900                         TRANSACTION-TABLE
082000                         WS-TRANSACTION-COUNT.
082100
082200     IF NOT QP-SUCCESSFUL
082300         DISPLAY '*** QPAYP0 QUERY-TRANS FAILED, RC='
082400                 QP-RETURN-CODE
082500     END-IF.
082600
082700 3600-EXIT. EXIT.
082800*----------------------------------------------------------------*
082900*7000-WRITE-LEDGER-ROW - A WORKER ONLY BUILDS THE NEW ROW AND     *
083000*APPENDS IT TO THE IN-MEMORY TABLE (SEE QPAYP4/QPAYP5 6000-       *
083100*APPEND-LEDGER-ROW) -- THIS SHOP'S CONVENTION IS THAT ONLY THE    *
083200*PROGRAM OWNING THE FD DOES THE PHYSICAL WRITE, SO QPAYP0 WRITES  *
083300*THE LAST TABLE ROW OUT TO TRANSACTION-FILE HERE.  SHARED BY BOTH *
083400*3400 (USE-BALANCE) AND 3500 (CANCEL-BALANCE) SINCE BOTH WORKERS  *
083500*APPEND EXACTLY ONE ROW, WHETHER THE ATTEMPT SUCCEEDED OR NOT.    *
083600*----------------------------------------------------------------*
083700 7000-WRITE-LEDGER-ROW.
083800
083900*    A REQUEST THAT FAILED VALIDATION BEFORE ANY ROW COULD BE     *
084000*    BUILT (WS-TRANSACTION-COUNT UNCHANGED) LEAVES NOTHING NEW TO *
084100*    WRITE - GUARD AGAINST RE-WRITING THE PRIOR REQUEST'S ROW.    *
084200     IF WS-TRANSACTION-COUNT > ZERO
084300         MOVE TRANSACTION-TABLE-ENTRY (WS-TRANSACTION-COUNT)
084400             TO TRANSACTION-RECORD-OUT
084500         WRITE TRANSACTION-RECORD-OUT
084600         IF NOT FS-TRANSACTION-OK
084700             DISPLAY '*** QPAYP0 ERROR WRITING LEDGER ROW, FS='
084800                     FS-TRANSACTION
084900         END-IF
085000     END-IF.
085100
085200 7000-EXIT. EXIT.
085300*----------------------------------------------------------------*
085400*8000-RESPILL-ACCOUNTS - WRITES THE WHOLE ACCOUNT TABLE BACK OUT  *
085500*TO ACCOUNT-FILE-OUT, ONE ROW PER TABLE ENTRY, IN TABLE ORDER     *
085600*(ASCENDING ACT-NUMBER).  THIS IS THE ONLY PLACE IN THE WHOLE RUN *
085700*WHERE THE ACCOUNT MASTER IS PHYSICALLY WRITTEN - EVERY WORKER    *
085800*THAT OPENS, CLOSES OR POSTS AN ACCOUNT ONLY EVER UPDATES THE     *
085900*TABLE ROW IN MEMORY.                                             *
086000*----------------------------------------------------------------*
086100 8000-RESPILL-ACCOUNTS.
086200
086300     MOVE 1 TO WS-ACCOUNT-SUB.
086400
086500 8000-RESPILL-LOOP.
086600
086700*    WALKS THE TABLE BY SUBSCRIPT RATHER THAN SEARCH ALL SINCE     *
086800*    EVERY ENTRY IS WRITTEN, NOT JUST ONE MATCHED ENTRY - A        *
086900*    SUBSCRIPTED GO TO LOOP IS THE SHOP'S STANDARD SHAPE FOR A     *
087000*    FULL TABLE WALK, SAME AS THE THREE LOAD LOOPS ABOVE.          *
087100     IF WS-ACCOUNT-SUB > WS-ACCOUNT-COUNT
087200         GO TO 8000-EXIT
087300     END-IF.
087400
087500     MOVE ACCOUNT-TABLE-ENTRY (WS-ACCOUNT-SUB)
087600         TO ACCOUNT-RECORD-OUT.
087700     WRITE ACCOUNT-RECORD-OUT.
087800     IF NOT FS-ACCOUNT-OUT-OK
087900         DISPLAY '*** QPAYP0 ERROR RESPILLING ACCOUNT, FS='
088000                 FS-ACCOUNT-OUT
088100     END-IF.
088200
088300     ADD 1 TO WS-ACCOUNT-SUB.
088400     GO TO 8000-RESPILL-LOOP.
088500
088600 8000-EXIT. EXIT.
088700*----------------------------------------------------------------*
088800*9000-TERMINATE-RUN - CLOSES EVERY FILE THAT OPENED SUCCESSFULLY. *
088900*ACCOUNT-FILE-IN IS CLOSED CONDITIONALLY SINCE A FIRST-EVER RUN   *
089000*NEVER OPENED IT (FS 35 AT OPEN TIME) - CLOSING AN UNOPENED FILE  *
089100*WOULD ITSELF RAISE A FILE STATUS ERROR.                          *
089200*----------------------------------------------------------------*
089300 9000-TERMINATE-RUN.
089400
089500*    REQUEST-FILE AND MEMBER-FILE ARE ALWAYS OPEN IF WE GOT THIS *
089600*    FAR, SO THEY ARE CLOSED UNCONDITIONALLY.                     *
089700     CLOSE REQUEST-FILE.
089800     CLOSE MEMBER-FILE.
089900
090000*    ACCOUNT-FILE-IN IS ONLY CLOSED WHEN IT WAS ACTUALLY OPENED - *
090100*    A FIRST-EVER RUN WITH NO PRIOR MASTER LEAVES THIS FILE       *
090200*    UNOPENED, AND CLOSING A FILE THAT WAS NEVER OPENED IS AN     *
090300*    ABEND ON THIS COMPILER, NOT A NO-OP.                         *
090400     IF FS-ACCOUNT-IN-OK
090500         CLOSE ACCOUNT-FILE-IN
090600     END-IF.
090700
090800*    ACCOUNT-FILE-OUT AND TRANSACTION-FILE ARE ALWAYS OPEN BY     *
090900*    THIS POINT (EITHER FRESH OR I-O), SO BOTH CLOSE UNCONDITION- *
091000*    ALLY AS WELL.                                                *
091100     CLOSE ACCOUNT-FILE-OUT.
091200     CLOSE TRANSACTION-FILE.
091300
091400 9000-EXIT. EXIT.
091500*----------------------------------------------------------------*
091600*9500-PRINT-SUMMARY - WRITES THE TITLE LINE, ONE COUNT LINE PER   *
091700*REQUEST KIND THAT CAN SUCCEED OR FAIL, AND ONE AMOUNT LINE FOR   *
091800*EACH OF THE TWO DOLLAR TOTALS.  ADDED UNDER QP-0124 SO OPS HAS   *
091900*SOMETHING TO LOOK AT THE MORNING AFTER A RUN BESIDES THE JOB LOG.*
092000*----------------------------------------------------------------*
092100 9500-PRINT-SUMMARY.
092200
092300*    THE TITLE LINE CARRIES THE RUN DATE SO A STACK OF SUMMARY    *
092400*    REPORTS IN THE OUTPUT BIN CAN BE SORTED BY EYE WITHOUT       *
092500*    OPENING EACH ONE - OPS ASKED FOR THIS UNDER QP-0124.         *
092600     MOVE WS-TODAY-DATE          TO WS-RPT-DATE.
092700     WRITE SUMMARY-LINE FROM WS-RPT-TITLE.
092800
092900*    ONE COUNT LINE PER REQUEST KIND THAT CAN SUCCEED OR FAIL -   *
093000*    LIST-ACCOUNTS, GET-ACCOUNT AND QUERY-TRANS HAVE NO LINE HERE *
093100*    SINCE THIS REPORT IS ABOUT WHAT CHANGED ON THE MASTERS, NOT  *
093200*    WHAT WAS MERELY READ.                                       *
093300     MOVE 'OPEN-ACCOUNT REQUESTS'    TO WS-RPT-LABEL.
093400     MOVE WS-OPEN-OK-CNT             TO WS-RPT-OK.
093500     MOVE WS-OPEN-FAIL-CNT           TO WS-RPT-FAIL.
093600     WRITE SUMMARY-LINE FROM WS-RPT-COUNT-LINE.
093700
093800     MOVE 'CLOSE-ACCOUNT REQUESTS'   TO WS-RPT-LABEL.
093900     MOVE WS-CLOSE-OK-CNT            TO WS-RPT-OK.
094000     MOVE WS-CLOSE-FAIL-CNT          TO WS-RPT-FAIL.
094100     WRITE SUMMARY-LINE FROM WS-RPT-COUNT-LINE.
094200
094300     MOVE 'USE-BALANCE REQUESTS'     TO WS-RPT-LABEL.
094400     MOVE WS-USE-OK-CNT              TO WS-RPT-OK.
094500     MOVE WS-USE-FAIL-CNT            TO WS-RPT-FAIL.
094600     WRITE SUMMARY-LINE FROM WS-RPT-COUNT-LINE.
094700
094800*    THE TWO DOLLAR TOTALS BELOW ARE EDITED THROUGH THE SAME      *
094900*    SHARED QPAYMNY WORK AREA EVERY WORKER USES, SO THE PUNCTUATED*
095000*    DOLLAR FIGURE ON THIS REPORT MATCHES WHAT WOULD HAVE PRINTED *
095100*    ON A PASSBOOK IN THE OLD ONLINE SYSTEM.                      *
095200     MOVE WS-USE-AMOUNT-TOTAL        TO MNY-AMOUNT-IN.
095300     PERFORM 9600-EDIT-AMOUNT THRU 9600-EXIT.
095400     MOVE '  USE-BALANCE AMOUNT POSTED' TO WS-RPT-AMT-LABEL.
095500     MOVE MNY-AMOUNT-EDIT            TO WS-RPT-AMOUNT.
095600     WRITE SUMMARY-LINE FROM WS-RPT-AMOUNT-LINE.
095700
095800     MOVE 'CANCEL-BALANCE REQUESTS'  TO WS-RPT-LABEL.
095900     MOVE WS-CANCEL-OK-CNT           TO WS-RPT-OK.
096000     MOVE WS-CANCEL-FAIL-CNT         TO WS-RPT-FAIL.
096100     WRITE SUMMARY-LINE FROM WS-RPT-COUNT-LINE.
096200
096300     MOVE WS-CANCEL-AMOUNT-TOTAL     TO MNY-AMOUNT-IN.
096400     PERFORM 9600-EDIT-AMOUNT THRU 9600-EXIT.
096500     MOVE '  CANCEL-BALANCE AMOUNT POSTED' TO WS-RPT-AMT-LABEL.
096600     MOVE MNY-AMOUNT-EDIT            TO WS-RPT-AMOUNT.
096700     WRITE SUMMARY-LINE FROM WS-RPT-AMOUNT-LINE.
096800
096900     CLOSE SUMMARY-FILE.
097000
097100*    THIS DISPLAY GOES TO THE JOB LOG, NOT THE SUMMARY REPORT -   *
097200*    IT IS THE ONE LINE AN OPERATOR SCANNING A LONG JOB LOG CAN   *
097300*    SEARCH FOR TO CONFIRM THE DRIVER ITSELF DID NOT ABEND.       *
097400     DISPLAY 'QPAYP0 - QUICKPAY LEDGER RUN COMPLETE'.
097500
097600 9500-EXIT. EXIT.
097700*----------------------------------------------------------------*
097800*9600-EDIT-AMOUNT - SHARED EDIT HELPER USING THE QPAYMNY WORK     *
097900*AREA - SEE THAT COPYBOOK FOR WHY ONE SHARED AREA IS ENOUGH.      *
098000*----------------------------------------------------------------*
098100 9600-EDIT-AMOUNT.
098200
098300     MOVE MNY-AMOUNT-IN          TO MNY-AMOUNT-EDIT.
098400
098500 9600-EXIT. EXIT.
