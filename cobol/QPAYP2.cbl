000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP2.
000300 AUTHOR.        R T KOWALCZYK.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  04/22/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: LIST-ACCOUNTS / GET-ACCOUNT WORKER                 *
001000*             CALLED BY QPAYP0 FOR LIST-ACCOUNTS AND GET-ACCOUNT  *
001100*             REQUESTS.  PASS-THROUGH QUERIES ONLY -- NO POSTING, *
001200*             NO FILE CHANGE.  LIST-ACCOUNTS WALKS THE ACCOUNT     *
001300*             TABLE FOR THE MEMBER IN FILE (ACT-NUMBER) ORDER AND  *
001400*             DISPLAYS EACH MATCH; GET-ACCOUNT LOCATES ONE ROW BY  *
001500*             ITS INTERNAL ACCOUNT ID.                             *
001600*                                                                  *
001700*             BOTH REQUEST KINDS SHARE THIS ONE WORKER BECAUSE     *
001800*             NEITHER CHANGES ANY DATA - THE SHOP'S LONGSTANDING   *
001900*             HABIT IS TO PAIR A SCREEN'S "LIST" AND "DETAIL"      *
002000*             FUNCTIONS IN ONE PROGRAM WHEN NEITHER UPDATES        *
002100*             ANYTHING, SAVING A CALL AND A LINKAGE COPY.          *
002200******************************************************************
002300*CHANGE LOG                                                      *
002400*----------------------------------------------------------------*
002500* 04/22/91  RTK  INITIAL WRITE - SLICKP2 LIST-ACCOUNT SCREEN       *
002600*                SHOWED EVERY ACCOUNT FOR A MEMBER ON ONE 3270     *
002700*                PANEL, UP TO EIGHT ROWS AT A TIME.                *
002800* 06/30/93  DMW  PR-0261 ADDED SCROLL-FORWARD PF8 SUPPORT          *
002900*                TELLERS COMPLAINED THE EIGHT-ROW SCREEN HAD NO    *
003000*                WAY TO SEE A MEMBER'S NINTH OR TENTH ACCOUNT.     *
003100* 01/06/98  JCL  Y2K  WINDOWED 2-DIGIT YEAR FIELDS, SEE TAGS       *
003200*                CENTURY WINDOW 80/20 PER DATA CENTER STANDARD.    *
003300* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
003400*                REGRESSION RUN AGAINST 2000/2001/2004 TEST DECKS.*
003500* 09/26/25  PJH  TKT QP-0116  REWRITTEN AS A CALLED SUBPROGRAM,    *
003600*                SCREEN SCROLLING DROPPED - BATCH HAS NO TERMINAL  *
003700*                SO THE OLD PF8 SCROLL LOGIC HAD NO EQUIVALENT;    *
003800*                THIS WORKER NOW JUST WALKS THE WHOLE TABLE IN ONE *
003900*                PASS AND PRINTS EVERY MATCH.                      *
004000*                ADDED GET-ACCOUNT-BY-ID PATH (STATUS ACCOUNT      *
004100*                SCREEN'S OLD JOB) SINCE BOTH ARE PLAIN LOOKUPS    *
004200*                WITH NO BALANCE CHANGE, SAME AS LIST-ACCOUNTS.    *
004300* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE   *
004400*                REVIEWER ASKED FOR PARAGRAPH BANNERS SO A READER  *
004500*                CAN TELL AT A GLANCE WHICH REQUEST KIND DRIVES    *
004600*                WHICH PARAGRAPH WITHOUT TRACING THE MAIN LINE.    *
004700* 12/15/25  LMV  TKT QP-0139  CONFIRMED GET-ACCOUNT RETURNS        *
004800*                ACCOUNT-NOT-FOUND (NOT INVALID-REQUEST) WHEN THE  *
004900*                ACCOUNT-ID ON THE REQUEST MATCHES NO TABLE ROW -  *
005000*                NO CODE CHANGE, 3000-GET-ACCOUNT-BY-ID ALREADY    *
005100*                PRIMED THE RETURN CODE THAT WAY BEFORE THE SCAN.  *
005200* 01/20/26  SRP  TKT QP-0152  QA ASKED WHY THIS WORKER STILL        *
005300*                DISPLAYS EACH MATCHED ROW WHEN QPAYP0 KEEPS ITS    *
005400*                OWN SUMMARY REPORT - ANSWER IS THE SUMMARY REPORT  *
005500*                COUNTS REQUESTS, IT DOES NOT LIST INDIVIDUAL       *
005600*                ACCOUNTS; THE DISPLAY HERE IS THE ONLY TRACE OF    *
005700*                WHAT A LIST/GET REQUEST ACTUALLY RETURNED.         *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.    IBM-PC.
006200 OBJECT-COMPUTER.    IBM-PC.
006300 SPECIAL-NAMES.
006400*    TOP-OF-FORM CARRIED FORWARD FROM THE SCREEN-BASED PREDECESSOR *
006500*    - THIS WORKER OWNS NO PRINTER FILE OF ITS OWN, BUT DROPPING   *
006600*    SPECIAL-NAMES IS A STRUCTURAL CHANGE NOBODY HAS TICKETED.     *
006700     C01 IS TOP-OF-FORM.
006800*----------------------------------------------------------------*
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100
007200*    WS-WORK-FIELDS HOLDS THE SCAN SUBSCRIPT, THE RUNNING MATCH    *
007300*    COUNT FOR LIST-ACCOUNTS, AND THE EDITED BALANCE USED TO       *
007400*    BUILD EACH DISPLAY LINE.                                      *
007500 01  WS-WORK-FIELDS.
007600     05  WS-SCAN-SUB            PIC 9(05) COMP VALUE ZERO.
007700     05  WS-MATCH-CNT           PIC 9(05) COMP VALUE ZERO.
007800*    WS-DISPLAY-BALANCE PUTS A SIGN AND A DECIMAL POINT ON THE     *
007900*    RAW COMP-3 BALANCE SO THE OPERATOR READING THE JOB LOG DOES   *
008000*    NOT HAVE TO COUNT IMPLIED DECIMAL PLACES BY HAND.             *
008100     05  WS-DISPLAY-BALANCE     PIC -Z(12)9.99.
008200
008300*    THESE TWO EDITED/REDEFINED PAIRS ARE LEFTOVER FROM THE OLD    *
008400*    SCREEN, WHICH PRINTED A THREE-DIGIT ROW COUNT IN A NARROW     *
008500*    MAP FIELD - NEITHER REDEFINES IS READ BY ANY PARAGRAPH BELOW, *
008600*    KEPT SINCE NO TICKET HAS ASKED FOR THEM TO BE REMOVED.        *
008700 01  WS-SCAN-SUB-ED             PIC 9(05) VALUE ZERO.
008800 01  WS-SCAN-SUB-R              REDEFINES WS-SCAN-SUB-ED.
008900     05  FILLER                 PIC 9(02).
009000     05  WS-SCAN-SUB-LOW3       PIC 9(03).
009100
009200 01  WS-MATCH-CNT-ED            PIC 9(05) VALUE ZERO.
009300 01  WS-MATCH-CNT-R             REDEFINES WS-MATCH-CNT-ED.
009400     05  FILLER                 PIC 9(02).
009500     05  WS-MATCH-CNT-LOW3      PIC 9(03).
009600
009700*    WS-ACCT-ID-ED/-R IS A LIKEWISE UNUSED HOLDOVER VIEW OF THE    *
009800*    REQUESTED ACCOUNT ID - NOT READ BELOW, KEPT FOR THE SAME      *
009900*    REASON AS THE TWO REDEFINES ABOVE.                            *
010000 01  WS-ACCT-ID-ED              PIC 9(09) COMP VALUE ZERO.
010100 01  WS-ACCT-ID-R               REDEFINES WS-ACCT-ID-ED.
010200     05  FILLER                 PIC X(02).
010300     05  FILLER                 PIC X(02).
010400*    WS-LIST-LINE IS THE ONE DISPLAY LAYOUT SHARED BY BOTH         *
010500*    LIST-ACCOUNTS AND GET-ACCOUNT - ONE ROW PER MATCHED ACCOUNT,  *
010600*    NUMBER/STATUS/BALANCE, WRITTEN TO THE JOB LOG RATHER THAN A   *
010700*    REPORT FILE SINCE NEITHER REQUEST KIND IS COUNTED ON THE      *
010800*    END-OF-RUN SUMMARY.                                           *
010900 01  WS-LIST-LINE.
011000     05  FILLER                 PIC X(15) VALUE
011100                                 '  ACCOUNT-NBR: '.
011200     05  WS-LIST-NUMBER         PIC X(10).
011300     05  FILLER                 PIC X(12) VALUE
011400                                 '  STATUS:    '.
011500     05  WS-LIST-STATUS         PIC X(12).
011600     05  FILLER                 PIC X(12) VALUE
011700                                 '  BALANCE:   '.
011800     05  WS-LIST-BALANCE        PIC X(16).
011900*----------------------------------------------------------------*
012000 LINKAGE SECTION.
012100
012200     COPY QPAYLNK.
012300
012400*    READ-ONLY FROM THIS WORKER'S VIEW - NEITHER LIST-ACCOUNTS NOR *
012500*    GET-ACCOUNT EVER CHANGES A MEMBER OR ACCOUNT ROW.             *
012600 01  LK-MEMBER-TABLE.
012700     05  LK-MEMBER-ENTRY OCCURS 1 TO 500 TIMES
012800            DEPENDING ON LK-MEMBER-COUNT
012900            ASCENDING KEY IS MBR-ID
013000            INDEXED BY LK-MBR-IDX.
013100         COPY QPAYMEM.
013200
013300 01  LK-MEMBER-COUNT             PIC 9(05) COMP.
013400
013500 01  LK-ACCOUNT-TABLE.
013600     05  LK-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
013700            DEPENDING ON LK-ACCOUNT-COUNT
013800            ASCENDING KEY IS ACT-NUMBER
013900            INDEXED BY LK-ACT-IDX.
014000         COPY QPAYACT.
014100
014200 01  LK-ACCOUNT-COUNT            PIC 9(05) COMP.
014300
014400*    QPAY-REQUEST-RECORD IS PASSED SO THIS WORKER CAN TEST WHICH   *
014500*    OF THE TWO REQUEST KINDS IT WAS CALLED FOR - NO OTHER WORKER  *
014600*    IN THE QPAYP1-QPAYP6 FAMILY NEEDS THE WHOLE REQUEST RECORD    *
014700*    SINCE EVERY OTHER REQUEST KIND HAS ITS OWN DEDICATED WORKER.  *
014800     COPY QPAYREQ.
014900*----------------------------------------------------------------*
015000 PROCEDURE DIVISION USING QPAY-LINKAGE-AREA
015100                          LK-MEMBER-TABLE
015200                          LK-MEMBER-COUNT
015300                          LK-ACCOUNT-TABLE
015400                          LK-ACCOUNT-COUNT
015500                          QPAY-REQUEST-RECORD.
015600
015700*----------------------------------------------------------------*
015800*0000-MAIN-LINE - DISPATCHES ON THE REQUEST TYPE FIELD RATHER     *
015900*THAN A SEPARATE ENTRY POINT PER REQUEST KIND, SINCE QPAYP0 CALLS *
016000*THIS ONE PROGRAM FOR BOTH LIST-ACCOUNTS AND GET-ACCOUNT.          *
016100*----------------------------------------------------------------*
016200 0000-MAIN-LINE.
016300
016400*    START OPTIMISTIC, SAME AS EVERY OTHER WORKER IN THE FAMILY.   *
016500     MOVE '00'                   TO QP-RETURN-CODE.
016600
016700     IF REQ-LIST-ACCOUNTS
016800         PERFORM 1000-FIND-MEMBER THRU 1000-EXIT
016900         IF QP-SUCCESSFUL
017000             PERFORM 2000-LIST-MEMBER-ACCOUNTS THRU 2000-EXIT
017100         END-IF
017200     ELSE
017300         IF REQ-GET-ACCOUNT
017400             PERFORM 3000-GET-ACCOUNT-BY-ID THRU 3000-EXIT
017500         ELSE
017600*            NEITHER FLAG IS ON - QPAYP0'S OWN DISPATCH SHOULD     *
017700*            NEVER ROUTE ANY OTHER REQUEST KIND HERE, BUT THIS     *
017800*            WORKER DOES NOT TRUST THAT AND SETS ITS OWN RETURN    *
017900*            CODE RATHER THAN FALLING THROUGH SILENTLY.            *
018000             SET QP-INVALID-REQUEST TO TRUE
018100         END-IF
018200     END-IF.
018300
018400     GOBACK.
018500*----------------------------------------------------------------*
018600*1000-FIND-MEMBER - BOTH REQUEST KINDS NEED THE OWNING MEMBER      *
018700*CONFIRMED BEFORE ANY ACCOUNT DATA IS RETURNED, EVEN THOUGH        *
018800*GET-ACCOUNT LOOKS UP BY ACCOUNT-ID RATHER THAN ACCOUNT-NUMBER -   *
018900*A CALLER IS NOT SHOWN AN ACCOUNT THAT BELONGS TO SOMEONE WHOSE    *
019000*MEMBER-ID DOES NOT EVEN EXIST.                                    *
019100*----------------------------------------------------------------*
019200 1000-FIND-MEMBER.
019300
019400     SEARCH ALL LK-MEMBER-ENTRY
019500         AT END
019600             SET QP-USER-NOT-FOUND TO TRUE
019700         WHEN MBR-ID (LK-MBR-IDX) = QP-MEMBER-ID
019800             CONTINUE
019900     END-SEARCH.
020000
020100 1000-EXIT. EXIT.
020200*----------------------------------------------------------------*
020300*2000-LIST-MEMBER-ACCOUNTS - WALKS THE ACCOUNT TABLE IN ITS OWN   *
020400*FILE (ACT-NUMBER) ORDER, NOT MEMBER ORDER, SINCE THE TABLE IS     *
020500*KEYED THAT WAY FOR SEARCH ALL USE ELSEWHERE - A GO TO WALK IS     *
020600*USED HERE RATHER THAN SEARCH ALL BECAUSE MORE THAN ONE ROW CAN    *
020700*MATCH THE SAME MEMBER-ID.                                         *
020800*----------------------------------------------------------------*
020900 2000-LIST-MEMBER-ACCOUNTS.
021000
021100     MOVE ZERO TO WS-MATCH-CNT.
021200     DISPLAY '--- ACCOUNTS FOR MEMBER ' QP-MEMBER-ID ' ---'.
021300     MOVE 1 TO WS-SCAN-SUB.
021400
021500 2000-LIST-LOOP.
021600
021700     IF WS-SCAN-SUB > LK-ACCOUNT-COUNT
021800         GO TO 2000-LIST-DONE
021900     END-IF.
022000
022100*    EVERY MATCHING ROW IS DISPLAYED AS IT IS FOUND, OPEN OR       *
022200*    CLOSED - THIS REQUEST DOES NOT FILTER OUT UNREGISTERED        *
022300*    ACCOUNTS, SINCE A MEMBER REVIEWING THEIR OWN HISTORY HAS A    *
022400*    REASON TO SEE A CLOSED ACCOUNT TOO.                           *
022500     IF ACT-MEMBER-ID (WS-SCAN-SUB) = QP-MEMBER-ID
022600         ADD 1 TO WS-MATCH-CNT
022700         MOVE ACT-NUMBER (WS-SCAN-SUB) TO WS-LIST-NUMBER
022800         MOVE ACT-STATUS (WS-SCAN-SUB) TO WS-LIST-STATUS
022900         MOVE ACT-BALANCE (WS-SCAN-SUB) TO WS-DISPLAY-BALANCE
023000         MOVE WS-DISPLAY-BALANCE TO WS-LIST-BALANCE
023100         DISPLAY WS-LIST-LINE
023200     END-IF.
023300
023400     ADD 1 TO WS-SCAN-SUB.
023500     GO TO 2000-LIST-LOOP.
023600
023700 2000-LIST-DONE.
023800
023900     MOVE WS-MATCH-CNT           TO WS-MATCH-CNT-ED.
024000*    A MEMBER WITH NO ACCOUNTS IS NOT AN ERROR - THE REQUEST       *
024100*    STILL RETURNS '00', IT JUST HAS NOTHING TO SHOW.              *
024200     IF WS-MATCH-CNT = ZERO
024300         DISPLAY '  (MEMBER HAS NO ACCOUNTS ON FILE)'
024400     END-IF.
024500
024600 2000-EXIT. EXIT.
024700*----------------------------------------------------------------*
024800*3000-GET-ACCOUNT-BY-ID - LOOKS UP A SINGLE ACCOUNT BY ITS         *
024900*INTERNAL ACT-ID (NOT THE EXTERNAL ACT-NUMBER) - THIS IS THE       *
025000*ONLY REQUEST KIND IN THE WHOLE SYSTEM THAT KEYS OFF ACT-ID.       *
025100*----------------------------------------------------------------*
025200 3000-GET-ACCOUNT-BY-ID.
025300
025400     MOVE QP-ACCOUNT-ID          TO WS-ACCT-ID-ED.
025500*    PRIMED TO ACCOUNT-NOT-FOUND BEFORE THE SCAN STARTS, NOT AFTER *
025600*    IT FAILS - THE SCAN ITSELF HAS NO SEPARATE "NOT FOUND" BRANCH,*
025700*    IT SIMPLY FALLS OFF THE END OF THE TABLE LEAVING THIS VALUE   *
025800*    IN PLACE (SEE QP-0139).                                       *
025900     SET QP-ACCOUNT-NOT-FOUND TO TRUE.
026000     MOVE 1 TO WS-SCAN-SUB.
026100
026200 3000-GET-LOOP.
026300
026400     IF WS-SCAN-SUB > LK-ACCOUNT-COUNT
026500         GO TO 3000-EXIT
026600     END-IF.
026700
026800     IF ACT-ID (WS-SCAN-SUB) = QP-ACCOUNT-ID
026900         MOVE '00'              TO QP-RETURN-CODE
027000         MOVE ACT-NUMBER (WS-SCAN-SUB)
027100                                TO QP-NEW-ACCOUNT-NUMBER
027200         MOVE ACT-BALANCE (WS-SCAN-SUB)
027300                                TO QP-POSTED-BALANCE
027400         MOVE ACT-NUMBER (WS-SCAN-SUB) TO WS-LIST-NUMBER
027500         MOVE ACT-STATUS (WS-SCAN-SUB) TO WS-LIST-STATUS
027600         MOVE ACT-BALANCE (WS-SCAN-SUB) TO WS-DISPLAY-BALANCE
027700         MOVE WS-DISPLAY-BALANCE TO WS-LIST-BALANCE
027800         DISPLAY WS-LIST-LINE
027900         GO TO 3000-EXIT
028000     END-IF.
028100
028200     ADD 1 TO WS-SCAN-SUB.
028300     GO TO 3000-GET-LOOP.
028400
028500 3000-EXIT. EXIT.
