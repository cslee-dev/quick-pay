000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP3.
000300 AUTHOR.        D M WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  06/11/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: CLOSE ACCOUNT WORKER                               *
001000*             CALLED BY QPAYP0 FOR EACH CLOSE-ACCOUNT REQUEST.    *
001100*             VALIDATES THE OWNING MEMBER, OWNERSHIP, CURRENT      *
001200*             STATUS AND ZERO BALANCE, THEN FLIPS THE TABLE ROW    *
001300*             TO UNREGISTERED.  DOES NOT TOUCH A FILE -- QPAYP0   *
001400*             OWNS THE RE-SPILL AT END OF RUN.                    *
001500*                                                                  *
001600*             CLOSE-ACCOUNT NEVER DELETES A ROW FROM THE TABLE -   *
001700*             IT ONLY FLIPS THE STATUS BYTE.  THE CLOSED ROW       *
001800*             STAYS IN THE RE-SPILLED MASTER FOREVER SO A LATER    *
001900*             GET-ACCOUNT OR LIST-ACCOUNTS CAN STILL FIND IT.      *
002000******************************************************************
002100*CHANGE LOG                                                      *
002200*----------------------------------------------------------------*
002300* 06/11/92  DMW  INITIAL WRITE - SLICKP3 DELETE-ACCOUNT SCREEN     *
002400*                TOOK AN ACCOUNT NUMBER OFF A 3270 SCREEN AND      *
002500*                LOGICALLY DELETED THE VSAM RECORD IN PLACE.       *
002600* 02/08/94  DMW  PR-0309 ADDED CONFIRM-BEFORE-DELETE PROMPT        *
002700*                A TELLER FAT-FINGERED AN ACCOUNT NUMBER AND       *
002800*                CLOSED THE WRONG ACCOUNT - MANAGEMENT ASKED FOR   *
002900*                A SECOND KEYSTROKE BEFORE THE DELETE COMMITTED.   *
003000* 05/22/95  JCL  PR-0367 TIGHTENED RESP CHECKING ON REWRITE        *
003100*                A RESP2 OF ITEMERR ON THE REWRITE WAS FALLING     *
003200*                THROUGH TO THE NORMAL PATH INSTEAD OF THE ERROR   *
003300*                PATH, SAME CLASS OF BUG AS PR-0367 IN QPAYP0.     *
003400* 01/06/98  JCL  Y2K  WINDOWED 2-DIGIT YEAR FIELDS, SEE TAGS       *
003500*                CENTURY WINDOW 80/20 PER DATA CENTER STANDARD.    *
003600* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
003700*                REGRESSION RUN AGAINST 2000/2001/2004 TEST DECKS.*
003800* 09/27/25  PJH  TKT QP-0117  REWRITTEN AS A CALLED SUBPROGRAM     *
003900*                FOR THE QUICKPAY LEDGER PROJECT - CONFIRM PROMPT  *
004000*                DROPPED, BATCH HAS NO OPERATOR TO CONFIRM WITH;   *
004100*                THE ZERO-BALANCE AND OWNERSHIP CHECKS THE OLD     *
004200*                SCREEN RAN BEFORE THE PROMPT CARRIED STRAIGHT     *
004300*                OVER INTO 3000-VALIDATE-ACCOUNT BELOW.            *
004400* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE   *
004500*                REVIEWER ASKED FOR A BANNER ON EACH PARAGRAPH SO  *
004600*                THE FOUR-STEP FLOW (FIND MEMBER, FIND ACCOUNT,    *
004700*                VALIDATE, CLOSE) IS CLEAR WITHOUT TRACING CALLS.  *
004800* 12/22/25  LMV  TKT QP-0142  CONFIRMED WITH ACCOUNTS GROUP THAT   *
004900*                A NEGATIVE BALANCE CANNOT REACH 3000-VALIDATE-    *
005000*                ACCOUNT SINCE USE-BALANCE (QPAYP4) NEVER LETS AN  *
005100*                ACCOUNT GO BELOW ZERO - NO CODE CHANGE, THE       *
005200*                BALANCE-NOT-EMPTY CHECK ALREADY ONLY TESTS FOR    *
005300*                GREATER-THAN-ZERO, WHICH WAS ALWAYS SUFFICIENT.   *
005400* 01/16/26  SRP  TKT QP-0150  QA ASKED WHETHER CLOSING AN ALREADY  *
005500*                UNREGISTERED ACCOUNT A SECOND TIME SHOULD BE      *
005600*                SILENT SUCCESS OR A FAILURE - ANSWER PER ACCOUNTS *
005700*                GROUP IS FAILURE, SO THE CALLER KNOWS THE SECOND  *
005800*                REQUEST DID NOTHING - NO CHANGE, 3000-VALIDATE-   *
005900*                ACCOUNT ALREADY RETURNS ACCOUNT-ALREADY-UNREG.    *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.    IBM-PC.
006400 OBJECT-COMPUTER.    IBM-PC.
006500 SPECIAL-NAMES.
006600*    TOP-OF-FORM CARRIED FORWARD FROM THE SCREEN-BASED PREDECESSOR *
006700*    - NOT USED BY ANY PARAGRAPH IN THIS WORKER TODAY.             *
006800     C01 IS TOP-OF-FORM.
006900*----------------------------------------------------------------*
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200
007300*    WS-WORK-FIELDS HOLDS THE SCAN SUBSCRIPT, THE SUBSCRIPT OF THE *
007400*    MATCHED ROW ONCE FOUND, AND A FOUND SWITCH SO LATER           *
007500*    PARAGRAPHS CAN TELL A MATCH FROM THE DEFAULT SUBSCRIPT VALUE  *
007600*    OF ZERO WITHOUT RE-TESTING THE RETURN CODE.                   *
007700 01  WS-WORK-FIELDS.
007800     05  WS-SCAN-SUB            PIC 9(05) COMP VALUE ZERO.
007900     05  WS-FOUND-SUB           PIC 9(05) COMP VALUE ZERO.
008000*    WS-FOUND-SW IS A ONE-BYTE SWITCH WITH AN 88-LEVEL, THE SHOP'S *
008100*    STANDARD WAY OF FLAGGING A CONDITION THAT HAS NO NATURAL      *
008200*    YES/NO FIELD OF ITS OWN ON THE RECORD.                        *
008300     05  WS-FOUND-SW            PIC X(01) VALUE 'N'.
008400         88  WS-ACCOUNT-FOUND            VALUE 'Y'.
008500
008600*    THE RUN TIMESTAMP PASSED IN BY THE DRIVER, SPLIT OUT BY THE   *
008700*    REDEFINES BELOW SO A FUTURE PARAGRAPH COULD PRINT OR LOG A    *
008800*    PIECE OF IT WITHOUT UNSTRINGING THE PACKED VALUE BY HAND -    *
008900*    NOT READ TODAY, KEPT FOR CONSISTENCY WITH QPAYP1/QPAYP4.      *
009000 01  WS-CURRENT-TIMESTAMP-L     PIC 9(14) VALUE ZERO.
009100 01  WS-CURRENT-TIMESTAMP-R     REDEFINES WS-CURRENT-TIMESTAMP-L.
009200     05  WS-TS-CCYY             PIC 9(04).
009300     05  WS-TS-MM               PIC 9(02).
009400     05  WS-TS-DD               PIC 9(02).
009500     05  WS-TS-HH               PIC 9(02).
009600     05  WS-TS-MN               PIC 9(02).
009700     05  WS-TS-SS               PIC 9(02).
009800
009900*    LEFTOVER EDITED/REDEFINED VIEW OF THE FOUND SUBSCRIPT FROM    *
010000*    THE OLD SCREEN, WHICH PRINTED A ROW POSITION IN A NARROW      *
010100*    3270 MAP FIELD - NOT READ BY ANY PARAGRAPH BELOW.             *
010200 01  WS-FOUND-SUB-ED            PIC 9(05) VALUE ZERO.
010300 01  WS-FOUND-SUB-R             REDEFINES WS-FOUND-SUB-ED.
010400     05  FILLER                 PIC 9(02).
010500     05  WS-FOUND-SUB-LOW3      PIC 9(03).
010600
010700*    WS-BALANCE-CHK HOLDS A COPY OF THE ACCOUNT'S BALANCE WHILE    *
010800*    3000-VALIDATE-ACCOUNT TESTS IT - A COPY RATHER THAN TESTING   *
010900*    THE TABLE FIELD DIRECTLY SO A FUTURE CHANGE TO THE TEST LOGIC *
011000*    CANNOT ACCIDENTALLY MODIFY THE TABLE ROW IN PLACE.            *
011100 01  WS-BALANCE-CHK             PIC S9(13)V99 COMP-3 VALUE ZERO.
011200 01  WS-BALANCE-CHK-R           REDEFINES WS-BALANCE-CHK.
011300     05  FILLER                 PIC X(08).
011400*----------------------------------------------------------------*
011500 LINKAGE SECTION.
011600
011700     COPY QPAYLNK.
011800
011900*    READ-ONLY FOR THIS WORKER - CLOSE-ACCOUNT ONLY NEEDS TO       *
012000*    CONFIRM THE MEMBER EXISTS, IT NEVER CHANGES A MEMBER ROW.     *
012100 01  LK-MEMBER-TABLE.
012200     05  LK-MEMBER-ENTRY OCCURS 1 TO 500 TIMES
012300            DEPENDING ON LK-MEMBER-COUNT
012400            ASCENDING KEY IS MBR-ID
012500            INDEXED BY LK-MBR-IDX.
012600         COPY QPAYMEM.
012700
012800 01  LK-MEMBER-COUNT             PIC 9(05) COMP.
012900
013000*    UPDATED IN PLACE WHEN THE CLOSE SUCCEEDS - THE DRIVER SEES    *
013100*    THE CHANGED STATUS AND TIMESTAMP THE INSTANT THIS CALL        *
013200*    RETURNS, PASSED BY REFERENCE LIKE EVERY OTHER WORKER'S TABLE. *
013300 01  LK-ACCOUNT-TABLE.
013400     05  LK-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
013500            DEPENDING ON LK-ACCOUNT-COUNT
013600            ASCENDING KEY IS ACT-NUMBER
013700            INDEXED BY LK-ACT-IDX.
013800         COPY QPAYACT.
013900
014000 01  LK-ACCOUNT-COUNT            PIC 9(05) COMP.
014100 01  LK-CURRENT-TIMESTAMP        PIC 9(14).
014200*----------------------------------------------------------------*
014300 PROCEDURE DIVISION USING QPAY-LINKAGE-AREA
014400                          LK-MEMBER-TABLE
014500                          LK-MEMBER-COUNT
014600                          LK-ACCOUNT-TABLE
014700                          LK-ACCOUNT-COUNT
014800                          LK-CURRENT-TIMESTAMP.
014900
015000*----------------------------------------------------------------*
015100*0000-MAIN-LINE - FOUR STEPS, EACH GATED ON THE PRIOR STAYING     *
015200*SUCCESSFUL: FIND THE MEMBER, FIND THE ACCOUNT, VALIDATE IT CAN    *
015300*BE CLOSED, THEN CLOSE IT.  SAME SHAPE AS QPAYP1'S OPEN-ACCOUNT    *
015400*MAIN LINE SINCE BOTH ARE A CHAIN OF GATED VALIDATION STEPS        *
015500*FOLLOWED BY ONE UPDATE STEP.                                      *
015600*----------------------------------------------------------------*
015700 0000-MAIN-LINE.
015800
015900     MOVE '00'                   TO QP-RETURN-CODE.
016000     MOVE 'N'                    TO WS-FOUND-SW.
016100
016200     PERFORM 1000-FIND-MEMBER THRU 1000-EXIT.
016300
016400     IF QP-SUCCESSFUL
016500         PERFORM 2000-FIND-ACCOUNT THRU 2000-EXIT
016600     END-IF.
016700
016800     IF QP-SUCCESSFUL
016900         PERFORM 3000-VALIDATE-ACCOUNT THRU 3000-EXIT
017000     END-IF.
017100
017200     IF QP-SUCCESSFUL
017300         PERFORM 4000-CLOSE-ACCOUNT THRU 4000-EXIT
017400     END-IF.
017500
017600     GOBACK.
017700*----------------------------------------------------------------*
017800*1000-FIND-MEMBER - CONFIRMS THE MEMBER-ID ON THE REQUEST IS A     *
017900*REAL LOADED MEMBER BEFORE LOOKING AT ANY ACCOUNT DATA.             *
018000*----------------------------------------------------------------*
018100 1000-FIND-MEMBER.
018200
018300     SEARCH ALL LK-MEMBER-ENTRY
018400         AT END
018500             SET QP-USER-NOT-FOUND TO TRUE
018600         WHEN MBR-ID (LK-MBR-IDX) = QP-MEMBER-ID
018700             CONTINUE
018800     END-SEARCH.
018900
019000 1000-EXIT. EXIT.
019100*----------------------------------------------------------------*
019200*2000-FIND-ACCOUNT - LOCATES THE ACCOUNT BY ITS EXTERNAL NUMBER.   *
019300*A PLAIN GO TO WALK IS USED HERE RATHER THAN SEARCH ALL SO THE     *
019400*FOUND SUBSCRIPT CAN BE CAPTURED IN WS-FOUND-SUB AND REUSED BY     *
019500*3000-VALIDATE-ACCOUNT AND 4000-CLOSE-ACCOUNT WITHOUT A SECOND     *
019600*SCAN OF THE TABLE.                                                *
019700*----------------------------------------------------------------*
019800 2000-FIND-ACCOUNT.
019900
020000     SET QP-ACCOUNT-NOT-FOUND TO TRUE.
020100     MOVE 1 TO WS-SCAN-SUB.
020200
020300 2000-FIND-LOOP.
020400
020500     IF WS-SCAN-SUB > LK-ACCOUNT-COUNT
020600         GO TO 2000-EXIT
020700     END-IF.
020800
020900     IF ACT-NUMBER (WS-SCAN-SUB) = QP-ACCOUNT-NUMBER
021000         MOVE '00'           TO QP-RETURN-CODE
021100         MOVE WS-SCAN-SUB    TO WS-FOUND-SUB
021200         SET WS-ACCOUNT-FOUND TO TRUE
021300         GO TO 2000-EXIT
021400     END-IF.
021500
021600     ADD 1 TO WS-SCAN-SUB.
021700     GO TO 2000-FIND-LOOP.
021800
021900 2000-EXIT. EXIT.
022000*----------------------------------------------------------------*
022100*3000-VALIDATE-ACCOUNT - THREE CHECKS IN A FIXED ORDER, EACH       *
022200*EXITING EARLY ON FAILURE: THE REQUESTING MEMBER MUST OWN THE      *
022300*ACCOUNT, THE ACCOUNT MUST NOT ALREADY BE CLOSED, AND THE BALANCE  *
022400*MUST BE ZERO BEFORE CLOSE-ACCOUNT WILL TOUCH IT - A MEMBER CANNOT *
022500*WALK AWAY FROM AN ACCOUNT THAT STILL HOLDS MONEY.                 *
022600*----------------------------------------------------------------*
022700 3000-VALIDATE-ACCOUNT.
022800
022900*    OWNERSHIP CHECK FIRST - A MEMBER CANNOT EVEN LEARN WHETHER    *
023000*    AN ACCOUNT IS ALREADY CLOSED OR CARRIES A BALANCE UNLESS IT   *
023100*    IS ACTUALLY THEIRS.                                           *
023200     IF ACT-MEMBER-ID (WS-FOUND-SUB) NOT = QP-MEMBER-ID
023300         SET QP-USER-ACCOUNT-UN-MATCH TO TRUE
023400         GO TO 3000-EXIT
023500     END-IF.
023600
023700     MOVE ACT-BALANCE (WS-FOUND-SUB) TO WS-BALANCE-CHK.
023800*    A SECOND CLOSE REQUEST AGAINST AN ALREADY-CLOSED ACCOUNT IS A *
023900*    FAILURE, NOT A SILENT SUCCESS (SEE QP-0150).                  *
024000     IF ACT-UNREGISTERED (WS-FOUND-SUB)
024100         SET QP-ACCOUNT-ALREADY-UNREG TO TRUE
024200         GO TO 3000-EXIT
024300     END-IF.
024400
024500*    ONLY GREATER-THAN-ZERO IS TESTED, NOT NOT-EQUAL-TO-ZERO - A   *
024600*    NEGATIVE BALANCE CANNOT OCCUR SINCE USE-BALANCE NEVER LETS    *
024700*    AN ACCOUNT GO BELOW ZERO (CONFIRMED UNDER QP-0142).           *
024800     IF ACT-BALANCE (WS-FOUND-SUB) > ZERO
024900         SET QP-BALANCE-NOT-EMPTY TO TRUE
025000         GO TO 3000-EXIT
025100     END-IF.
025200
025300 3000-EXIT. EXIT.
025400*----------------------------------------------------------------*
025500*4000-CLOSE-ACCOUNT - FLIPS THE STATUS BYTE TO UNREGISTERED AND    *
025600*STAMPS THE CLOSE TIME - THE ROW STAYS IN THE TABLE (AND THE       *
025700*RE-SPILLED MASTER) FOREVER, IT IS NEVER PHYSICALLY REMOVED.       *
025800*----------------------------------------------------------------*
025900 4000-CLOSE-ACCOUNT.
026000
026100     MOVE LK-CURRENT-TIMESTAMP   TO WS-CURRENT-TIMESTAMP-L.
026200     MOVE WS-FOUND-SUB           TO WS-FOUND-SUB-ED.
026300     SET ACT-UNREGISTERED (WS-FOUND-SUB) TO TRUE.
026400     MOVE LK-CURRENT-TIMESTAMP
026500         TO ACT-UNREGISTERED-AT (WS-FOUND-SUB).
026600*    THE BALANCE AT CLOSE (ALWAYS ZERO, PER THE VALIDATION ABOVE)  *
026700*    IS HANDED BACK SO QPAYP0 CAN PRINT IT ON THE LEDGER ROW FOR   *
026800*    THIS REQUEST THE SAME WAY EVERY OTHER REQUEST KIND DOES.      *
026900     MOVE ACT-BALANCE (WS-FOUND-SUB) TO QP-POSTED-BALANCE.
027000
027100 4000-EXIT. EXIT.
