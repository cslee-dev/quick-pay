000100******************************************************************
000200*    QPAYTRN  --  TRANSACTION LEDGER RECORD LAYOUT                *
000300*    ======================================                      *
000400*    APPEND-ONLY LEDGER ROW -- ONE PER USE/CANCEL ATTEMPT,        *
000500*    SUCCESSFUL OR NOT.  KEYED FOR LOOKUP BY TRN-ID; THE IN-      *
000600*    MEMORY TABLE IS ALSO SEARCHED BY TRN-ACCOUNT-NUMBER WHEN A   *
000700*    REVERSAL IS VALIDATED.                                      *
000800*    FIXED LENGTH 100 BYTES (94 DATA + 6 FILLER PAD).             *
000900*    NOTE: NO 01-LEVEL OF ITS OWN -- SEE QPAYMEM FOR WHY.  THE    *
001000*    SPLIT-DATE REDEFINES THIS COPYBOOK USED TO CARRY MOVED TO    *
001100*    LOCAL WORKING-STORAGE IN THE PROGRAMS THAT NEED IT.          *
001200*--------------------------------------------------------------- *
001300* 2025-11-03 PJH  TKT QP-0114  INITIAL LAYOUT FOR LEDGER PROJECT  *
001400* 2025-11-19 LMV  TKT QP-0134  DROPPED OWN 01-LEVEL AND THE       *
001500*                 TRN-TRANSACTED-R REDEFINES - CODE REVIEW        *
001600*                 CAUGHT A BAD NESTED LEVEL INSIDE THE LEDGER     *
001700*                 TABLE ENTRY; SEE QPAYP4/P5 FOR LOCAL VIEWS      *
001800******************************************************************
001900*    TRN-SEQ IS THE TABLE LOAD SEQUENCE, NOT A BUSINESS KEY --    *
002000*    IT ONLY EXISTS SO A DUMP OF THE TABLE READS BACK IN LOAD     *
002100*    ORDER WHEN SOMEONE IS TRACING A PROBLEM RUN.                 *
002200     10  TRN-SEQ                     PIC 9(09).
002300*    TRN-TYPE SEPARATES A DEBIT POSTING FROM A REVERSAL OF ONE;   *
002400*    CANCEL-BALANCE NEVER REUSES A USE ROW IN PLACE, IT APPENDS   *
002500*    A NEW CANCEL ROW ALONGSIDE IT (SEE QPAYP5 6000-APPEND-       *
002600*    LEDGER-ROW) SO THE ORIGINAL POSTING IS NEVER LOST.           *
002700     10  TRN-TYPE                    PIC X(06).
002800         88  TRN-TYPE-USE                VALUE 'USE   '.
002900         88  TRN-TYPE-CANCEL             VALUE 'CANCEL'.
003000*    TRN-RESULT RECORDS WHETHER THE ATTEMPT ACTUALLY POSTED --    *
003100*    A FAILED ROW IS WRITTEN FOR AUDIT EVEN THOUGH THE BALANCE    *
003200*    NEVER MOVED, SO THE LEDGER SHOWS EVERY ATTEMPT, NOT JUST     *
003300*    EVERY SUCCESS.                                               *
003400     10  TRN-RESULT                  PIC X(07).
003500         88  TRN-SUCCESS                 VALUE 'SUCCESS'.
003600         88  TRN-FAILED                  VALUE 'FAILED '.
003700*    TRN-ACCOUNT-NUMBER IS CARRIED REDUNDANTLY ON EVERY ROW SO A  *
003800*    REVERSAL CAN BE VALIDATED WITHOUT A SECOND LOOKUP AGAINST    *
003900*    THE ACCOUNT TABLE.                                          *
004000     10  TRN-ACCOUNT-NUMBER          PIC X(10).
004100*    TRN-AMOUNT IS THE AMOUNT OF THIS ATTEMPT -- ALWAYS POSITIVE, *
004200*    REGARDLESS OF WHETHER IT WAS A DEBIT OR A REVERSAL OF ONE.   *
004300     10  TRN-AMOUNT                  PIC S9(13)V99 COMP-3.
004400*    TRN-BALANCE-SNAPSHOT IS THE ACCOUNT BALANCE IMMEDIATELY      *
004500*    AFTER THIS ROW POSTED (OR THE UNCHANGED BALANCE, ON A        *
004600*    FAILED ATTEMPT) -- QUERY-TRANS READS THIS, NOT TRN-AMOUNT,   *
004700*    SO A LATER CANCEL CANNOT SHIFT THE ANSWER TO AN OLD QUERY.   *
004800     10  TRN-BALANCE-SNAPSHOT        PIC S9(13)V99 COMP-3.
004900*    TRN-ID IS THE LEDGER KEY HANDED BACK TO THE CALLER ON A      *
005000*    SUCCESSFUL USE-BALANCE, AND THE KEY QUOTED BACK ON A LATER   *
005100*    CANCEL-BALANCE OR QUERY-TRANS REQUEST FOR THE SAME ROW.      *
005200     10  TRN-ID                      PIC X(32).
005300     10  TRN-TRANSACTED-AT           PIC 9(14).
005400     10  FILLER                      PIC X(06).
