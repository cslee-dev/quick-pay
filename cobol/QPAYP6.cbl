000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPAYP6.
000300 AUTHOR.        R T KOWALCZYK.
000400 INSTALLATION.  MIDSTATE DATA CENTER - ACCOUNTS GROUP.
000500 DATE-WRITTEN.  05/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*DESCRIPTION: QUERY-TRANSACTION WORKER                           *
001000*             CALLED BY QPAYP0 FOR EACH QUERY-TRANS REQUEST.      *
001100*             PASS-THROUGH LOOKUP ONLY -- NO POSTING, NO FILE     *
001200*             CHANGE.  LOCATES ONE LEDGER ROW BY ITS TRANSACTION  *
001300*             ID AND DISPLAYS IT.  THE OLD HISTORY SCREEN'S       *
001400*             SINGLE-ITEM INQUIRY PATH, MINUS THE SCREEN.         *
001500*                                                                  *
001600*             OF THE SEVEN WORKERS CALLED BY QPAYP0 THIS IS THE   *
001700*             ONLY ONE THAT TOUCHES JUST ONE TABLE (TRANSACTION)  *
001800*             - IT DOES NOT NEED THE ACCOUNT OR MEMBER TABLES AT  *
001900*             ALL SINCE A TRANSACTION ROW ALREADY CARRIES ITS OWN *
002000*             ACCOUNT NUMBER, AMOUNT AND RESULTING BALANCE.  NO   *
002100*             OWNERSHIP CHECK IS MADE AGAINST A MEMBER-ID - ANY   *
002200*             CALLER WHO KNOWS A VALID TRANSACTION-ID CAN QUERY   *
002300*             IT, THE SAME AS THE OLD 3270 HISTORY SCREEN ALLOWED.*
002400******************************************************************
002500*CHANGE LOG                                                      *
002600*----------------------------------------------------------------*
002700* 05/14/91  RTK  INITIAL WRITE - SLICKP4 HISTORY SCREEN INQUIRY    *
002800*                PATH, SHARED SOURCE MEMBER WITH THE PAYMENT AND   *
002900*                REVERSAL SCREENS UNTIL THE 96 SPLIT BELOW         *
003000* 04/11/96  JCL  PR-0405 SPLIT INQUIRY LOGIC OUT OF SLICKP4 INTO   *
003100*                ITS OWN SCREEN PROGRAM - TOO MANY PF-KEY PATHS    *
003200*                IN ONE MODULE PER THE SHOP STANDARDS REVIEW       *
003300* 01/06/98  JCL  Y2K  WINDOWED 2-DIGIT YEAR FIELDS, SEE TAGS       *
003400* 08/30/99  SRP  Y2K  FINAL Y2K SIGNOFF - CENTURY WINDOW 80/20     *
003500* 09/30/25  PJH  TKT QP-0120  REWRITTEN AS A CALLED SUBPROGRAM     *
003600*                FOR THE QUICKPAY LEDGER PROJECT - INQUIRY SCREEN  *
003700*                BECOMES QUERY-TRANSACTION, SCREEN FORMATTING      *
003800*                REPLACED BY A PLAIN DISPLAY LINE                  *
003900* 11/18/25  LMV  TKT QP-0133  CODE REVIEW - NO FUNCTIONAL CHANGE,  *
004000*                REVIEWER ASKED FOR A BANNER ON EACH PARAGRAPH     *
004100*                MATCHING THE OTHER SIX WORKERS                    *
004200* 01/05/26  LMV  TKT QP-0147  QA ASKED WHY A QUERY-TRANS REQUEST   *
004300*                CARRIES NO MEMBER-ID ON THE LINKAGE - ANSWER IS   *
004400*                THE OLD HISTORY SCREEN NEVER CHECKED OWNERSHIP    *
004500*                EITHER, A TRANSACTION-ID ALONE WAS ALWAYS ENOUGH  *
004600*                TO PULL UP A ROW - NO CHANGE MADE, NOTED HERE SO  *
004700*                THE NEXT PERSON DOES NOT ASSUME IT IS AN OVERSIGHT*
004800* 01/22/26  SRP  TKT QP-0153  CONFIRMED WS-AMOUNT-CHK (COMP-3      *
004900*                COPY OF THE AMOUNT) IS NEVER ACTUALLY COMPARED    *
005000*                AGAINST ANYTHING IN THIS WORKER - CARRIED OVER    *
005100*                FROM THE OLD SCREEN WHERE IT FED A CURSOR-        *
005200*                POSITIONING ROUTINE THAT NO LONGER EXISTS.  LEFT  *
005300*                IN PLACE SINCE NOTHING DOWNSTREAM DEPENDS ON IT   *
005400*                BEING REMOVED AND NO TICKET HAS ASKED FOR IT.     *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.    IBM-PC.
005900 OBJECT-COMPUTER.    IBM-PC.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600*    WS-WORK-FIELDS HOLDS THE ONE SUBSCRIPT THIS WORKER EVER
006700*    NEEDS - THE MATCHED TRANSACTION ROW - PLUS A HANDFUL OF
006800*    DISPLAY-EDIT AND LEGACY SCREEN-CURSOR FIELDS KEPT BELOW.
006900 01  WS-WORK-FIELDS.
007000*    WS-FOUND-SUB IS SET BY THE SEARCH ALL IN 1000-FIND-TRANSACTION
007100*    AND READ BY 2000-SHOW-TRANSACTION TO SUBSCRIPT THE SAME ROW.
007200     05  WS-FOUND-SUB           PIC 9(05) COMP VALUE ZERO.
007300*    WS-DISPLAY-AMOUNT/-BALANCE ARE NUMERIC-EDITED WORK FIELDS -
007400*    ZONED DISPLAY MONEY CANNOT GO STRAIGHT INTO AN X-PICTURE
007500*    QUERY-LINE FIELD WITHOUT PASSING THROUGH AN EDIT PICTURE
007600*    FIRST, SAME HABIT AS EVERY OTHER WORKER'S SUMMARY/DISPLAY CODE.
007700     05  WS-DISPLAY-AMOUNT      PIC -Z(12)9.99.
007800     05  WS-DISPLAY-BALANCE     PIC -Z(12)9.99.
007900*    WS-AMOUNT-CHK IS A COMP-3 COPY OF THE TRANSACTION AMOUNT -
008000*    SEE TKT QP-0153 ABOVE, THIS WAS THE OLD SCREEN'S CURSOR-
008100*    POSITIONING FIELD AND IS NOT READ ANYWHERE IN THIS PROGRAM.
008200     05  WS-AMOUNT-CHK          PIC S9(13)V99 COMP-3 VALUE ZERO.
008300
008400*    REDEFINES #1 OF 3 - BYTE VIEW OF THE COMP-3 CHECK FIELD,
008500*    ALSO A LEFTOVER FROM THE OLD CURSOR ROUTINE, KEPT FOR THE
008600*    SAME REASON AS THE FIELD IT REDEFINES.
008700 01  WS-AMOUNT-CHK-R            REDEFINES WS-AMOUNT-CHK.
008800     05  FILLER                 PIC X(08).
008900
009000*    REDEFINES #2 OF 3 - SPLITS THE ZERO-PADDED SUBSCRIPT EDIT
009100*    FIELD SO THE LOW-ORDER THREE DIGITS CAN BE PULLED OFF FOR
009200*    THE OLD SCREEN'S LINE-NUMBER TAG - STILL NOT USED BY ANY
009300*    PARAGRAPH BELOW, SAME AS THE AMOUNT-CHK FIELDS ABOVE.
009400 01  WS-FOUND-SUB-ED            PIC 9(05) VALUE ZERO.
009500 01  WS-FOUND-SUB-R             REDEFINES WS-FOUND-SUB-ED.
009600     05  FILLER                 PIC 9(02).
009700     05  WS-FOUND-SUB-LOW3      PIC 9(03).
009800
009900*---- TRANSACTION TIMESTAMP, SPLIT OUT IN CASE A FUTURE TICKET ---*
010000*     ASKS FOR THE TRANSACTED-AT DATE ON THE QUERY LINE - NOT     *
010100*     DISPLAYED TODAY, FIELDS KEPT POPULATED SINCE THE SPLIT WAS  *
010200*     ALREADY DONE FOR THE OTHER SIX WORKERS' TWIN COPYBOOK AREA. *
010300 01  WS-TRN-TIMESTAMP-L         PIC 9(14) VALUE ZERO.
010400 01  WS-TRN-TIMESTAMP-R         REDEFINES WS-TRN-TIMESTAMP-L.
010500     05  WS-TRN-TS-CCYY         PIC 9(04).
010600     05  WS-TRN-TS-MM           PIC 9(02).
010700     05  WS-TRN-TS-DD           PIC 9(02).
010800     05  WS-TRN-TS-HH           PIC 9(02).
010900     05  WS-TRN-TS-MN           PIC 9(02).
011000     05  WS-TRN-TS-SS           PIC 9(02).
011100
011200*---- ONE-LINE QUERY RESULT, REPLACES THE OLD 3270 SCREEN MAP ----*
011300*     FIELD ORDER MATCHES THE MEMBER/ACCOUNT/TRANSACTION TRIPLE   *
011400*     EVERY OTHER WORKER'S DISPLAY FOLLOWS - TYPE, RESULT, THEN   *
011500*     THE BUSINESS NUMBERS.                                       *
011600 01  WS-QUERY-LINE.
011700     05  FILLER                 PIC X(13) VALUE
011800                                 '  TRN-TYPE: '.
011900     05  WS-QL-TYPE             PIC X(06).
012000     05  FILLER                 PIC X(11) VALUE
012100                                 '  RESULT: '.
012200     05  WS-QL-RESULT           PIC X(07).
012300     05  FILLER                 PIC X(13) VALUE
012400                                 '  ACCT-NBR: '.
012500     05  WS-QL-ACCOUNT          PIC X(10).
012600     05  FILLER                 PIC X(10) VALUE
012700                                 '  AMOUNT: '.
012800     05  WS-QL-AMOUNT           PIC X(16).
012900     05  FILLER                 PIC X(11) VALUE
013000                                 '  BALANCE: '.
013100     05  WS-QL-BALANCE          PIC X(16).
013200*----------------------------------------------------------------*
013300 LINKAGE SECTION.
013400
013500     COPY QPAYLNK.
013600
013700*    NOTE THIS WORKER IS THE ONLY ONE OF THE SEVEN THAT DOES NOT
013800*    ACCEPT LK-ACCOUNT-TABLE ON ITS CALLING SEQUENCE - A QUERY
013900*    NEVER TOUCHES A BALANCE SO THE ACCOUNT TABLE IS NOT NEEDED.
014000 01  LK-TRANSACTION-TABLE.
014100     05  LK-TRANSACTION-ENTRY OCCURS 1 TO 20000 TIMES
014200            DEPENDING ON LK-TRANSACTION-COUNT
014300            ASCENDING KEY IS TRN-ID
014400            INDEXED BY LK-TRN-IDX.
014500         COPY QPAYTRN.
014600
014700 01  LK-TRANSACTION-COUNT        PIC 9(05) COMP.
014800*----------------------------------------------------------------*
014900 PROCEDURE DIVISION USING QPAY-LINKAGE-AREA
015000                          LK-TRANSACTION-TABLE
015100                          LK-TRANSACTION-COUNT.
015200
015300*    0000-MAIN-LINE - DRIVES THE TWO-STEP LOOKUP/DISPLAY PAIR.
015400*    THE DEFAULT RETURN CODE BELOW IS OVERWRITTEN BY
015500*    1000-FIND-TRANSACTION TO '04' (NOT-FOUND) UNLESS THE SEARCH
015600*    ACTUALLY MATCHES, SO A MISSING TRANSACTION-ID NEVER FALLS
015700*    THROUGH TO 2000-SHOW-TRANSACTION BY ACCIDENT.
015800 0000-MAIN-LINE.
015900
016000     MOVE '00'                   TO QP-RETURN-CODE.
016100
016200     PERFORM 1000-FIND-TRANSACTION THRU 1000-EXIT.
016300
016400*    ONLY DISPLAY ON A SUCCESSFUL LOOKUP - A NOT-FOUND RETURN
016500*    CODE IS HANDED BACK TO QPAYP0 WITH NOTHING WRITTEN TO THE
016600*    JOB LOG FROM THIS WORKER, THE SAME AS EVERY OTHER WORKER'S
016700*    NOT-FOUND PATH.
016800     IF QP-SUCCESSFUL
016900         PERFORM 2000-SHOW-TRANSACTION THRU 2000-EXIT
017000     END-IF.
017100
017200     GOBACK.
017300*----------------------------------------------------------------*
017400*    1000-FIND-TRANSACTION - BINARY SEARCH OF THE TRANSACTION
017500*    TABLE BY TRN-ID.  THE RETURN CODE IS PRIMED TO NOT-FOUND
017600*    BEFORE THE SEARCH RUNS SO THE AT END PHRASE CAN BE A PLAIN
017700*    CONTINUE - THE "FAILED UNTIL PROVEN OTHERWISE" PATTERN USED
017800*    BY SEVERAL OF THE OTHER WORKERS' LOOKUP PARAGRAPHS.
017900 1000-FIND-TRANSACTION.
018000
018100     SET QP-TRANSACTION-NOT-FOUND TO TRUE.
018200
018300     SEARCH ALL LK-TRANSACTION-ENTRY
018400         AT END
018500             CONTINUE
018600         WHEN TRN-ID (LK-TRN-IDX) = QP-TRANSACTION-ID
018700             MOVE '00'           TO QP-RETURN-CODE
018800             MOVE LK-TRN-IDX     TO WS-FOUND-SUB
018900     END-SEARCH.
019000
019100 1000-EXIT. EXIT.
019200*----------------------------------------------------------------*
019300*    2000-SHOW-TRANSACTION - BUILDS AND DISPLAYS ONE QUERY LINE
019400*    FOR THE MATCHED ROW.  NOTHING HERE WRITES TO A FILE OR
019500*    CHANGES A BALANCE - QP-POSTED-BALANCE IS FILLED PURELY SO
019600*    QPAYP0'S CALLER-FACING RESPONSE CARRIES THE CURRENT BALANCE
019700*    SNAPSHOT ALONGSIDE THE QUERIED TRANSACTION'S OWN DETAILS.
019800 2000-SHOW-TRANSACTION.
019900
020000     MOVE WS-FOUND-SUB           TO WS-FOUND-SUB-ED.
020100     MOVE TRN-TRANSACTED-AT (WS-FOUND-SUB) TO WS-TRN-TIMESTAMP-L.
020200     MOVE TRN-AMOUNT (WS-FOUND-SUB) TO WS-AMOUNT-CHK.
020300
020400*    QP-POSTED-BALANCE CARRIES BACK THE BALANCE AS IT STOOD
020500*    IMMEDIATELY AFTER THIS TRANSACTION POSTED, NOT THE ACCOUNT'S
020600*    CURRENT BALANCE - THE SNAPSHOT WAS STAMPED ONTO THE ROW AT
020700*    POSTING TIME BY WHICHEVER WORKER CREATED IT.
020800     MOVE TRN-BALANCE-SNAPSHOT (WS-FOUND-SUB) TO QP-POSTED-BALANCE.
020900
021000*    FIELD-BY-FIELD MOVE INTO THE DISPLAY LINE - TYPE AND RESULT
021100*    COME ACROSS AS PLAIN X-PICTURE COPIES, AMOUNT AND BALANCE
021200*    ROUTE THROUGH THE NUMERIC-EDITED WORK FIELDS ABOVE FIRST.
021300     MOVE TRN-TYPE (WS-FOUND-SUB)    TO WS-QL-TYPE.
021400     MOVE TRN-RESULT (WS-FOUND-SUB)  TO WS-QL-RESULT.
021500     MOVE TRN-ACCOUNT-NUMBER (WS-FOUND-SUB) TO WS-QL-ACCOUNT.
021600     MOVE TRN-AMOUNT (WS-FOUND-SUB)  TO WS-DISPLAY-AMOUNT.
021700     MOVE WS-DISPLAY-AMOUNT          TO WS-QL-AMOUNT.
021800     MOVE TRN-BALANCE-SNAPSHOT (WS-FOUND-SUB) TO WS-DISPLAY-BALANCE.
021900     MOVE WS-DISPLAY-BALANCE         TO WS-QL-BALANCE.
022000
022100*    TWO DISPLAY STATEMENTS - A HEADER LINE CARRYING THE
022200*    TRANSACTION-ID THE CALLER ASKED FOR, THEN THE FORMATTED
022300*    DETAIL LINE BUILT ABOVE.  BOTH GO TO THE JOB LOG, THE SAME
022400*    DESTINATION THE OLD 3270 SCREEN'S MESSAGE LINE USED TO GO.
022500     DISPLAY '--- TRANSACTION ' QP-TRANSACTION-ID ' ---'.
022600     DISPLAY WS-QUERY-LINE.
022700
022800 2000-EXIT. EXIT.
