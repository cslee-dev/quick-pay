000100******************************************************************
000200*    QPAYREQ  --  BATCH REQUEST RECORD LAYOUT                     *
000300*    ==================================                          *
000400*    ONE REQUEST PER RECORD, READ BY THE DRIVER (QPAYP0) AND      *
000500*    DISPATCHED TO THE WORKER PROGRAM NAMED BY REQ-TYPE.  THIS    *
000600*    STANDS IN FOR ONE REQUEST PER DRIVER INVOCATION -- EVERY     *
000700*    FIELD ANY REQUEST KIND NEEDS IS CARRIED ON EVERY RECORD;     *
000800*    UNUSED FIELDS ARE LEFT SPACE/ZERO SO A SHORT RECORD NEVER    *
000900*    HAS TO BE SPECIAL-CASED ON READ.                             *
001000*    FIXED LENGTH 85 BYTES (82 DATA + 3 FILLER PAD).              *
001100*--------------------------------------------------------------- *
001200* 2025-11-04 PJH  TKT QP-0115  INITIAL LAYOUT FOR BATCH DRIVER.   *
001300*                 ONE GENERIC RECORD SHAPE FOR ALL SEVEN REQUEST  *
001400*                 KINDS KEEPS THE DRIVER'S READ LOOP TO A SINGLE  *
001500*                 FD -- NO MULTI-RECORD-TYPE DDL LIKE THE OLD     *
001600*                 ACCTFILE CONTROL/STATISTICS/DELIVERY SPLIT HAD. *
001700* 2025-11-10 PJH  TKT QP-0128  ADDED NAMED REDEFINES PER REQUEST  *
001800*                 KIND AFTER QA FLAGGED THE GENERIC FIELD NAMES   *
001900*                 AS CONFUSING TO READ IN THE DISPATCH PARAGRAPH. *
002000*                 LIST-ACCOUNTS, GET-ACCOUNT AND QUERY-TRANS READ *
002100*                 STRAIGHT OFF THE BASE RECORD'S GENERIC FIELDS   *
002200*                 SINCE THEY NEED NOTHING BEYOND MEMBER-ID,       *
002300*                 ACCOUNT-ID OR TRANSACTION-ID -- NO NAMED        *
002400*                 REDEFINES WAS WARRANTED FOR THOSE THREE.        *
002500******************************************************************
002600*--BASE RECORD-- CARRIES REQ-TYPE PLUS EVERY FIELD ANY REQUEST    *
002700*  KIND MIGHT NEED.  THE DISPATCH PARAGRAPH IN QPAYP0 TESTS THE   *
002800*  REQ-TYPE 88-LEVELS BELOW TO DECIDE WHICH WORKER PROGRAM GETS   *
002900*  CALLED AND WHICH OF THE THREE REDEFINES BELOW IT SHOULD READ   *
003000*  THE RECORD THROUGH.                                            *
003100 01  QPAY-REQUEST-RECORD.
003200*    REQ-TYPE IS LEFT-JUSTIFIED, SPACE-PADDED TO 14 BYTES SO IT   *
003300*    LINES UP WITH THE LONGEST REQUEST NAME, "CLOSE-ACCOUNT".     *
003400     05  REQ-TYPE                    PIC X(14).
003500         88  REQ-OPEN-ACCOUNT            VALUE 'OPEN-ACCOUNT  '.
003600         88  REQ-CLOSE-ACCOUNT           VALUE 'CLOSE-ACCOUNT '.
003700         88  REQ-LIST-ACCOUNTS           VALUE 'LIST-ACCOUNTS '.
003800         88  REQ-GET-ACCOUNT             VALUE 'GET-ACCOUNT   '.
003900         88  REQ-USE-BALANCE             VALUE 'USE-BALANCE   '.
004000         88  REQ-CANCEL-BALANCE          VALUE 'CANCEL-BALANCE'.
004100         88  REQ-QUERY-TRANSACTION       VALUE 'QUERY-TRANS   '.
004200*    REQ-MEMBER-ID DRIVES OPEN-ACCOUNT, CLOSE-ACCOUNT, LIST-      *
004300*    ACCOUNTS AND USE-BALANCE; CANCEL-BALANCE AND QUERY-TRANS     *
004400*    DO NOT NEED IT, SO IT IS LEFT ZERO ON THOSE RECORDS.         *
004500     05  REQ-MEMBER-ID                   PIC 9(09).
004600*    REQ-ACCOUNT-NUMBER IS THE EXTERNAL 10-DIGIT NUMBER, NOT THE  *
004700*    INTERNAL ACT-ID -- CLOSE-ACCOUNT AND USE-BALANCE KEY OFF     *
004800*    THIS FIELD, NOT OFF REQ-ACCOUNT-ID BELOW.                    *
004900     05  REQ-ACCOUNT-NUMBER              PIC X(10).
005000*    REQ-ACCOUNT-ID IS THE INTERNAL SEQUENCE NUMBER USED ONLY BY  *
005100*    GET-ACCOUNT (THE OLD "STATUS ACCOUNT" SCREEN'S LOOKUP KEY).  *
005200     05  REQ-ACCOUNT-ID                  PIC 9(09).
005300*    REQ-TRANSACTION-ID IS THE 32-BYTE LEDGER KEY USED BY         *
005400*    CANCEL-BALANCE (TO FIND THE ORIGINAL POSTING) AND BY         *
005500*    QUERY-TRANS (TO FIND THE ROW BEING ASKED ABOUT).             *
005600     05  REQ-TRANSACTION-ID              PIC X(32).
005700*    REQ-AMOUNT CARRIES THE REQUESTED OPENING BALANCE, THE DEBIT  *
005800*    AMOUNT OR THE REVERSAL AMOUNT DEPENDING ON REQ-TYPE.         *
005900     05  REQ-AMOUNT                      PIC S9(13)V99 COMP-3.
006000     05  FILLER                          PIC X(03).
006100
006200*--OPEN-ACCOUNT VIEW-- NAMES THE TWO FIELDS OPEN-ACCOUNT ACTUALLY *
006300*  USES SO 3100-CALL-OPEN-ACCOUNT IN QPAYP0 DOES NOT HAVE TO READ *
006400*  THE GENERIC REQ-MEMBER-ID/REQ-AMOUNT NAMES OUT OF CONTEXT.     *
006500 01  QPAY-REQUEST-OPEN-R             REDEFINES
006600     QPAY-REQUEST-RECORD.
006700     05  FILLER                      PIC X(14).
006800     05  REQ-OPEN-MEMBER-ID          PIC 9(09).
006900     05  FILLER                      PIC X(51).
007000*    THE REQUESTED OPENING BALANCE -- THE 100-MINIMUM RULE IS     *
007100*    ENFORCED BY WHATEVER UPSTREAM JOB BUILDS THIS FILE, NOT BY   *
007200*    QPAYP1, SAME AS THE OLD ADD-ACCOUNT SCREEN LEFT FIELD        *
007300*    EDITING TO THE BMS MAP AND NEVER RE-CHECKED IT IN THE BOOK.  *
007400     05  REQ-OPEN-INITIAL-BALANCE    PIC S9(13)V99 COMP-3.
007500     05  FILLER                      PIC X(03).
007600
007700*--USE-BALANCE VIEW-- NAMES THE THREE FIELDS A DEBIT POSTING      *
007800*  NEEDS (OWNER, ACCOUNT, AMOUNT) FOR 3400-CALL-USE-BALANCE.      *
007900 01  QPAY-REQUEST-USE-R              REDEFINES
008000     QPAY-REQUEST-RECORD.
008100     05  FILLER                      PIC X(14).
008200     05  REQ-USE-MEMBER-ID           PIC 9(09).
008300     05  REQ-USE-ACCOUNT-NUMBER      PIC X(10).
008400     05  FILLER                      PIC X(41).
008500     05  REQ-USE-AMOUNT              PIC S9(13)V99 COMP-3.
008600     05  FILLER                      PIC X(03).
008700
008800*--CANCEL-BALANCE VIEW-- NAMES THE THREE FIELDS A REVERSAL NEEDS  *
008900*  (ACCOUNT, ORIGINAL TRANSACTION ID, AMOUNT) FOR 3500-CALL-      *
009000*  CANCEL-BALANCE.  NOTE NO MEMBER-ID FIELD HERE -- OWNERSHIP IS  *
009100*  PROVEN BY THE ORIGINAL TRANSACTION'S ACCOUNT MATCH, NOT BY A   *
009200*  SECOND MEMBER LOOKUP (SEE QPAYP5 1000-FIND-ACCOUNT).           *
009300 01  QPAY-REQUEST-CANCEL-R           REDEFINES
009400     QPAY-REQUEST-RECORD.
009500     05  FILLER                      PIC X(14).
009600     05  FILLER                      PIC X(09).
009700     05  REQ-CANCEL-ACCOUNT-NUMBER   PIC X(10).
009800     05  FILLER                      PIC X(09).
009900     05  REQ-CANCEL-TRANSACTION-ID   PIC X(32).
010000     05  REQ-CANCEL-AMOUNT           PIC S9(13)V99 COMP-3.
010100     05  FILLER                      PIC X(03).
